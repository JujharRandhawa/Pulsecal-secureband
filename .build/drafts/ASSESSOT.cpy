      ******************************************************************
      * ASSESSOT   -  RISK ASSESSMENT OUTPUT RECORD (RISKSCR)
      *
      * ONE RECORD PER DEVICE PER RISK-SCORING PASS.  WRITTEN TO THE
      * ASSESS FILE FOR DOWNSTREAM CASE-MANAGEMENT PICKUP.
      *
      * 06/02/25 RSK0002 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT
      ******************************************************************
       01  ASSESSMENT-OUTPUT-RECORD.
           05  AO-DEVICE-ID                PIC X(10).
           05  AO-OVERALL-RISK             PIC 9V9(4).
           05  AO-RISK-LEVEL               PIC X(08).
               88  AO-LEVEL-LOW            VALUE "LOW     ".
               88  AO-LEVEL-MODERATE       VALUE "MODERATE".
               88  AO-LEVEL-HIGH           VALUE "HIGH    ".
               88  AO-LEVEL-CRITICAL       VALUE "CRITICAL".
           05  AO-FACTOR-COUNT             PIC 9(02).
           05  AO-CONFIDENCE               PIC 9V9(4).
           05  AO-NUMERIC-VIEW REDEFINES AO-CONFIDENCE
                                 PIC X(05).
           05  FILLER                      PIC X(10).
