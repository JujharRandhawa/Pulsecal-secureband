      ******************************************************************
      * ABNDREC    -  ABEND MESSAGE RECORD, COMMON TO ALL THREE ENGINES
      *
      * WRITTEN TO SYSOUT AND THE JOB IS FORCED OFF THE MACHINE WITH A
      * DIVIDE-BY-ZERO SO OPERATIONS SEES A NON-ZERO CONDITION CODE.
      * PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO THE ABEND
      * MESSAGE ALWAYS SHOWS WHERE THE JOB WAS WHEN IT DIED.
      *
      * 06/02/25 CFG0002 - ORIGINAL LAYOUT, CARRIED FORWARD UNCHANGED
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                   PIC X(32)   VALUE SPACES.
           05  ABEND-REASON                PIC X(60)   VALUE SPACES.
           05  ACTUAL-VAL                  PIC X(10)   VALUE SPACES.
           05  EXPECTED-VAL                PIC X(10)   VALUE SPACES.
           05  FILLER                      PIC X(18)   VALUE SPACES.
       01  ZERO-VAL                        PIC 9(01)   VALUE 0.
       01  ONE-VAL                         PIC 9(01)   VALUE 1.
