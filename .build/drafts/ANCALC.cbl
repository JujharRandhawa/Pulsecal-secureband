       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  ANCALC.
       AUTHOR. R L HAUSER.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 08/23/90.
       DATE-COMPILED. 08/23/90.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    TWO ENTRY STYLES, SELECTED BY AN-FUNCTION -
      *
      *    FUNCTION 1 (SCAN-METRIC) - GIVEN ONE TIME-SERIES RECORD'S
      *    SAMPLES, ESTABLISHES THE BASELINE, RUNS THE Z-SCORE OUTLIER
      *    SCAN AND THE ROLLING-MEAN TREND-CHANGE SCAN, AND RETURNS
      *    EVERY ANOMALY FOUND IN THE AN-RESULTS TABLE.
      *
      *    FUNCTION 2 (CROSS-METRIC) - GIVEN A DEVICE'S PAIRED
      *    HEART-RATE AND TEMPERATURE SAMPLE ARRAYS OF EQUAL LENGTH,
      *    RETURNS A PAIR OF RESULTS FOR EVERY POINT WHERE BOTH
      *    METRICS SPIKE TOGETHER.
      *
      *    ANOMDET HOLDS THE PER-METRIC RECORDS LONG ENOUGH TO PAIR
      *    THEM BEFORE CALLING FUNCTION 2 - SEE ITS 320/340 PARAGRAPHS.
      *
      *    CHANGE LOG
      *    ----------
      *    08/23/90 RLH 9000-101  ORIGINAL - Z-SCORE SCAN ONLY
      *    04/02/92 RLH 9200-033  ADDED ROLLING-MEAN TREND-CHANGE SCAN
      *    06/06/95 PXK 9500-106  ADDED DEBUG REDEFINES FOR DUMP READS
      *    12/01/98 CAR Y2K-0011  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    01/19/99 CAR Y2K-0035  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL
      *    04/09/07 MWL 0700-046  ADDED CROSS-METRIC SIMULTANEOUS-SPIKE
      *                           FUNCTION FOR PAIRED HR/TEMP SERIES
      *    06/02/25 AND0003 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT
      *    07/11/25 AND0006 GUARD AGAINST ZERO BASELINE MEAN IN TREND
      *                           SCAN - AVOIDS DIVIDE BY ZERO
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 IS ANCALC-RESERVED-SWITCH.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       COPY MODLCFG.

       01  WS-SUB-CTLS.
           05  WS-SUB                      PIC 9(02) COMP.
           05  WS-WINDOW                   PIC 9(02) COMP.
           05  WS-ROLL-SUB                 PIC 9(02) COMP.
           05  WS-LAST-J                   PIC 9(02) COMP.
           05  FILLER                      PIC X(04).

       01  WS-BASELINE-FIELDS.
           05  WS-BASE-MEAN                PIC S9(5)V99   COMP-3.
           05  WS-BASE-STD                 PIC S9(5)V99   COMP-3.
           05  WS-BASE-MEAN-ABS            PIC S9(5)V99   COMP-3.
           05  WS-SUM-X                    PIC S9(7)V99   COMP-3.
           05  WS-SUM-X2                   PIC S9(9)V99   COMP-3.
           05  WS-MEAN-X2                  PIC S9(5)V99   COMP-3.
           05  WS-VAR-X                    PIC S9(5)V99   COMP-3.
           05  FILLER                      PIC X(04).
       01  WS-BASE-MEAN-DEBUG REDEFINES WS-BASE-MEAN     PIC X(04).
       01  WS-BASE-STD-DEBUG  REDEFINES WS-BASE-STD      PIC X(04).

       01  WS-ZSCORE-FIELDS.
           05  WS-DEV                      PIC S9(5)V99   COMP-3.
           05  WS-Z                        PIC S9(3)V9999 COMP-3.
           05  WS-SEVERITY                 PIC S9V9999    COMP-3.
           05  WS-CONFIDENCE               PIC S9V9999    COMP-3.
           05  FILLER                      PIC X(04).
       01  WS-Z-DEBUG REDEFINES WS-Z                      PIC X(04).

       01  WS-TREND-FIELDS.
           05  WS-ROLL-MEAN OCCURS 20 TIMES
                                 PIC S9(5)V99   COMP-3.
           05  WS-ROLL-CT                  PIC 9(02) COMP.
           05  WS-CHANGE                   PIC S9(5)V99   COMP-3.
           05  WS-CHANGE-ABS               PIC S9(5)V99   COMP-3.
           05  WS-THRESHOLD                PIC S9(5)V99   COMP-3.
           05  WS-SEV-DENOM                PIC S9(5)V99   COMP-3.
           05  FILLER                      PIC X(04).

       01  WS-SQRT-IO.
           05  WS-SQRT-ARG                 PIC S9(7)V9(6) COMP-3.
           05  WS-SQRT-RESULT              PIC S9(7)V9(6) COMP-3.
           05  FILLER                      PIC X(04).

       01  WS-CLASSIFY-FIELDS.
           05  WS-TALLY                    PIC 9(02) COMP.
           05  WS-ANOM-TYPE                PIC X(24).
           05  FILLER                      PIC X(04).

       LINKAGE SECTION.
       01  AN-LINK-PARMS.
           05  AN-FUNCTION                 PIC 9(02) COMP.
               88  AN-FN-SCAN-METRIC          VALUE 1.
               88  AN-FN-CROSS-METRIC         VALUE 2.
           05  AN-METRIC-NAME-IN           PIC X(16).
           05  AN-POINT-COUNT              PIC 9(02) COMP.
           05  AN-BASELINE-FLAG            PIC X(01).
               88  AN-BASELINE-SUPPLIED       VALUE "Y".
           05  AN-BASELINE-MEAN-IN         PIC S9(5)V99.
           05  AN-BASELINE-STD-IN          PIC S9(5)V99.
           05  AN-SAMPLES-IN OCCURS 20 TIMES
                                 PIC S9(5)V99.
           05  AN-HR-SAMPLES OCCURS 20 TIMES
                                 PIC S9(5)V99.
           05  AN-TEMP-SAMPLES OCCURS 20 TIMES
                                 PIC S9(5)V99.
           05  AN-CROSS-COUNT              PIC 9(02) COMP.
           05  AN-RESULT-COUNT             PIC 9(02) COMP.
           05  AN-RESULTS OCCURS 40 TIMES.
               10  AN-R-METRIC-NAME        PIC X(16).
               10  AN-R-ANOMALY-TYPE       PIC X(24).
               10  AN-R-POINT-INDEX        PIC 9(03).
               10  AN-R-SEVERITY           PIC 9V9(4).
               10  AN-R-CONF               PIC 9V9(4).
               10  AN-R-DETECTED-VALUE     PIC S9(5)V99.
               10  AN-R-Z-SCORE            PIC S9(3)V99.
           05  RETURN-CD                   PIC 9(02) COMP.
           05  FILLER                      PIC X(04).

       PROCEDURE DIVISION USING AN-LINK-PARMS.
       000-MAINLINE.
           MOVE ZERO TO RETURN-CD.
           MOVE ZERO TO AN-RESULT-COUNT.
           IF AN-FN-SCAN-METRIC
               PERFORM 100-ESTABLISH-BASELINE THRU 100-EXIT
               IF AN-POINT-COUNT NOT < 3
                   PERFORM 200-ZSCORE-SCAN THRU 200-EXIT
               IF AN-POINT-COUNT NOT < 5
                   PERFORM 300-TREND-SCAN THRU 300-EXIT
               GO TO 000-EXIT.
           IF AN-FN-CROSS-METRIC
               PERFORM 400-CROSS-METRIC-SCAN THRU 400-EXIT
               GO TO 000-EXIT.
           MOVE 99 TO RETURN-CD.
       000-EXIT.
           GOBACK.

       100-ESTABLISH-BASELINE.
      *    08/23/90 RLH 9000-101 - RULE 1, SUPPLIED OR COMPUTED
           IF AN-BASELINE-SUPPLIED
               MOVE AN-BASELINE-MEAN-IN TO WS-BASE-MEAN
               MOVE AN-BASELINE-STD-IN  TO WS-BASE-STD
               GO TO 100-EXIT.
           MOVE ZERO TO WS-SUM-X.
           MOVE ZERO TO WS-SUM-X2.
           PERFORM 110-SUM-SAMPLE THRU 110-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-POINT-COUNT.
           COMPUTE WS-BASE-MEAN ROUNDED = WS-SUM-X / AN-POINT-COUNT.
           COMPUTE WS-MEAN-X2   ROUNDED = WS-SUM-X2 / AN-POINT-COUNT.
           COMPUTE WS-VAR-X ROUNDED =
               WS-MEAN-X2 - (WS-BASE-MEAN * WS-BASE-MEAN).
           IF WS-VAR-X < ZERO
               MOVE ZERO TO WS-VAR-X.
           MOVE WS-VAR-X TO WS-SQRT-ARG.
           CALL "SQROOT" USING WS-SQRT-ARG, WS-SQRT-RESULT.
           MOVE WS-SQRT-RESULT TO WS-BASE-STD.
       100-EXIT.
           EXIT.

       110-SUM-SAMPLE.
           ADD AN-SAMPLES-IN(WS-SUB) TO WS-SUM-X.
           COMPUTE WS-SUM-X2 ROUNDED =
               WS-SUM-X2 +
                     (AN-SAMPLES-IN(WS-SUB) * AN-SAMPLES-IN(WS-SUB)).
       110-EXIT.
           EXIT.

       200-ZSCORE-SCAN.
      *    08/23/90 RLH 9000-101 - RULE 2, |X-MEAN| / STD
           IF WS-BASE-STD NOT > ZERO
               GO TO 200-EXIT.
           PERFORM 210-ZSCORE-ONE-POINT THRU 210-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-POINT-COUNT.
       200-EXIT.
           EXIT.

       210-ZSCORE-ONE-POINT.
           COMPUTE WS-DEV = AN-SAMPLES-IN(WS-SUB) - WS-BASE-MEAN.
           IF WS-DEV < ZERO
               COMPUTE WS-DEV = WS-DEV * -1.
           COMPUTE WS-Z ROUNDED = WS-DEV / WS-BASE-STD.
           IF WS-Z NOT > MC-ZSCORE-THRESHOLD
               GO TO 210-EXIT.
           COMPUTE WS-SEVERITY ROUNDED = WS-Z / 6.0.
           IF WS-SEVERITY > 1
               MOVE 1 TO WS-SEVERITY.
           COMPUTE WS-CONFIDENCE ROUNDED =
               0.7 + ((WS-Z - MC-ZSCORE-THRESHOLD) * 0.1).
           IF WS-CONFIDENCE > 1
               MOVE 1 TO WS-CONFIDENCE.
           IF WS-CONFIDENCE < MC-MIN-ALERT-CONF
               GO TO 210-EXIT.
           PERFORM 950-CLASSIFY-METRIC THRU 950-EXIT.
           MOVE WS-SUB TO
                     AN-R-POINT-INDEX(AN-RESULT-COUNT + 1).
           MOVE WS-ANOM-TYPE TO
                     AN-R-ANOMALY-TYPE(AN-RESULT-COUNT + 1).
           MOVE WS-SEVERITY TO
                     AN-R-SEVERITY(AN-RESULT-COUNT + 1).
           MOVE WS-CONFIDENCE TO
                     AN-R-CONF(AN-RESULT-COUNT + 1).
           MOVE AN-SAMPLES-IN(WS-SUB) TO
                     AN-R-DETECTED-VALUE(AN-RESULT-COUNT + 1).
           MOVE WS-Z TO
                     AN-R-Z-SCORE(AN-RESULT-COUNT + 1).
           MOVE AN-METRIC-NAME-IN TO
                     AN-R-METRIC-NAME(AN-RESULT-COUNT + 1).
           PERFORM 900-BUMP-RESULT-COUNT THRU 900-EXIT.
       210-EXIT.
           EXIT.

       300-TREND-SCAN.
      *    04/02/92 RLH 9200-033 - RULE 3, ROLLING-MEAN TREND CHANGE
           IF WS-BASE-MEAN < ZERO
               COMPUTE WS-BASE-MEAN-ABS = WS-BASE-MEAN * -1
           ELSE
               MOVE WS-BASE-MEAN TO WS-BASE-MEAN-ABS.
           IF WS-BASE-MEAN-ABS = ZERO
               GO TO 300-EXIT.
           COMPUTE WS-WINDOW = AN-POINT-COUNT / 2.
           IF WS-WINDOW > 3
               MOVE 3 TO WS-WINDOW.
           IF WS-WINDOW < 1
               GO TO 300-EXIT.
           COMPUTE WS-LAST-J = AN-POINT-COUNT - WS-WINDOW + 1.
           COMPUTE WS-THRESHOLD ROUNDED =
               WS-BASE-MEAN-ABS * MC-TREND-CHANGE-PCT.
           COMPUTE WS-SEV-DENOM ROUNDED = WS-BASE-MEAN-ABS * 0.5.
           PERFORM 310-ROLL-MEAN THRU 310-EXIT
               VARYING WS-ROLL-SUB FROM 1 BY 1 UNTIL
                     WS-ROLL-SUB > WS-LAST-J.
           PERFORM 320-TREND-COMPARE THRU 320-EXIT
               VARYING WS-ROLL-SUB FROM 2 BY 1 UNTIL
                     WS-ROLL-SUB > WS-LAST-J.
       300-EXIT.
           EXIT.

       310-ROLL-MEAN.
           MOVE ZERO TO WS-SUM-X.
           PERFORM 315-ROLL-SUM THRU 315-EXIT
               VARYING WS-SUB FROM WS-ROLL-SUB BY 1
               UNTIL WS-SUB > WS-ROLL-SUB + WS-WINDOW - 1.
           COMPUTE WS-ROLL-MEAN(WS-ROLL-SUB) ROUNDED =
               WS-SUM-X / WS-WINDOW.
       310-EXIT.
           EXIT.

       315-ROLL-SUM.
           ADD AN-SAMPLES-IN(WS-SUB) TO WS-SUM-X.
       315-EXIT.
           EXIT.

       320-TREND-COMPARE.
           COMPUTE WS-CHANGE =
               WS-ROLL-MEAN(WS-ROLL-SUB) -
                     WS-ROLL-MEAN(WS-ROLL-SUB - 1).
           IF WS-CHANGE < ZERO
               COMPUTE WS-CHANGE-ABS = WS-CHANGE * -1
           ELSE
               MOVE WS-CHANGE TO WS-CHANGE-ABS.
           IF WS-CHANGE-ABS NOT > WS-THRESHOLD
               GO TO 320-EXIT.
           COMPUTE WS-SEVERITY ROUNDED = WS-CHANGE-ABS / WS-SEV-DENOM.
           IF WS-SEVERITY > 1
               MOVE 1 TO WS-SEVERITY.
           COMPUTE WS-CONFIDENCE ROUNDED =
               0.75 +
                     (((WS-CHANGE-ABS / WS-THRESHOLD) - 1) * 0.1).
           IF WS-CONFIDENCE > 1
               MOVE 1 TO WS-CONFIDENCE.
           IF WS-CONFIDENCE < MC-MIN-ALERT-CONF
               GO TO 320-EXIT.
           MOVE "PATTERN_DEVIATION" TO
                     AN-R-ANOMALY-TYPE(AN-RESULT-COUNT + 1).
           COMPUTE AN-R-POINT-INDEX(AN-RESULT-COUNT + 1) =
                     WS-ROLL-SUB + WS-WINDOW - 1.
           MOVE WS-SEVERITY TO
                     AN-R-SEVERITY(AN-RESULT-COUNT + 1).
           MOVE WS-CONFIDENCE TO
                     AN-R-CONF(AN-RESULT-COUNT + 1).
           MOVE ZERO TO
                     AN-R-DETECTED-VALUE(AN-RESULT-COUNT + 1).
           MOVE ZERO TO
                     AN-R-Z-SCORE(AN-RESULT-COUNT + 1).
           MOVE AN-METRIC-NAME-IN TO
                     AN-R-METRIC-NAME(AN-RESULT-COUNT + 1).
           PERFORM 900-BUMP-RESULT-COUNT THRU 900-EXIT.
       320-EXIT.
           EXIT.

       400-CROSS-METRIC-SCAN.
      *    04/09/07 MWL 0700-046 - RULE 4, PAIRED HR/TEMP SPIKE CHECK
           IF AN-CROSS-COUNT = ZERO
               GO TO 400-EXIT.
           MOVE ZERO TO WS-SUM-X.
           PERFORM 410-SUM-HR THRU 410-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-CROSS-COUNT.
           COMPUTE WS-BASE-MEAN ROUNDED = WS-SUM-X / AN-CROSS-COUNT.
           MOVE ZERO TO WS-SUM-X.
           PERFORM 420-SUM-TEMP THRU 420-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-CROSS-COUNT.
           COMPUTE WS-BASE-STD ROUNDED = WS-SUM-X / AN-CROSS-COUNT.
           COMPUTE WS-THRESHOLD ROUNDED = WS-BASE-MEAN * 1.2.
           COMPUTE WS-SEV-DENOM ROUNDED = WS-BASE-STD  * 1.1.
           PERFORM 430-CROSS-CHECK-ONE THRU 430-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-CROSS-COUNT.
       400-EXIT.
           EXIT.

       410-SUM-HR.
           ADD AN-HR-SAMPLES(WS-SUB) TO WS-SUM-X.
       410-EXIT.
           EXIT.

       420-SUM-TEMP.
           ADD AN-TEMP-SAMPLES(WS-SUB) TO WS-SUM-X.
       420-EXIT.
           EXIT.

       430-CROSS-CHECK-ONE.
      *    WS-THRESHOLD HOLDS THE HR SPIKE LIMIT, WS-SEV-DENOM THE
      *    TEMP SPIKE LIMIT - REUSED HERE TO AVOID TWO MORE 77-LEVELS
           IF AN-HR-SAMPLES(WS-SUB)   NOT > WS-THRESHOLD
               GO TO 430-EXIT.
           IF AN-TEMP-SAMPLES(WS-SUB) NOT > WS-SEV-DENOM
               GO TO 430-EXIT.
           MOVE "HEART_RATE" TO
                     AN-R-METRIC-NAME(AN-RESULT-COUNT + 1).
           MOVE "PATTERN_DEVIATION" TO
                     AN-R-ANOMALY-TYPE(AN-RESULT-COUNT + 1).
           MOVE WS-SUB TO
                     AN-R-POINT-INDEX(AN-RESULT-COUNT + 1).
           MOVE 0.7000 TO
                     AN-R-SEVERITY(AN-RESULT-COUNT + 1).
           MOVE 0.8000 TO
                     AN-R-CONF(AN-RESULT-COUNT + 1).
           MOVE AN-HR-SAMPLES(WS-SUB) TO
                     AN-R-DETECTED-VALUE(AN-RESULT-COUNT + 1).
           MOVE ZERO TO
                     AN-R-Z-SCORE(AN-RESULT-COUNT + 1).
           PERFORM 900-BUMP-RESULT-COUNT THRU 900-EXIT.

           MOVE "TEMPERATURE" TO
                     AN-R-METRIC-NAME(AN-RESULT-COUNT + 1).
           MOVE "PATTERN_DEVIATION" TO
                     AN-R-ANOMALY-TYPE(AN-RESULT-COUNT + 1).
           MOVE WS-SUB TO
                     AN-R-POINT-INDEX(AN-RESULT-COUNT + 1).
           MOVE 0.7000 TO
                     AN-R-SEVERITY(AN-RESULT-COUNT + 1).
           MOVE 0.8000 TO
                     AN-R-CONF(AN-RESULT-COUNT + 1).
           MOVE AN-TEMP-SAMPLES(WS-SUB) TO
                     AN-R-DETECTED-VALUE(AN-RESULT-COUNT + 1).
           MOVE ZERO TO
                     AN-R-Z-SCORE(AN-RESULT-COUNT + 1).
           PERFORM 900-BUMP-RESULT-COUNT THRU 900-EXIT.
       430-EXIT.
           EXIT.

       900-BUMP-RESULT-COUNT.
      *    04/09/07 MWL 0700-046 - TABLE IS FIXED AT 40 ENTRIES, A
      *    DEVICE THAT SOMEHOW EXCEEDS THAT IS QUIETLY CAPPED HERE
           IF AN-RESULT-COUNT < 40
               ADD 1 TO AN-RESULT-COUNT.
       900-EXIT.
           EXIT.

       950-CLASSIFY-METRIC.
      *    08/23/90 RLH 9000-101 - RULE 2 METRIC-NAME SUBSTRING MATCH
           MOVE "UNKNOWN                 " TO WS-ANOM-TYPE.
           MOVE ZERO TO WS-TALLY.
           INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "HEART".
           IF WS-TALLY > 0
               MOVE "HEART_RATE_ABNORMAL     " TO WS-ANOM-TYPE
               GO TO 950-EXIT.
           MOVE ZERO TO WS-TALLY.
           INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "HR".
           IF WS-TALLY > 0
               MOVE "HEART_RATE_ABNORMAL     " TO WS-ANOM-TYPE
               GO TO 950-EXIT.
           MOVE ZERO TO WS-TALLY.
           INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "TEMP".
           IF WS-TALLY > 0
               MOVE "TEMPERATURE_ABNORMAL    " TO WS-ANOM-TYPE
               GO TO 950-EXIT.
           MOVE ZERO TO WS-TALLY.
           INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "MOTION".
           IF WS-TALLY > 0
               MOVE "MOTION_ANOMALY          " TO WS-ANOM-TYPE
               GO TO 950-EXIT.
           MOVE ZERO TO WS-TALLY.
           INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "IMU".
           IF WS-TALLY > 0
               MOVE "MOTION_ANOMALY          " TO WS-ANOM-TYPE.
       950-EXIT.
           EXIT.
