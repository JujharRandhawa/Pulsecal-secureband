       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  LOG10FN.
       AUTHOR. T G DUNMORE.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/02/88.
       DATE-COMPILED. 04/02/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    RETURNS LOG BASE 10 OF LG-ARGUMENT IN LG-RESULT.  RANGE IS
      *    REDUCED BY REPEATED CALLS TO SQROOT UNTIL THE WORKING VALUE
      *    LIES IN 0.5 THRU 1.5, THEN AN EIGHT-TERM TAYLOR SERIES OF
      *    LN(1+U) AROUND U=0 IS SUMMED AND CONVERTED TO BASE 10 BY
      *    DIVIDING BY THE CONSTANT LN(10).  EACH HALVING STEP DOUBLES
      *    THE FINAL LOG VALUE TO COMPENSATE, SINCE LOG(X**2)=2*LOG(X).
      *    NO INTRINSIC FUNCTION IS USED - SEE SQROOT REMARKS.
      *
      *    CALLED BY SQCALC FOR THE SNR-IN-DECIBELS CALCULATION.
      *
      *    CHANGE LOG
      *    ----------
      *    04/02/88 TGD 8800-019  ORIGINAL - VITALS-MONITOR LOG UTIL
      *    09/02/89 TGD 8900-072  WIDENED ARGUMENT TO S9(7)V9(6)
      *    02/17/93 RLH 9300-059  CAPPED REDUCTION LOOP AT 20 PASSES
      *    06/06/95 PXK 9500-103  ADDED DEBUG REDEFINES FOR DUMP READS
      *    12/01/98 CAR Y2K-0008  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    01/19/99 CAR Y2K-0032  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL
      *    10/03/11 DNS 1100-089  ADDED TO SIGNAL-QUALITY SUBSYSTEM
      *    06/02/25 SQL0004 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 IS LOG10FN-RESERVED-SWITCH.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-REDUCE-CTLS.
           05  WS-PASS-CT                  PIC 9(02) COMP.
           05  WS-DOUBLINGS                PIC 9(02) COMP.
           05  WS-WORK-VAL                 PIC S9(7)V9(6) COMP-3.
           05  WS-SQRT-RESULT              PIC S9(7)V9(6) COMP-3.
           05  FILLER                      PIC X(04).
       01  WS-WORK-VAL-DEBUG REDEFINES
                                 WS-WORK-VAL      PIC X(07).
       01  WS-SQRT-RESULT-DEBUG REDEFINES
                                 WS-SQRT-RESULT   PIC X(07).

       01  WS-SERIES-FIELDS.
           05  WS-U                        PIC S9(7)V9(6) COMP-3.
           05  WS-U-POWER                  PIC S9(7)V9(6) COMP-3.
           05  WS-TERM                     PIC S9(7)V9(6) COMP-3.
           05  WS-LN-SUM                   PIC S9(7)V9(6) COMP-3.
           05  WS-SIGN-MULT                PIC S9(1)      COMP.
           05  WS-TERM-NBR                 PIC 9(02)      COMP.
           05  FILLER                      PIC X(04).
       01  WS-U-DEBUG REDEFINES WS-U       PIC X(07).

       01  WS-CONSTANTS.
           05  WS-LN-10                    PIC S9V9(9) COMP-3
                                 VALUE 2.302585093.
           05  WS-TWO                      PIC S9(7)V9(6) COMP-3
                                 VALUE 2.000000.
           05  FILLER                      PIC X(04).

       LINKAGE SECTION.
       01  LG-ARGUMENT                     PIC S9(7)V9(6) COMP-3.
       01  LG-RESULT                       PIC S9(7)V9(6) COMP-3.

       PROCEDURE DIVISION USING LG-ARGUMENT, LG-RESULT.
       000-MAINLINE.
           IF LG-ARGUMENT NOT > ZERO
               MOVE ZERO TO LG-RESULT
               GO TO 000-EXIT.

           MOVE LG-ARGUMENT TO WS-WORK-VAL.
           MOVE 1 TO WS-DOUBLINGS.
           PERFORM 100-RANGE-REDUCE THRU 100-EXIT
               VARYING WS-PASS-CT FROM 1 BY 1
               UNTIL WS-PASS-CT > 20
                  OR (WS-WORK-VAL NOT < 0.500000
                     AND WS-WORK-VAL NOT > 1.500000).

           COMPUTE WS-U = WS-WORK-VAL - 1.
           PERFORM 200-TAYLOR-SUM THRU 200-EXIT.

           COMPUTE LG-RESULT ROUNDED =
               (WS-LN-SUM / WS-LN-10) * WS-DOUBLINGS.
       000-EXIT.
           GOBACK.

       100-RANGE-REDUCE.
      *    02/17/93 RLH 9300-059 - HALVE THE EXPONENT, NOT THE VALUE -
      *    CALL SQROOT SO WORK-VAL WALKS DOWN TOWARD 1.0 EACH PASS
           IF WS-WORK-VAL NOT < 0.500000
                     AND WS-WORK-VAL NOT > 1.500000
               GO TO 100-EXIT.
           CALL "SQROOT" USING WS-WORK-VAL, WS-SQRT-RESULT.
           MOVE WS-SQRT-RESULT TO WS-WORK-VAL.
           COMPUTE WS-DOUBLINGS = WS-DOUBLINGS * WS-TWO.
       100-EXIT.
           EXIT.

       200-TAYLOR-SUM.
      *    04/02/88 TGD 8800-019 - LN(1+U) = U - U2/2 + U3/3 - U4/4 ...
           MOVE WS-U TO WS-U-POWER.
           MOVE WS-U TO WS-LN-SUM.
           MOVE 1    TO WS-SIGN-MULT.
           PERFORM 210-ADD-TERM THRU 210-EXIT
               VARYING WS-TERM-NBR FROM 2 BY 1 UNTIL WS-TERM-NBR > 8.
       200-EXIT.
           EXIT.

       210-ADD-TERM.
           COMPUTE WS-U-POWER ROUNDED = WS-U-POWER * WS-U.
           COMPUTE WS-SIGN-MULT = WS-SIGN-MULT * -1.
           COMPUTE WS-TERM ROUNDED =
               (WS-U-POWER / WS-TERM-NBR) * WS-SIGN-MULT.
           ADD WS-TERM TO WS-LN-SUM.
       210-EXIT.
           EXIT.
