      ******************************************************************
      * VITALREC   -  VITAL-READING INPUT RECORD (RISKSCR)
      *
      * ONE RECORD PER DEVICE PER RISK-SCORING PASS.  FIXED-COLUMN
      * LINE-SEQUENTIAL LAYOUT PRODUCED BY THE FIELD COLLECTOR EXTRACT
      * JOB, SORTED ASCENDING BY DEVICE-ID BEFORE THIS PROGRAM SEES IT.
      *
      * 06/02/25 RSK0001 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT
      * 08/14/25 RSK0006 - ADDED TREND-HR/TREND-TEMP HISTORY ARRAYS
      ******************************************************************
       01  VITAL-READING-RECORD.
           05  VR-DEVICE-ID                PIC X(10).
           05  VR-HEART-RATE               PIC S9(3)V99.
           05  VR-TEMPERATURE              PIC S9(3)V99.
           05  VR-OXY-SAT                  PIC S9(3)V99.
           05  VR-SIG-QUAL-SCORE           PIC S9V9(4).
           05  VR-SIG-QUAL-FLAG            PIC X(01).
               88  VR-SIG-QUAL-SUPPLIED       VALUE "Y".
               88  VR-SIG-QUAL-NOT-SUPPLIED   VALUE "N".
           05  VR-ANOM-FLAG-COUNT          PIC 9(01).
           05  VR-ANOM-FLAGS-GROUP.
               10  VR-ANOM-FLAGS OCCURS 5 TIMES
                                 PIC X(24).
           05  VR-ANOM-FLAGS-BLOCK REDEFINES
                                 VR-ANOM-FLAGS-GROUP
                                 PIC X(120).
           05  VR-TREND-COUNT-HR           PIC 9(02).
           05  VR-TREND-HR-GROUP.
               10  VR-TREND-HR OCCURS 12 TIMES
                                 PIC S9(3)V99.
           05  VR-TREND-HR-BLOCK REDEFINES
                                 VR-TREND-HR-GROUP
                                 PIC X(60).
           05  VR-TREND-COUNT-TEMP         PIC 9(02).
           05  VR-TREND-TEMP-GROUP.
               10  VR-TREND-TEMP OCCURS 12 TIMES
                                 PIC S9(3)V99.
           05  VR-TREND-TEMP-BLOCK REDEFINES
                                 VR-TREND-TEMP-GROUP
                                 PIC X(60).
           05  FILLER                      PIC X(20).
