       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  RSCALC.
       AUTHOR. J R SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/11/89.
       DATE-COMPILED. 05/11/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    RETURNS ONE RISK FACTOR SCORE, WEIGHT AND DESCRIPTION FOR
      *    THE FACTOR TYPE PASSED IN RS-FACTOR-TYPE.  RISKSCR CALLS
      *    THIS ROUTINE ONCE FOR EACH CANDIDATE FACTOR ON A VITAL-
      *    READING RECORD (HEART RATE, TEMPERATURE, OXYGEN, ONE CALL
      *    PER ANOMALY FLAG PRESENT, SIGNAL QUALITY IF SUPPLIED, AND
      *    ONE CALL PER TREND SERIES SUPPLIED) AND BUILDS ITS OWN
      *    FACTOR TABLE FROM THE RETURNED VALUES.  MODELED ON THE
      *    OLD BILLING-CHARGE CALCULATOR - SAME SWITCH-ON-TYPE SHAPE.
      *
      *    CHANGE LOG
      *    ----------
      *    05/11/89 JRS 8900-091  ORIGINAL - HEART RATE + TEMP FACTORS
      *    01/22/90 JRS 9000-014  ADDED OXYGEN SATURATION FACTOR
      *    07/19/91 RLH 9100-077  ADDED ANOMALY-FLAG FACTOR TYPE
      *    03/04/94 RLH 9400-019  ADDED SIGNAL-QUALITY FACTOR TYPE
      *    06/06/95 PXK 9500-104  ADDED DEBUG REDEFINES FOR DUMP READS
      *    12/01/98 CAR Y2K-0009  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    01/19/99 CAR Y2K-0033  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL
      *    08/22/02 MWL 0200-120  ADDED STANDALONE TREND FACTOR TYPE
      *    06/02/25 RSK0002 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT
      *    07/11/25 RSK0007 TREND ADJUSTMENT CAPPED AT 1.0 PER REVIEW
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 IS RSCALC-RESERVED-SWITCH.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       COPY MODLCFG.

       01  WS-TREND-WORK.
           05  WS-TREND-SUB                PIC 9(02) COMP.
           05  WS-TREND-FIRST               PIC S9(3)V99.
           05  WS-TREND-LAST                PIC S9(3)V99.
           05  WS-TREND-DIVISOR             PIC S9(3) COMP-3.
           05  WS-TREND-DELTA               PIC S9(5)V9(4) COMP-3.
           05  WS-TREND-DELTA-ABS           PIC S9(5)V9(4) COMP-3.
           05  FILLER                       PIC X(04).
       01  WS-TREND-DELTA-DEBUG REDEFINES
                                 WS-TREND-DELTA        PIC X(05).
       01  WS-TREND-DELTA-ABS-DEBUG REDEFINES
                                 WS-TREND-DELTA-ABS    PIC X(05).

       01  WS-MISC-FIELDS.
           05  WS-CAP-CHECK                 PIC S9(1)V9(4) COMP-3.
           05  FILLER                       PIC X(04).
       01  WS-CAP-CHECK-DEBUG REDEFINES
                                 WS-CAP-CHECK           PIC X(03).

       LINKAGE SECTION.
       01  RS-LINK-PARMS.
           05  RS-FACTOR-TYPE               PIC 9(02) COMP.
               88  RS-TYPE-HEART-RATE          VALUE 1.
               88  RS-TYPE-TEMPERATURE         VALUE 2.
               88  RS-TYPE-OXYGEN              VALUE 3.
               88  RS-TYPE-ANOMALY-FLAG        VALUE 4.
               88  RS-TYPE-SIG-QUALITY         VALUE 5.
               88  RS-TYPE-TREND-HR            VALUE 6.
               88  RS-TYPE-TREND-TEMP          VALUE 7.
           05  RS-CURRENT-VALUE             PIC S9(3)V99.
           05  RS-FLAG-TEXT                 PIC X(24).
           05  RS-SIG-QUAL-SCORE            PIC S9V9(4).
           05  RS-TREND-COUNT               PIC 9(02) COMP.
           05  RS-TREND-VALUES OCCURS 12 TIMES
                                 PIC S9(3)V99.
           05  RS-FACTOR-SCORE              PIC 9V9(4).
           05  RS-FACTOR-WEIGHT             PIC 9V99.
           05  RS-FACTOR-PRESENT            PIC X(01).
               88  RS-FACTOR-IS-PRESENT        VALUE "Y".
           05  RS-FACTOR-DESC                PIC X(40).
           05  RETURN-CD                     PIC 9(02) COMP.
           05  FILLER                        PIC X(04).

       PROCEDURE DIVISION USING RS-LINK-PARMS.
       000-MAINLINE.
           MOVE SPACES TO RS-FACTOR-DESC.
           MOVE "N"    TO RS-FACTOR-PRESENT.
           MOVE ZERO   TO RS-FACTOR-SCORE.
           MOVE ZERO   TO RS-FACTOR-WEIGHT.
           MOVE ZERO   TO RETURN-CD.

           IF RS-TYPE-HEART-RATE
               PERFORM 100-HEART-RATE-FACTOR THRU 100-EXIT
               GO TO 000-EXIT.
           IF RS-TYPE-TEMPERATURE
               PERFORM 200-TEMPERATURE-FACTOR THRU 200-EXIT
               GO TO 000-EXIT.
           IF RS-TYPE-OXYGEN
               PERFORM 300-OXYGEN-FACTOR THRU 300-EXIT
               GO TO 000-EXIT.
           IF RS-TYPE-ANOMALY-FLAG
               PERFORM 400-ANOMALY-FLAG-FACTOR THRU 400-EXIT
               GO TO 000-EXIT.
           IF RS-TYPE-SIG-QUALITY
               PERFORM 500-SIGNAL-QUALITY-FACTOR THRU 500-EXIT
               GO TO 000-EXIT.
           IF RS-TYPE-TREND-HR OR RS-TYPE-TREND-TEMP
               PERFORM 600-TREND-FACTOR THRU 600-EXIT
               GO TO 000-EXIT.
           MOVE 99 TO RETURN-CD.
       000-EXIT.
           GOBACK.

       100-HEART-RATE-FACTOR.
      *    05/11/89 JRS 8900-091 - RULE 1, THRESHOLD BAND PLUS TREND
           IF RS-CURRENT-VALUE NOT > ZERO
               GO TO 100-EXIT.
           MOVE "Y" TO RS-FACTOR-PRESENT.
           MOVE MC-WT-HEART-RATE TO RS-FACTOR-WEIGHT.
           MOVE "HEART RATE OUTSIDE NORMAL RANGE" TO RS-FACTOR-DESC.
           IF RS-CURRENT-VALUE < MC-HR-CRITICAL-LO
                 OR RS-CURRENT-VALUE > MC-HR-CRITICAL-HI
               MOVE 0.8000 TO RS-FACTOR-SCORE
           ELSE
           IF RS-CURRENT-VALUE < MC-HR-WARNING-LO
                 OR RS-CURRENT-VALUE > MC-HR-WARNING-HI
               MOVE 0.5000 TO RS-FACTOR-SCORE
           ELSE
           IF RS-CURRENT-VALUE < MC-HR-NORMAL-LO
                 OR RS-CURRENT-VALUE > MC-HR-NORMAL-HI
               MOVE 0.3000 TO RS-FACTOR-SCORE
           ELSE
               MOVE 0.1000 TO RS-FACTOR-SCORE.

           IF RS-TREND-COUNT < 3
               GO TO 100-EXIT.
           PERFORM 900-TREND-DELTA THRU 900-EXIT.
           IF WS-TREND-DELTA > 5
               COMPUTE RS-FACTOR-SCORE ROUNDED =
                     RS-FACTOR-SCORE + 0.2000
           ELSE
           IF WS-TREND-DELTA < -5
               COMPUTE RS-FACTOR-SCORE ROUNDED =
                     RS-FACTOR-SCORE + 0.1500.
           IF RS-FACTOR-SCORE > 1.0000
               MOVE 1.0000 TO RS-FACTOR-SCORE.
       100-EXIT.
           EXIT.

       200-TEMPERATURE-FACTOR.
      *    05/11/89 JRS 8900-091 - RULE 2, NO ADJUSTMENT ON A DROP
           IF RS-CURRENT-VALUE NOT > ZERO
               GO TO 200-EXIT.
           MOVE "Y" TO RS-FACTOR-PRESENT.
           MOVE MC-WT-TEMPERATURE TO RS-FACTOR-WEIGHT.
           MOVE "BODY TEMPERATURE OUTSIDE NORMAL RANGE"
                     TO RS-FACTOR-DESC.
           IF RS-CURRENT-VALUE < MC-TEMP-CRITICAL-LO
                 OR RS-CURRENT-VALUE > MC-TEMP-CRITICAL-HI
               MOVE 0.8000 TO RS-FACTOR-SCORE
           ELSE
           IF RS-CURRENT-VALUE < MC-TEMP-WARNING-LO
                 OR RS-CURRENT-VALUE > MC-TEMP-WARNING-HI
               MOVE 0.5000 TO RS-FACTOR-SCORE
           ELSE
           IF RS-CURRENT-VALUE < MC-TEMP-NORMAL-LO
                 OR RS-CURRENT-VALUE > MC-TEMP-NORMAL-HI
               MOVE 0.3000 TO RS-FACTOR-SCORE
           ELSE
               MOVE 0.1000 TO RS-FACTOR-SCORE.

           IF RS-TREND-COUNT < 3
               GO TO 200-EXIT.
           PERFORM 900-TREND-DELTA THRU 900-EXIT.
           IF WS-TREND-DELTA > 0.2
               COMPUTE RS-FACTOR-SCORE ROUNDED =
                     RS-FACTOR-SCORE + 0.2000.
           IF RS-FACTOR-SCORE > 1.0000
               MOVE 1.0000 TO RS-FACTOR-SCORE.
       200-EXIT.
           EXIT.

       300-OXYGEN-FACTOR.
      *    01/22/90 JRS 9000-014 - RULE 3, NO TREND ADJUSTMENT
           IF RS-CURRENT-VALUE NOT > ZERO
               GO TO 300-EXIT.
           MOVE "Y" TO RS-FACTOR-PRESENT.
           MOVE MC-WT-OXYGEN TO RS-FACTOR-WEIGHT.
           MOVE "OXYGEN SATURATION BELOW SAFE LEVEL"
                     TO RS-FACTOR-DESC.
           IF RS-CURRENT-VALUE < MC-OXY-CRITICAL-MIN
               MOVE 1.0000 TO RS-FACTOR-SCORE
           ELSE
           IF RS-CURRENT-VALUE < MC-OXY-WARNING-MIN
               MOVE 0.7000 TO RS-FACTOR-SCORE
           ELSE
           IF RS-CURRENT-VALUE < MC-OXY-NORMAL-MIN
               MOVE 0.4000 TO RS-FACTOR-SCORE
           ELSE
               MOVE 0.1000 TO RS-FACTOR-SCORE.
       300-EXIT.
           EXIT.

       400-ANOMALY-FLAG-FACTOR.
      *    07/19/91 RLH 9100-077 - RULE 4, CRITICAL VS MODERATE FLAGS
           MOVE "Y" TO RS-FACTOR-PRESENT.
           IF RS-FLAG-TEXT = "HEART_RATE_ABNORMAL"
                 OR RS-FLAG-TEXT = "TEMPERATURE_ABNORMAL"
                 OR RS-FLAG-TEXT = "DEVICE_TAMPER"
               MOVE 0.8000 TO RS-FACTOR-SCORE
               MOVE MC-WT-CRIT-ANOMALY TO RS-FACTOR-WEIGHT
               MOVE "CRITICAL ANOMALY FLAG RAISED" TO RS-FACTOR-DESC
           ELSE
               MOVE 0.5000 TO RS-FACTOR-SCORE
               MOVE MC-WT-MODERATE-ANOMALY TO RS-FACTOR-WEIGHT
               MOVE "ANOMALY FLAG RAISED" TO RS-FACTOR-DESC.
       400-EXIT.
           EXIT.

       500-SIGNAL-QUALITY-FACTOR.
      *    03/04/94 RLH 9400-019 - RULE 5
           MOVE "Y" TO RS-FACTOR-PRESENT.
           MOVE MC-WT-SIGNAL-QUALITY TO RS-FACTOR-WEIGHT.
           MOVE "SIGNAL QUALITY BELOW EXPECTATION" TO RS-FACTOR-DESC.
           COMPUTE RS-FACTOR-SCORE ROUNDED = 1 - RS-SIG-QUAL-SCORE.
       500-EXIT.
           EXIT.

       600-TREND-FACTOR.
      *    08/22/02 MWL 0200-120 - RULE 6, STANDALONE TREND FACTOR
           IF RS-TREND-COUNT < 3
               GO TO 600-EXIT.
           PERFORM 900-TREND-DELTA THRU 900-EXIT.
           IF WS-TREND-DELTA-ABS NOT > 0.1
               GO TO 600-EXIT.
           MOVE "Y" TO RS-FACTOR-PRESENT.
           MOVE MC-WT-TREND TO RS-FACTOR-WEIGHT.
           IF RS-TYPE-TREND-HR
               MOVE "HEART RATE TREND CHANGING" TO RS-FACTOR-DESC
           ELSE
               MOVE "TEMPERATURE TREND CHANGING" TO RS-FACTOR-DESC.
           COMPUTE RS-FACTOR-SCORE ROUNDED = WS-TREND-DELTA-ABS * 2.
           IF RS-FACTOR-SCORE > 1.0000
               MOVE 1.0000 TO RS-FACTOR-SCORE.
       600-EXIT.
           EXIT.

       900-TREND-DELTA.
      *    05/11/89 JRS 8900-091 - MEAN SUCCESSIVE DIFFERENCE, d =
      *    (LAST - FIRST) / (N - 1), USED BY 100/200/600 ABOVE
           MOVE RS-TREND-VALUES(1) TO WS-TREND-FIRST.
           MOVE RS-TREND-VALUES(RS-TREND-COUNT) TO WS-TREND-LAST.
           COMPUTE WS-TREND-DIVISOR = RS-TREND-COUNT - 1.
           COMPUTE WS-TREND-DELTA ROUNDED =
               (WS-TREND-LAST - WS-TREND-FIRST) / WS-TREND-DIVISOR.
           IF WS-TREND-DELTA < ZERO
               COMPUTE WS-TREND-DELTA-ABS = WS-TREND-DELTA * -1
           ELSE
               MOVE WS-TREND-DELTA TO WS-TREND-DELTA-ABS.
      *    06/06/95 PXK 9500-104 - CAPTURE FOR DUMP READS ON ABEND
           MOVE WS-TREND-DELTA-ABS TO WS-CAP-CHECK.
       900-EXIT.
           EXIT.
