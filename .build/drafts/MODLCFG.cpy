      ******************************************************************
      * MODLCFG    -  FIXED RULE-ENGINE CONFIGURATION CONSTANTS
      *
      * ONE COPY MEMBER FOR ALL THREE ENGINES SO A THRESHOLD CHANGE IS
      * MADE IN ONE PLACE AND RECOMPILED EVERYWHERE.  THESE ARE NOT
      * READ FROM A PARAMETER FILE - THEY ARE FIXED FOR A GIVEN MODEL
      * VERSION, SO THEY ARE CARRIED AS VALUE CLAUSES.
      *
      * 06/02/25 CFG0001 - ORIGINAL THRESHOLD TABLE FOR PILOT ROLLOUT
      * 07/11/25 CFG0004 - ADDED TREND AND CROSS-METRIC CONSTANTS
      ******************************************************************
       01  MODEL-CONFIG-CONSTANTS.
           05  MC-VERSION-STRINGS.
               10  MC-VER-SIGNAL-QUALITY   PIC X(24)
                             VALUE "SIGNAL-QUALITY-V1.0.0".
               10  MC-VER-ANOMALY-DETECT   PIC X(24)
                             VALUE "ANOMALY-DETECTION-V1.0.0".
               10  MC-VER-RISK-SCORING     PIC X(24)
                             VALUE "RISK-SCORING-V1.0.0".
           05  MC-HR-THRESHOLDS.
               10  MC-HR-NORMAL-LO         PIC S9(3)V99 VALUE  +060.00.
               10  MC-HR-NORMAL-HI         PIC S9(3)V99 VALUE  +100.00.
               10  MC-HR-WARNING-LO        PIC S9(3)V99 VALUE  +050.00.
               10  MC-HR-WARNING-HI        PIC S9(3)V99 VALUE  +120.00.
               10  MC-HR-CRITICAL-LO       PIC S9(3)V99 VALUE  +040.00.
               10  MC-HR-CRITICAL-HI       PIC S9(3)V99 VALUE  +150.00.
           05  MC-TEMP-THRESHOLDS.
               10  MC-TEMP-NORMAL-LO       PIC S9(3)V99 VALUE  +036.10.
               10  MC-TEMP-NORMAL-HI       PIC S9(3)V99 VALUE  +037.20.
               10  MC-TEMP-WARNING-LO      PIC S9(3)V99 VALUE  +035.50.
               10  MC-TEMP-WARNING-HI      PIC S9(3)V99 VALUE  +038.00.
               10  MC-TEMP-CRITICAL-LO     PIC S9(3)V99 VALUE  +034.00.
               10  MC-TEMP-CRITICAL-HI     PIC S9(3)V99 VALUE  +039.50.
           05  MC-OXY-THRESHOLDS.
               10  MC-OXY-NORMAL-MIN       PIC S9(3)V99 VALUE  +095.00.
               10  MC-OXY-WARNING-MIN      PIC S9(3)V99 VALUE  +093.00.
               10  MC-OXY-CRITICAL-MIN     PIC S9(3)V99 VALUE  +090.00.
           05  MC-ANOMALY-THRESHOLDS.
               10  MC-ZSCORE-THRESHOLD     PIC 9(01)V99 VALUE  3.00.
               10  MC-TREND-CHANGE-PCT     PIC 9V99     VALUE  0.20.
               10  MC-MIN-ALERT-CONF       PIC 9V99     VALUE  0.60.
           05  MC-RISK-LEVEL-CUTOFFS.
               10  MC-LEVEL-MODERATE-CUT   PIC 9V9999   VALUE  0.2500.
               10  MC-LEVEL-HIGH-CUT       PIC 9V9999   VALUE  0.5000.
               10  MC-LEVEL-CRITICAL-CUT   PIC 9V9999   VALUE  0.7500.
           05  MC-SIGNAL-QUALITY-BANDS.
               10  MC-SQ-USABLE-MIN        PIC 9V99     VALUE  0.50.
               10  MC-SQ-GOOD-MIN          PIC 9V99     VALUE  0.60.
               10  MC-SQ-EXCELLENT-MIN     PIC 9V99     VALUE  0.80.
           05  MC-RISK-WEIGHTS.
               10  MC-WT-HEART-RATE        PIC 9V99     VALUE  0.40.
               10  MC-WT-TEMPERATURE       PIC 9V99     VALUE  0.30.
               10  MC-WT-OXYGEN            PIC 9V99     VALUE  0.30.
               10  MC-WT-CRIT-ANOMALY      PIC 9V99     VALUE  0.30.
               10  MC-WT-MODERATE-ANOMALY  PIC 9V99     VALUE  0.20.
               10  MC-WT-SIGNAL-QUALITY    PIC 9V99     VALUE  0.10.
               10  MC-WT-TREND             PIC 9V99     VALUE  0.15.
           05  MC-SIGNAL-QUALITY-WEIGHTS.
               10  MC-WT-SNR               PIC 9V99     VALUE  0.30.
               10  MC-WT-RMS               PIC 9V99     VALUE  0.20.
               10  MC-WT-PEAK-CONF         PIC 9V99     VALUE  0.20.
               10  MC-WT-DRIFT             PIC 9V99     VALUE  0.15.
               10  MC-WT-MOTION            PIC 9V99     VALUE  0.15.
           05  MC-CONSTANTS-BLOCK REDEFINES MC-VERSION-STRINGS
                                 PIC X(72).
