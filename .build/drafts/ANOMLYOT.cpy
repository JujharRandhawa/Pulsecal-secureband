      ******************************************************************
      * ANOMLYOT   -  ANOMALY OUTPUT RECORD (ANOMDET)
      *
      * ONE RECORD PER ANOMALY DETECTED.  WRITTEN TO THE ANOMALY FILE
      * FOR DOWNSTREAM CASE-MANAGEMENT PICKUP AND FEEDS THE ANOM-FLAGS
      * ARRAY BACK INTO A LATER VITALREC EXTRACT.
      *
      * 06/02/25 AND0002 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT
      ******************************************************************
       01  ANOMALY-OUTPUT-RECORD.
           05  AN-DEVICE-ID                PIC X(10).
           05  AN-METRIC-NAME              PIC X(16).
           05  AN-ANOMALY-TYPE             PIC X(24).
               88  AN-TYPE-HEART-RATE
                             VALUE "HEART_RATE_ABNORMAL     ".
               88  AN-TYPE-TEMPERATURE
                             VALUE "TEMPERATURE_ABNORMAL    ".
               88  AN-TYPE-MOTION
                             VALUE "MOTION_ANOMALY          ".
               88  AN-TYPE-PATTERN
                             VALUE "PATTERN_DEVIATION       ".
               88  AN-TYPE-UNKNOWN
                             VALUE "UNKNOWN                 ".
           05  AN-POINT-INDEX              PIC 9(03).
           05  AN-SEVERITY                 PIC 9V9(4).
           05  AN-CONF                     PIC 9V9(4).
           05  AN-VALUE-AND-ZSCORE-GROUP.
               10  AN-DETECTED-VALUE       PIC S9(5)V99.
               10  AN-Z-SCORE              PIC S9(3)V99.
           05  AN-VALUE-AND-ZSCORE-BLOCK REDEFINES
                                 AN-VALUE-AND-ZSCORE-GROUP
                                 PIC X(12).
           05  FILLER                      PIC X(10).
