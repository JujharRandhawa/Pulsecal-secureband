      ******************************************************************
      * TMSERIES   -  TIME-SERIES INPUT RECORD (ANOMDET)
      *
      * ONE RECORD PER DEVICE/METRIC COMBINATION.  SORTED ASCENDING BY
      * DEVICE-ID THEN METRIC-NAME BY THE EXTRACT JOB THAT FEEDS THIS
      * PROGRAM - ANOMDET DEPENDS ON THAT ORDER FOR THE DEVICE BREAK
      * AND FOR PAIRING HEART_RATE/TEMPERATURE SERIES.
      *
      * 06/02/25 AND0001 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT
      ******************************************************************
       01  TIME-SERIES-RECORD.
           05  TS-DEVICE-ID                PIC X(10).
           05  TS-METRIC-NAME              PIC X(16).
               88  TS-METRIC-IS-HEART-RATE
                                 VALUE "HEART_RATE      ".
               88  TS-METRIC-IS-TEMPERATURE
                                 VALUE "TEMPERATURE     ".
           05  TS-POINT-COUNT              PIC 9(02).
           05  TS-BASELINE-FLAG            PIC X(01).
               88  TS-BASELINE-SUPPLIED       VALUE "Y".
               88  TS-BASELINE-NOT-SUPPLIED   VALUE "N".
           05  TS-BASELINE-MEAN            PIC S9(5)V99.
           05  TS-BASELINE-STD             PIC S9(5)V99.
           05  TS-SAMPLES-GROUP.
               10  TS-SAMPLES OCCURS 20 TIMES
                                 PIC S9(5)V99.
           05  TS-SAMPLES-BLOCK REDEFINES
                                 TS-SAMPLES-GROUP
                                 PIC X(140).
           05  FILLER                      PIC X(20).
