      ******************************************************************
      * QUALTYOT   -  SIGNAL QUALITY OUTPUT RECORD (SIGQUAL)
      *
      * ONE RECORD PER DEVICE PER SIGNAL-QUALITY PASS.  QUALITY-SCORE
      * AND USABLE ARE ALSO READ BACK BY A LATER VITALREC EXTRACT AS
      * THE SIG-QUAL-SCORE/SIG-QUAL-FLAG PAIR.
      *
      * 06/02/25 SQL0002 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT
      ******************************************************************
       01  QUALITY-OUTPUT-RECORD.
           05  QO-DEVICE-ID                PIC X(10).
           05  QO-QUALITY-SCORE            PIC 9V9(4).
           05  QO-QUALITY-GRADE            PIC X(09).
               88  QO-GRADE-EXCELLENT      VALUE "EXCELLENT".
               88  QO-GRADE-GOOD           VALUE "GOOD     ".
               88  QO-GRADE-FAIR           VALUE "FAIR     ".
               88  QO-GRADE-POOR           VALUE "POOR     ".
           05  QO-USABLE                   PIC X(01).
               88  QO-IS-USABLE            VALUE "Y".
               88  QO-NOT-USABLE           VALUE "N".
           05  QO-METRICS-GROUP.
               10  QO-SNR-DB               PIC S9(3)V99.
               10  QO-RMS-ERROR            PIC 9V9(4).
               10  QO-PEAK-CONF            PIC 9V9(4).
               10  QO-DRIFT                PIC 9(03)V9(4).
               10  QO-MOTION-ART           PIC 9V9(4).
           05  QO-METRICS-BLOCK REDEFINES
                                 QO-METRICS-GROUP
                                 PIC X(27).
           05  FILLER                      PIC X(10).
