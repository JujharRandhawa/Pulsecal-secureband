       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  ANOMDET.
       AUTHOR. R L HAUSER.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 08/24/90.
       DATE-COMPILED. 08/24/90.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    ANOMALY-DETECTION ENGINE.  READS ONE TIME-SERIES RECORD PER
      *    DEVICE/METRIC, CALLS ANCALC TO SCAN FOR Z-SCORE OUTLIERS AND
      *    ROLLING-MEAN TREND CHANGES, HOLDS A DEVICE'S HEART-RATE
      *    SERIES UNTIL ITS MATCHING TEMPERATURE SERIES ARRIVES SO THE
      *    PAIR CAN BE CROSS-CHECKED FOR SIMULTANEOUS SPIKES, THEN
      *    CONTROL-BREAKS ON DEVICE-ID TO PRINT A PER-DEVICE ANOMALY
      *    COUNT AND OVERALL RISK LINE.  WRITES ONE ANOMALY RECORD PER
      *    ANOMALY AND THE ANOMALY SECTION OF THE COMBINED SUMMARY
      *    REPORT - THIS JOB STEP RUNS SECOND AND EXTENDS THE DATASET
      *    SIGQUAL OPENED.
      *
      *    CHANGE LOG
      *    ----------
      *    08/24/90 RLH 9000-101  ORIGINAL - PATIENT-LIST CONTROL-BREAK
      *                           SHAPE REUSED FOR THE DEVICE-ID BREAK
      *    04/02/92 RLH 9200-033  ADDED ROLLING-MEAN TREND-CHANGE SCAN
      *    04/09/07 MWL 0700-046  ADDED CROSS-METRIC PAIRED SPIKE CHECK
      *    12/01/98 CAR Y2K-0013  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    01/19/99 CAR Y2K-0037  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL
      *    10/03/11 DNS 1100-091  GRAND TOTAL MOVED TO REPORT FOOTER
      *    06/02/25 AND0004 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT
      *    07/11/25 AND0005 REPORT NOW EXTENDS THE SHARED SUMMARY DATA
      *    07/25/25 AND0006 FIXED TIMESERIES-FILE RECORD LENGTH - FD/01
      *                     WAS 2 BYTES TOO WIDE FOR THE TMSERIES LAYOUT
      *    08/01/25 AND0007 ADDED POINT-INDEX TO THE ANOMALY DETAIL LINE
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE
           UPSI-0 IS ANOMDET-RESERVED-SWITCH.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT TIMESERIES-FILE
           ASSIGN TO UT-S-TMSERIS
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT ANOMALY-FILE
           ASSIGN TO UT-S-ANOMOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT REPORT-FILE
           ASSIGN TO UT-S-RPTFILE
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

       FD  REPORT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(132).

      ****** ONE RECORD PER DEVICE/METRIC, SORTED ASCENDING BY DEVICE-ID
      ****** THEN METRIC-NAME BY THE EXTRACT JOB - THE DEVICE BREAK AND
      ****** THE HEART-RATE/TEMPERATURE PAIRING BOTH DEPEND ON THE ORDER
       FD  TIMESERIES-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 203 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS TMSERIS-REC-SRCH.
       01  TMSERIS-REC-SRCH PIC X(203).

       FD  ANOMALY-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ANOMALY-REC-OUT.
       01  ANOMALY-REC-OUT PIC X(85).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-DATA  VALUE "10".
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  RFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  FILLER                  PIC X(2).

      ** QSAM FILE
       COPY TMSERIES.

      ** QSAM FILE
       COPY ANOMLYOT.

       COPY MODLCFG.

       77  WS-DATE                     PIC 9(6).

       01  MORE-TIMESERIES-SW          PIC X(1) VALUE SPACE.
           88 NO-MORE-TIMESERIES  VALUE "N".
           88 MORE-TIMESERIES     VALUE " ".

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC S9(9) COMP.
           05 RECORDS-WRITTEN          PIC S9(9) COMP.
           05 WS-LINES                 PIC 9(02) COMP.
           05 WS-PAGES                 PIC 9(02) COMP.
           05 WS-SUB                   PIC 9(02) COMP.
           05 WS-RES-SUB                PIC 9(02) COMP.
           05 WS-DEV-ANOM-CT           PIC S9(5) COMP.
           05 GT-ANOM-CT               PIC S9(7) COMP.
           05 FILLER                   PIC X(04).
       01  GT-ANOM-CT-DEBUG REDEFINES
                               GT-ANOM-CT      PIC X(04).

      ** RUNNING SUMS FOR SPEC RULE 5 - OVERALL RISK PER DEVICE
       01  WS-DEVICE-RISK-FLDS.
           05  WS-PREV-DEVICE-ID       PIC X(10) VALUE SPACES.
           05  WS-DEV-SEV-CONF-SUM     PIC S9(3)V9(4) VALUE ZERO.
           05  WS-DEV-CONF-SUM         PIC S9(3)V9(4) VALUE ZERO.
           05  WS-DEV-RISK             PIC 9V9(4) VALUE ZERO.
           05  FILLER                  PIC X(06).

      ** SPEC RULE 4 - HOLDS A DEVICE'S HEART-RATE SERIES UNTIL ITS
      ** MATCHING TEMPERATURE SERIES SHOWS UP (SORT PUTS HEART_RATE
      ** AHEAD OF TEMPERATURE FOR THE SAME DEVICE)
       01  WS-HR-HOLD-FLDS.
           05  WS-HR-HOLD-SW           PIC X(01) VALUE "N".
               88 WS-HR-IS-HELD           VALUE "Y".
           05  WS-HR-HOLD-DEVICE       PIC X(10) VALUE SPACES.
           05  WS-HR-HOLD-COUNT        PIC 9(02) COMP.
           05  WS-HR-HOLD-SAMPLES OCCURS 20 TIMES
                                   PIC S9(5)V99.
           05  FILLER                  PIC X(04).
       01  WS-HR-HOLD-DEBUG REDEFINES
                               WS-HR-HOLD-FLDS  PIC X(157).

      ** LOCAL MIRROR OF THE ANCALC LINKAGE RECORD - ANCALC SETS ITS OWN
      ** FIELDS BY THE SAME NAMES, BUT LINKAGE MATCHES POSITIONALLY SO
      ** THE NAMES ONLY HAVE TO MATCH EACH OTHER HERE FOR READABILITY
       01  AN-LINK-PARMS.
           05  AN-FUNCTION                 PIC 9(02) COMP.
               88  AN-FN-SCAN-METRIC          VALUE 1.
               88  AN-FN-CROSS-METRIC         VALUE 2.
           05  AN-METRIC-NAME-IN           PIC X(16).
           05  AN-POINT-COUNT              PIC 9(02) COMP.
           05  AN-BASELINE-FLAG            PIC X(01).
               88  AN-BASELINE-SUPPLIED       VALUE "Y".
           05  AN-BASELINE-MEAN-IN         PIC S9(5)V99.
           05  AN-BASELINE-STD-IN          PIC S9(5)V99.
           05  AN-SAMPLES-IN OCCURS 20 TIMES
                                 PIC S9(5)V99.
           05  AN-HR-SAMPLES OCCURS 20 TIMES
                                 PIC S9(5)V99.
           05  AN-TEMP-SAMPLES OCCURS 20 TIMES
                                 PIC S9(5)V99.
           05  AN-CROSS-COUNT              PIC 9(02) COMP.
           05  AN-RESULT-COUNT             PIC 9(02) COMP.
           05  AN-RESULTS OCCURS 40 TIMES.
               10  AN-R-METRIC-NAME        PIC X(16).
               10  AN-R-ANOMALY-TYPE       PIC X(24).
               10  AN-R-POINT-INDEX        PIC 9(03).
               10  AN-R-SEVERITY           PIC 9V9(4).
               10  AN-R-CONF               PIC 9V9(4).
               10  AN-R-DETECTED-VALUE     PIC S9(5)V99.
               10  AN-R-Z-SCORE            PIC S9(3)V99.
           05  CALC-CALL-RET-CODE          PIC 9(02) COMP.
           05  FILLER                      PIC X(04).

      ** REPORT PRINT-LINE LAYOUTS - ANOMALY SECTION
       01  WS-HDR-REC.
           05  FILLER                  PIC X(1) VALUE SPACE.
           05  HDR-DATE.
               10  HDR-MM              PIC 9(2).
               10  FILLER              PIC X(1) VALUE "/".
               10  HDR-DD              PIC 9(2).
               10  FILLER              PIC X(1) VALUE "/".
               10  HDR-YY              PIC 9(2).
           05  FILLER                  PIC X(14) VALUE SPACE.
           05  FILLER                  PIC X(48) VALUE
               "SENTRY WARD-BAND ANOMALY DETECTION SUMMARY RPT".
           05  FILLER                  PIC X(13) VALUE
               "PAGE NUMBER:".
           05  PAGE-NBR-O              PIC ZZ9.

       01  WS-COLM-HDR-REC.
           05  FILLER            PIC X(14) VALUE "DEVICE-ID".
           05  FILLER            PIC X(18) VALUE "METRIC".
           05  FILLER            PIC X(22) VALUE "ANOMALY-TYPE".
           05  FILLER            PIC X(08) VALUE "INDEX".
           05  FILLER            PIC X(10) VALUE "SEVERITY".
           05  FILLER            PIC X(10) VALUE "CONF".
           05  FILLER            PIC X(09) VALUE "Z-SCORE".

       01  WS-ANOM-RPT-REC.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  AD-DEVICE-ID-O          PIC X(10).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  AD-METRIC-O             PIC X(16).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  AD-TYPE-O               PIC X(20).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  AD-INDEX-O              PIC ZZ9.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  AD-SEVERITY-O           PIC 9.9999.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  AD-CONF-O               PIC 9.9999.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  AD-ZSCORE-O             PIC -ZZ9.99.

       01  WS-BLANK-LINE.
           05  FILLER     PIC X(20) VALUE SPACES.

       01  WS-DEVICE-TOTAL-REC.
           05  FILLER            PIC X(4)  VALUE SPACES.
           05  FILLER            PIC X(14) VALUE "DEVICE TOTAL:".
           05  DT-DEVICE-ID-O    PIC X(10).
           05  FILLER            PIC X(3)  VALUE SPACES.
           05  FILLER            PIC X(11) VALUE "ANOMALIES:".
           05  DT-ANOM-CT-O      PIC ZZ9.
           05  FILLER            PIC X(3)  VALUE SPACES.
           05  FILLER            PIC X(14) VALUE "OVERALL RISK:".
           05  DT-RISK-O         PIC 9.9999.

       01  WS-GRAND-TOTAL-REC.
           05  FILLER            PIC X(4)  VALUE SPACES.
           05  FILLER            PIC X(17) VALUE "TOTAL ANOMALIES:".
           05  GT-ANOM-TOTAL-O   PIC ZZZZ9.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-TIMESERIES.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB ANOMDET ********".
           ACCEPT  WS-DATE FROM DATE.
           OPEN INPUT  TIMESERIES-FILE.
           OPEN OUTPUT ANOMALY-FILE.
           OPEN EXTEND REPORT-FILE.
           OPEN OUTPUT SYSOUT.

           MOVE WS-DATE(1:2) TO HDR-YY.
           MOVE WS-DATE(3:2) TO HDR-MM.
           MOVE WS-DATE(5:2) TO HDR-DD.

           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-DEVICE-RISK-FLDS,
                       WS-HR-HOLD-FLDS.
           MOVE 1 TO WS-PAGES.
           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.

           READ TIMESERIES-FILE INTO TIME-SERIES-RECORD
               AT END
               MOVE 'N' TO MORE-TIMESERIES-SW
               GO TO 000-EXIT
           END-READ

           ADD +1 TO RECORDS-READ.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           IF TS-DEVICE-ID = WS-PREV-DEVICE-ID
               GO TO 150-SAME-DEVICE.
           IF WS-PREV-DEVICE-ID NOT = SPACES
               PERFORM 400-DEVICE-BREAK THRU 400-EXIT.
           PERFORM 200-NEW-DEVICE THRU 200-EXIT.
       150-SAME-DEVICE.
           PERFORM 300-PROCESS-METRIC-RECORD THRU 300-EXIT.

           READ TIMESERIES-FILE INTO TIME-SERIES-RECORD
               AT END
               MOVE 'N' TO MORE-TIMESERIES-SW
               GO TO 100-EXIT
           END-READ

           ADD +1 TO RECORDS-READ.
       100-EXIT.
           EXIT.

       200-NEW-DEVICE.
           MOVE "200-NEW-DEVICE" TO PARA-NAME.
           MOVE TS-DEVICE-ID TO WS-PREV-DEVICE-ID.
           MOVE ZERO TO WS-DEV-ANOM-CT.
           MOVE ZERO TO WS-DEV-SEV-CONF-SUM.
           MOVE ZERO TO WS-DEV-CONF-SUM.
           MOVE "N" TO WS-HR-HOLD-SW.
       200-EXIT.
           EXIT.

       300-PROCESS-METRIC-RECORD.
           MOVE "300-PROCESS-METRIC-RECORD" TO PARA-NAME.
           INITIALIZE AN-LINK-PARMS.
           MOVE AN-FN-SCAN-METRIC TO AN-FUNCTION.
           MOVE TS-METRIC-NAME    TO AN-METRIC-NAME-IN.
           MOVE TS-POINT-COUNT    TO AN-POINT-COUNT.
           MOVE TS-BASELINE-FLAG  TO AN-BASELINE-FLAG.
           MOVE TS-BASELINE-MEAN  TO AN-BASELINE-MEAN-IN.
           MOVE TS-BASELINE-STD   TO AN-BASELINE-STD-IN.

           PERFORM 305-COPY-SAMPLE THRU 305-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > TS-POINT-COUNT.

           CALL "ANCALC" USING AN-LINK-PARMS.
           IF CALC-CALL-RET-CODE NOT = ZERO
               MOVE "** ANCALC RETURNED BAD RETURN CODE" TO
                                       ABEND-REASON
               GO TO 1000-ABEND-RTN.

           PERFORM 330-WRITE-ANOMALY THRU 330-EXIT
               VARYING WS-RES-SUB FROM 1 BY 1
               UNTIL WS-RES-SUB > AN-RESULT-COUNT.

           IF TS-METRIC-IS-HEART-RATE
               PERFORM 320-HOLD-FOR-CROSS-METRIC THRU 320-EXIT.
           IF TS-METRIC-IS-TEMPERATURE
               PERFORM 340-CROSS-METRIC-CHECK THRU 340-EXIT.
       300-EXIT.
           EXIT.

       305-COPY-SAMPLE.
           MOVE TS-SAMPLES(WS-SUB) TO AN-SAMPLES-IN(WS-SUB).
       305-EXIT.
           EXIT.

       320-HOLD-FOR-CROSS-METRIC.
      *    04/09/07 MWL 0700-046 - HOLD THE HR SERIES UNTIL TEMPERATURE
      *    ARRIVES FOR THE SAME DEVICE
           MOVE "320-HOLD-FOR-CROSS-METRIC" TO PARA-NAME.
           MOVE "Y"           TO WS-HR-HOLD-SW.
           MOVE TS-DEVICE-ID  TO WS-HR-HOLD-DEVICE.
           MOVE TS-POINT-COUNT TO WS-HR-HOLD-COUNT.
           PERFORM 325-HOLD-ONE-SAMPLE THRU 325-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > TS-POINT-COUNT.
       320-EXIT.
           EXIT.

       325-HOLD-ONE-SAMPLE.
           MOVE TS-SAMPLES(WS-SUB) TO WS-HR-HOLD-SAMPLES(WS-SUB).
       325-EXIT.
           EXIT.

       340-CROSS-METRIC-CHECK.
      *    04/09/07 MWL 0700-046 - RULE 4, PAIRED HR/TEMP SPIKE CHECK,
      *    ONLY WHEN BOTH SERIES ARE FOR THE SAME DEVICE AND THE SAME
      *    NUMBER OF POINTS
           MOVE "340-CROSS-METRIC-CHECK" TO PARA-NAME.
           IF NOT WS-HR-IS-HELD
               GO TO 340-EXIT.
           IF WS-HR-HOLD-DEVICE NOT = TS-DEVICE-ID
               GO TO 340-EXIT.
           IF WS-HR-HOLD-COUNT NOT = TS-POINT-COUNT
               GO TO 340-EXIT.

           INITIALIZE AN-LINK-PARMS.
           MOVE AN-FN-CROSS-METRIC TO AN-FUNCTION.
           MOVE WS-HR-HOLD-COUNT   TO AN-CROSS-COUNT.
           PERFORM 345-LOAD-CROSS-SAMPLE THRU 345-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-HR-HOLD-COUNT.

           CALL "ANCALC" USING AN-LINK-PARMS.
           IF CALC-CALL-RET-CODE NOT = ZERO
               MOVE "** ANCALC RETURNED BAD RETURN CODE" TO
                                       ABEND-REASON
               GO TO 1000-ABEND-RTN.

           PERFORM 330-WRITE-ANOMALY THRU 330-EXIT
               VARYING WS-RES-SUB FROM 1 BY 1
               UNTIL WS-RES-SUB > AN-RESULT-COUNT.
       340-EXIT.
           EXIT.

       345-LOAD-CROSS-SAMPLE.
           MOVE WS-HR-HOLD-SAMPLES(WS-SUB) TO AN-HR-SAMPLES(WS-SUB).
           MOVE TS-SAMPLES(WS-SUB)         TO AN-TEMP-SAMPLES(WS-SUB).
       345-EXIT.
           EXIT.

       330-WRITE-ANOMALY.
           MOVE "330-WRITE-ANOMALY" TO PARA-NAME.
           MOVE TS-DEVICE-ID              TO AN-DEVICE-ID.
           MOVE AN-R-METRIC-NAME(WS-RES-SUB)    TO AN-METRIC-NAME.
           MOVE AN-R-ANOMALY-TYPE(WS-RES-SUB)   TO AN-ANOMALY-TYPE.
           MOVE AN-R-POINT-INDEX(WS-RES-SUB)    TO AN-POINT-INDEX.
           MOVE AN-R-SEVERITY(WS-RES-SUB)       TO AN-SEVERITY.
           MOVE AN-R-CONF(WS-RES-SUB)           TO AN-CONF.
           MOVE AN-R-DETECTED-VALUE(WS-RES-SUB) TO AN-DETECTED-VALUE.
           MOVE AN-R-Z-SCORE(WS-RES-SUB)        TO AN-Z-SCORE.

           WRITE ANOMALY-REC-OUT FROM ANOMALY-OUTPUT-RECORD.
           ADD +1 TO RECORDS-WRITTEN.
           ADD +1 TO WS-DEV-ANOM-CT.
           ADD +1 TO GT-ANOM-CT.

           COMPUTE WS-DEV-SEV-CONF-SUM ROUNDED =
               WS-DEV-SEV-CONF-SUM +
                   (AN-R-SEVERITY(WS-RES-SUB) * AN-R-CONF(WS-RES-SUB)).
           ADD AN-R-CONF(WS-RES-SUB) TO WS-DEV-CONF-SUM.

           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           MOVE AN-DEVICE-ID    TO AD-DEVICE-ID-O.
           MOVE AN-METRIC-NAME  TO AD-METRIC-O.
           MOVE AN-ANOMALY-TYPE TO AD-TYPE-O.
           MOVE AN-POINT-INDEX  TO AD-INDEX-O.
           MOVE AN-SEVERITY     TO AD-SEVERITY-O.
           MOVE AN-CONF         TO AD-CONF-O.
           MOVE AN-Z-SCORE      TO AD-ZSCORE-O.
           WRITE RPT-REC FROM WS-ANOM-RPT-REC.
           ADD +1 TO WS-LINES.
       330-EXIT.
           EXIT.

       400-DEVICE-BREAK.
      *    04/09/07 MWL 0700-046 - RULE 5, OVERALL RISK IS THE
      *    CONFIDENCE-WEIGHTED AVERAGE SEVERITY, CAPPED AT 1, ZERO
      *    WHEN THE DEVICE HAD NO ANOMALIES
           MOVE "400-DEVICE-BREAK" TO PARA-NAME.
           IF WS-DEV-CONF-SUM > ZERO
               COMPUTE WS-DEV-RISK ROUNDED =
                   WS-DEV-SEV-CONF-SUM / WS-DEV-CONF-SUM
           ELSE
               MOVE ZERO TO WS-DEV-RISK.
           IF WS-DEV-RISK > 1
               MOVE 1 TO WS-DEV-RISK.

           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           MOVE WS-PREV-DEVICE-ID TO DT-DEVICE-ID-O.
           MOVE WS-DEV-ANOM-CT    TO DT-ANOM-CT-O.
           MOVE WS-DEV-RISK       TO DT-RISK-O.
           WRITE RPT-REC FROM WS-DEVICE-TOTAL-REC.
           ADD +1 TO WS-LINES.
       400-EXIT.
           EXIT.

       700-WRITE-PAGE-HDR.
           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING NEXT-PAGE.
           MOVE WS-PAGES TO PAGE-NBR-O.
           WRITE RPT-REC FROM WS-HDR-REC
               AFTER ADVANCING 1 LINE.
           MOVE ZERO TO WS-LINES.
           ADD +1 TO WS-PAGES.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       700-EXIT.
           EXIT.

       720-WRITE-COLM-HDR.
           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
           WRITE RPT-REC FROM WS-COLM-HDR-REC
               AFTER ADVANCING 1 LINE.
           ADD +1 TO WS-LINES.
       720-EXIT.
           EXIT.

       790-CHECK-PAGINATION.
           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
           IF WS-LINES > 50
               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
       790-EXIT.
           EXIT.

       900-GRAND-TOTALS.
           MOVE "900-GRAND-TOTALS" TO PARA-NAME.
           MOVE GT-ANOM-CT TO GT-ANOM-TOTAL-O.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
           WRITE RPT-REC FROM WS-GRAND-TOTAL-REC
               AFTER ADVANCING 1 LINE.
       900-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE TIMESERIES-FILE, ANOMALY-FILE, REPORT-FILE, SYSOUT.
       700-CLOSE-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           IF WS-PREV-DEVICE-ID NOT = SPACES
               PERFORM 400-DEVICE-BREAK THRU 400-EXIT.
           PERFORM 900-GRAND-TOTALS THRU 900-EXIT.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.

           DISPLAY "** TIME-SERIES RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** ANOMALY RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "******** NORMAL END OF JOB ANOMDET ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-ANOMDET ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
