       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SQCALC.
       AUTHOR. T G DUNMORE.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/19/89.
       DATE-COMPILED. 06/19/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    SIGQUAL PASSES ONE WAVEFORM-RECORD IN AND GETS BACK A FULLY
      *    POPULATED QUALITY-OUTPUT-RECORD - SNR, RMS ERROR, PEAK
      *    CONFIDENCE, BASELINE DRIFT, MOTION ARTIFACT SCORE, THE
      *    COMBINED QUALITY SCORE, GRADE AND USABLE FLAG.  SIGQUAL
      *    ITSELF ONLY BUILDS THE RECOMMENDATION LINES FROM THE
      *    RETURNED FIGURES.
      *
      *    CHANGE LOG
      *    ----------
      *    06/19/89 TGD 8900-101  ORIGINAL - SNR AND RMS ONLY
      *    02/06/91 TGD 9100-014  ADDED PEAK-DETECTION CONFIDENCE
      *    11/30/91 RLH 9100-234  ADDED BASELINE DRIFT (LEAST SQUARES)
      *    09/15/93 RLH 9300-088  ADDED MOTION ARTIFACT SCORE
      *    06/06/95 PXK 9500-105  ADDED DEBUG REDEFINES FOR DUMP READS
      *    12/01/98 CAR Y2K-0010  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    01/19/99 CAR Y2K-0034  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL
      *    10/03/11 DNS 1100-090  COMBINED-SCORE AND GRADE MOVED IN HERE
      *    06/02/25 SQL0003 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT
      *    07/11/25 SQL0005 MOTION K-FACTOR KEYED OFF SIGNAL-TYPE
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 IS SQCALC-RESERVED-SWITCH.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       COPY MODLCFG.

       01  WS-SUB-CTLS.
           05  WS-N                        PIC 9(03) COMP.
           05  WS-SUB                      PIC 9(03) COMP.
           05  WS-DIFF-CT                  PIC 9(03) COMP.
           05  WS-PEAK-CT                  PIC 9(03) COMP.
           05  WS-SUB-IDX0                 PIC S9(03) COMP-3.
           05  FILLER                      PIC X(04).

       01  WS-ACCUM-FIELDS.
           05  WS-SUM-X                    PIC S9(7)V9(4) COMP-3.
           05  WS-SUM-X2                   PIC S9(9)V9(4) COMP-3.
           05  WS-SUM-ABS-X                PIC S9(7)V9(4) COMP-3.
           05  WS-SUM-DIFF                 PIC S9(7)V9(4) COMP-3.
           05  WS-SUM-DIFF2                PIC S9(9)V9(4) COMP-3.
           05  WS-SUM-I                    PIC S9(7)      COMP-3.
           05  WS-SUM-I2                   PIC S9(9)      COMP-3.
           05  WS-SUM-IX                   PIC S9(9)V9(4) COMP-3.
           05  FILLER                      PIC X(04).
       01  WS-SUM-X-DEBUG REDEFINES WS-SUM-X       PIC X(06).
       01  WS-SUM-X2-DEBUG REDEFINES WS-SUM-X2     PIC X(07).

       01  WS-DERIVED-FIELDS.
           05  WS-MEAN-X                   PIC S9(5)V9(4) COMP-3.
           05  WS-MEAN-X2                  PIC S9(5)V9(4) COMP-3.
           05  WS-MEAN-ABS-X               PIC S9(5)V9(4) COMP-3.
           05  WS-MEAN-DIFF                PIC S9(5)V9(4) COMP-3.
           05  WS-MEAN-DIFF2               PIC S9(5)V9(4) COMP-3.
           05  WS-VAR-X                    PIC S9(5)V9(4) COMP-3.
           05  WS-VAR-DIFF                 PIC S9(5)V9(4) COMP-3.
           05  WS-STD-X                    PIC S9(5)V9(4) COMP-3.
           05  WS-STD-DIFF                 PIC S9(5)V9(4) COMP-3.
           05  WS-NOISE-N                  PIC S9(5)V9(4) COMP-3.
           05  WS-SIGNAL-P                 PIC S9(5)V9(4) COMP-3.
           05  WS-SLOPE-B                  PIC S9(5)V9(6) COMP-3.
           05  WS-MOTION-K                 PIC S9V9(2)    COMP-3.
           05  WS-MOTION-T                 PIC S9(5)V9(4) COMP-3.
           05  WS-EXPECTED-PEAKS           PIC S9(3)V9(4) COMP-3.
           05  WS-SNR-N                    PIC S9(3)V9(4) COMP-3.
           05  WS-RMS-N                    PIC S9(3)V9(4) COMP-3.
           05  WS-DRIFT-N                  PIC S9(3)V9(4) COMP-3.
           05  FILLER                      PIC X(04).
       01  WS-STD-X-DEBUG REDEFINES WS-STD-X       PIC X(05).
           88  WS-STD-X-DBG-ZERO           VALUE LOW-VALUES.

       01  WS-SQRT-IO.
           05  WS-SQRT-ARG                 PIC S9(7)V9(6) COMP-3.
           05  WS-SQRT-RESULT              PIC S9(7)V9(6) COMP-3.
           05  FILLER                      PIC X(04).
       01  WS-LOG-IO.
           05  WS-LOG-ARG                  PIC S9(7)V9(6) COMP-3.
           05  WS-LOG-RESULT               PIC S9(7)V9(6) COMP-3.
           05  FILLER                      PIC X(04).

       LINKAGE SECTION.
       COPY WAVEREC.
       COPY QUALTYOT.
       01  RETURN-CD                       PIC 9(02) COMP.

       PROCEDURE DIVISION USING WAVEFORM-RECORD, QUALITY-OUTPUT-RECORD,
                                 RETURN-CD.
       000-MAINLINE.
           MOVE ZERO TO RETURN-CD.
           MOVE WV-SAMPLE-COUNT TO WS-N.
           PERFORM 010-ZERO-ACCUM-FIELDS THRU 010-EXIT.
           PERFORM 050-ACCUMULATE-SUMS THRU 050-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-N.
           IF WS-N > 1
               PERFORM 060-ACCUMULATE-DIFFS THRU 060-EXIT
                   VARYING WS-SUB FROM 2 BY 1 UNTIL WS-SUB > WS-N.

           PERFORM 070-DERIVE-MEANS THRU 070-EXIT.
           PERFORM 100-SNR-CALC THRU 100-EXIT.
           PERFORM 200-RMS-CALC THRU 200-EXIT.
           PERFORM 300-PEAK-CALC THRU 300-EXIT.
           PERFORM 400-DRIFT-CALC THRU 400-EXIT.
           PERFORM 500-MOTION-CALC THRU 500-EXIT.
           PERFORM 600-COMBINE-QUALITY THRU 600-EXIT.
       000-EXIT.
           GOBACK.

       010-ZERO-ACCUM-FIELDS.
           MOVE ZERO TO WS-SUM-X    WS-SUM-X2   WS-SUM-ABS-X.
           MOVE ZERO TO WS-SUM-DIFF WS-SUM-DIFF2.
           MOVE ZERO TO WS-SUM-I    WS-SUM-I2   WS-SUM-IX.
           MOVE ZERO TO WS-PEAK-CT.
       010-EXIT.
           EXIT.

       050-ACCUMULATE-SUMS.
      *    06/19/89 TGD 8900-101 - ONE PASS BUILDS EVERY SUM SNR, RMS,
      *    PEAK, DRIFT AND MOTION WILL NEED FROM THE SAMPLE TABLE
           ADD WV-SAMPLES(WS-SUB) TO WS-SUM-X.
           COMPUTE WS-SUM-X2 ROUNDED =
               WS-SUM-X2 + (WV-SAMPLES(WS-SUB) * WV-SAMPLES(WS-SUB)).
           IF WV-SAMPLES(WS-SUB) < ZERO
               COMPUTE WS-SUM-ABS-X =
                     WS-SUM-ABS-X - WV-SAMPLES(WS-SUB)
           ELSE
               ADD WV-SAMPLES(WS-SUB) TO WS-SUM-ABS-X.
           COMPUTE WS-SUB-IDX0 = WS-SUB - 1.
           ADD WS-SUB-IDX0 TO WS-SUM-I.
           COMPUTE WS-SUM-I2 = WS-SUM-I2 + (WS-SUB-IDX0 * WS-SUB-IDX0).
           COMPUTE WS-SUM-IX ROUNDED =
               WS-SUM-IX + (WS-SUB-IDX0 * WV-SAMPLES(WS-SUB)).
           IF WS-SUB > 1 AND WS-SUB < WS-N
               IF WV-SAMPLES(WS-SUB) > WV-SAMPLES(WS-SUB - 1)
                     AND WV-SAMPLES(WS-SUB) > WV-SAMPLES(WS-SUB + 1)
                   ADD 1 TO WS-PEAK-CT.
       050-EXIT.
           EXIT.

       060-ACCUMULATE-DIFFS.
      *    09/15/93 RLH 9300-088 - FIRST DIFFERENCES FEED SNR NOISE
      *    TERM AND THE MOTION ARTIFACT CALCULATION BELOW
           ADD 1 TO WS-DIFF-CT.
           COMPUTE WS-SUM-DIFF ROUNDED =
               WS-SUM-DIFF +
                     (WV-SAMPLES(WS-SUB) - WV-SAMPLES(WS-SUB - 1)).
           COMPUTE WS-SUM-DIFF2 ROUNDED =
               WS-SUM-DIFF2 +
               ((WV-SAMPLES(WS-SUB) - WV-SAMPLES(WS-SUB - 1)) *
                (WV-SAMPLES(WS-SUB) - WV-SAMPLES(WS-SUB - 1))).
       060-EXIT.
           EXIT.

       070-DERIVE-MEANS.
           IF WS-N = ZERO
               GO TO 070-EXIT.
           COMPUTE WS-MEAN-X    ROUNDED = WS-SUM-X    / WS-N.
           COMPUTE WS-MEAN-X2   ROUNDED = WS-SUM-X2   / WS-N.
           COMPUTE WS-MEAN-ABS-X ROUNDED = WS-SUM-ABS-X / WS-N.
           COMPUTE WS-VAR-X ROUNDED =
               WS-MEAN-X2 - (WS-MEAN-X * WS-MEAN-X).
           IF WS-VAR-X < ZERO
               MOVE ZERO TO WS-VAR-X.
           MOVE WS-VAR-X TO WS-SQRT-ARG.
           CALL "SQROOT" USING WS-SQRT-ARG, WS-SQRT-RESULT.
           MOVE WS-SQRT-RESULT TO WS-STD-X.

           IF WS-DIFF-CT = ZERO
               MOVE ZERO TO WS-STD-DIFF
               GO TO 070-EXIT.
           COMPUTE WS-MEAN-DIFF  ROUNDED = WS-SUM-DIFF  / WS-DIFF-CT.
           COMPUTE WS-MEAN-DIFF2 ROUNDED = WS-SUM-DIFF2 / WS-DIFF-CT.
           COMPUTE WS-VAR-DIFF ROUNDED =
               WS-MEAN-DIFF2 - (WS-MEAN-DIFF * WS-MEAN-DIFF).
           IF WS-VAR-DIFF < ZERO
               MOVE ZERO TO WS-VAR-DIFF.
           MOVE WS-VAR-DIFF TO WS-SQRT-ARG.
           CALL "SQROOT" USING WS-SQRT-ARG, WS-SQRT-RESULT.
           MOVE WS-SQRT-RESULT TO WS-STD-DIFF.
       070-EXIT.
           EXIT.

       100-SNR-CALC.
      *    06/19/89 TGD 8900-101 - RULE 1, SNR IN DECIBELS
           MOVE WS-MEAN-X2 TO WS-SIGNAL-P.
           COMPUTE WS-NOISE-N ROUNDED = WS-STD-DIFF * WS-STD-DIFF.
           IF WS-NOISE-N NOT > ZERO
               MOVE 20.0000 TO QO-SNR-DB
               GO TO 100-EXIT.
           COMPUTE WS-LOG-ARG ROUNDED = WS-SIGNAL-P / WS-NOISE-N.
           IF WS-LOG-ARG NOT > ZERO
               MOVE 20.0000 TO QO-SNR-DB
               GO TO 100-EXIT.
           CALL "LOG10FN" USING WS-LOG-ARG, WS-LOG-RESULT.
           COMPUTE QO-SNR-DB ROUNDED = WS-LOG-RESULT * 10.
           IF QO-SNR-DB < -50
               MOVE -50 TO QO-SNR-DB.
           IF QO-SNR-DB > 100
               MOVE 100 TO QO-SNR-DB.
       100-EXIT.
           EXIT.

       200-RMS-CALC.
      *    06/19/89 TGD 8900-101 - RULE 2, RELATIVE RMS ERROR
           IF WS-MEAN-ABS-X > ZERO
               COMPUTE QO-RMS-ERROR ROUNDED = WS-STD-X / WS-MEAN-ABS-X
           ELSE
               MOVE 0.1000 TO QO-RMS-ERROR.
       200-EXIT.
           EXIT.

       300-PEAK-CALC.
      *    02/06/91 TGD 9100-014 - RULE 3, STRICT LOCAL MAXIMA COUNT
           COMPUTE WS-EXPECTED-PEAKS ROUNDED = WS-N / 10.
           IF WS-N < 3 OR WS-EXPECTED-PEAKS = ZERO
               MOVE 0.5000 TO QO-PEAK-CONF
               GO TO 300-EXIT.
           COMPUTE QO-PEAK-CONF ROUNDED =
               WS-PEAK-CT / WS-EXPECTED-PEAKS.
           IF QO-PEAK-CONF > 1.0000
               MOVE 1.0000 TO QO-PEAK-CONF.
       300-EXIT.
           EXIT.

       400-DRIFT-CALC.
      *    11/30/91 RLH 9100-234 - RULE 4, LEAST-SQUARES SLOPE OVER
      *    SAMPLE INDICES 0 THRU N-1
           IF WS-N < 2
               MOVE ZERO TO QO-DRIFT
               GO TO 400-EXIT.
           COMPUTE WS-SLOPE-B ROUNDED =
               ((WS-N * WS-SUM-IX) - (WS-SUM-I * WS-SUM-X)) /
               ((WS-N * WS-SUM-I2) - (WS-SUM-I * WS-SUM-I)).
           IF WS-SLOPE-B < ZERO
               COMPUTE QO-DRIFT ROUNDED = (WS-SLOPE-B * -1) * WS-N
           ELSE
               COMPUTE QO-DRIFT ROUNDED = WS-SLOPE-B * WS-N.
       400-EXIT.
           EXIT.

       500-MOTION-CALC.
      *    09/15/93 RLH 9300-088 - RULE 5, K VARIES BY SIGNAL TYPE
           IF WS-N < 3
               MOVE 0.5000 TO QO-MOTION-ART
               GO TO 500-EXIT.
           IF WV-SIGNAL-IS-PPG
               MOVE 0.10 TO WS-MOTION-K
           ELSE
           IF WV-SIGNAL-IS-TEMPERATURE
               MOVE 0.05 TO WS-MOTION-K
           ELSE
               MOVE 0.20 TO WS-MOTION-K.
           COMPUTE WS-MOTION-T ROUNDED = WS-STD-X * WS-MOTION-K.
           IF WS-MOTION-T NOT > ZERO
               MOVE 0.5000 TO QO-MOTION-ART
               GO TO 500-EXIT.
           COMPUTE QO-MOTION-ART ROUNDED = WS-STD-DIFF / WS-MOTION-T.
           IF QO-MOTION-ART > 1.0000
               MOVE 1.0000 TO QO-MOTION-ART.
       500-EXIT.
           EXIT.

       600-COMBINE-QUALITY.
      *    10/03/11 DNS 1100-090 - RULE 6/7, NORMALIZE, WEIGHT, GRADE
           COMPUTE WS-SNR-N ROUNDED = (QO-SNR-DB + 10) / 30.
           IF WS-SNR-N < ZERO
               MOVE ZERO TO WS-SNR-N.
           IF WS-SNR-N > 1
               MOVE 1 TO WS-SNR-N.

           COMPUTE WS-RMS-N ROUNDED = 1 - (QO-RMS-ERROR / 0.1).
           IF WS-RMS-N < ZERO
               MOVE ZERO TO WS-RMS-N.
           IF WS-RMS-N > 1
               MOVE 1 TO WS-RMS-N.

           COMPUTE WS-DRIFT-N ROUNDED = 1 - (QO-DRIFT / 0.1).
           IF WS-DRIFT-N < ZERO
               MOVE ZERO TO WS-DRIFT-N.
           IF WS-DRIFT-N > 1
               MOVE 1 TO WS-DRIFT-N.

           COMPUTE QO-QUALITY-SCORE ROUNDED =
               (MC-WT-SNR        * WS-SNR-N)      +
               (MC-WT-RMS        * WS-RMS-N)      +
               (MC-WT-PEAK-CONF  * QO-PEAK-CONF)  +
               (MC-WT-DRIFT      * WS-DRIFT-N)    +
               (MC-WT-MOTION     * (1 - QO-MOTION-ART)).
           IF QO-QUALITY-SCORE < ZERO
               MOVE ZERO TO QO-QUALITY-SCORE.
           IF QO-QUALITY-SCORE > 1
               MOVE 1 TO QO-QUALITY-SCORE.

           IF QO-QUALITY-SCORE NOT < MC-SQ-EXCELLENT-MIN
               MOVE "EXCELLENT" TO QO-QUALITY-GRADE
           ELSE
           IF QO-QUALITY-SCORE NOT < MC-SQ-GOOD-MIN
               MOVE "GOOD     " TO QO-QUALITY-GRADE
           ELSE
           IF QO-QUALITY-SCORE NOT < MC-SQ-USABLE-MIN
               MOVE "FAIR     " TO QO-QUALITY-GRADE
           ELSE
               MOVE "POOR     " TO QO-QUALITY-GRADE.

           IF QO-QUALITY-SCORE NOT < MC-SQ-USABLE-MIN
               MOVE "Y" TO QO-USABLE
           ELSE
               MOVE "N" TO QO-USABLE.
       600-EXIT.
           EXIT.
