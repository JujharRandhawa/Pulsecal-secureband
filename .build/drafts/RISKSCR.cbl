       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  RISKSCR.
       AUTHOR. J R SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/18/89.
       DATE-COMPILED. 05/18/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    RISK-SCORING ENGINE.  READS ONE VITAL-READING RECORD PER
      *    DEVICE, CALLS RSCALC ONCE FOR EVERY CANDIDATE RISK FACTOR
      *    ON THE RECORD (HEART RATE, TEMPERATURE, OXYGEN, ONE CALL
      *    PER ANOMALY FLAG PRESENT, SIGNAL QUALITY IF SUPPLIED, AND
      *    ONE CALL PER TREND SERIES SUPPLIED), BUILDS ITS OWN FACTOR
      *    TABLE FROM THE RETURNED SCORES AND WEIGHTS, COMBINES THEM
      *    INTO AN OVERALL RISK SCORE AND LEVEL, PICKS THE TOP THREE
      *    CONCERNS AND THE RECOMMENDED ACTIONS, AND WRITES ONE
      *    ASSESSMENT OUTPUT RECORD PLUS THE RISK SECTION OF THE
      *    COMBINED SUMMARY REPORT.  THIS JOB STEP RUNS LAST AND
      *    EXTENDS THE SAME REPORT DATASET SIGQUAL AND ANOMDET OPEN.
      *
      *    CHANGE LOG
      *    ----------
      *    05/18/89 JRS 8900-093  ORIGINAL - PATIENT-EDIT SHAPE REUSED
      *    02/13/91 JRS 9100-018  ADDED TOP-3 CONCERN RANKING
      *    09/02/93 RLH 9300-041  ADDED TREND-CLOSELY ACTION LINES
      *    06/06/95 PXK 9500-109  ADDED DEBUG REDEFINES FOR DUMP READS
      *    12/01/98 CAR Y2K-0014  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    01/19/99 CAR Y2K-0038  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL
      *    10/03/11 DNS 1100-093  LEVEL TOTALS MOVED TO REPORT FOOTER
      *    06/02/25 RSK0003 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT
      *    07/11/25 RSK0004 ADDED SIGNAL-QUALITY-SUPPLIED CONFIDENCE BIT
      *    07/18/25 RSK0005 REPORT NOW EXTENDS THE SHARED SUMMARY DATA
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE
           UPSI-0 IS RISKSCR-RESERVED-SWITCH.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT VITALS-FILE
           ASSIGN TO UT-S-VITALS
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT ASSESS-FILE
           ASSIGN TO UT-S-ASSESS
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT REPORT-FILE
           ASSIGN TO UT-S-RPTFILE
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

       FD  REPORT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(132).

      ****** ONE RECORD PER DEVICE, PRODUCED BY THE FIELD COLLECTOR
      ****** EXTRACT JOB.  THIS IS THE LAST STEP OF THE THREE - IT
      ****** RUNS AFTER SIGQUAL AND ANOMDET SO THE SIGNAL-QUALITY
      ****** SCORE IS ALREADY ON HAND WHEN THIS RECORD WAS BUILT.
       FD  VITALS-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 296 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS VITALS-REC-SRCH.
       01  VITALS-REC-SRCH PIC X(296).

       FD  ASSESS-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 40 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ASSESS-REC-OUT.
       01  ASSESS-REC-OUT PIC X(40).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-DATA  VALUE "10".
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  RFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  FILLER                  PIC X(2).

      ** QSAM FILE
       COPY VITALREC.

      ** QSAM FILE
       COPY ASSESSOT.

       COPY MODLCFG.

       77  WS-DATE                     PIC 9(6).

       01  MORE-VITALS-SW              PIC X(1) VALUE SPACE.
           88 NO-MORE-VITALS      VALUE "N".
           88 MORE-VITALS         VALUE " ".

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC S9(9) COMP.
           05 RECORDS-WRITTEN          PIC S9(9) COMP.
           05 WS-LINES                 PIC 9(02) COMP.
           05 WS-PAGES                 PIC 9(02) COMP.
           05 CALC-CALL-RET-CODE       PIC 9(02) COMP.
           05 WS-SUB                   PIC 9(02) COMP.
           05 WS-PICK-NBR              PIC 9(02) COMP.
           05 WS-FACTOR-COUNT          PIC 9(02) COMP.
           05 WS-CONCERN-COUNT         PIC 9(02) COMP.
           05 WS-ACTION-COUNT          PIC 9(02) COMP.
           05 WS-HEART-ACTION-CT       PIC 9(01) COMP.
           05 GT-LOW-CT                PIC S9(7) COMP.
           05 GT-MODERATE-CT           PIC S9(7) COMP.
           05 GT-HIGH-CT               PIC S9(7) COMP.
           05 GT-CRITICAL-CT           PIC S9(7) COMP.
           05 GT-SCORE-SUM             PIC S9(5)V9(4) COMP-3.
           05 FILLER                   PIC X(04).
       01  GT-LOW-CT-DEBUG REDEFINES
                           GT-LOW-CT        PIC X(04).

       01  WS-COMBINE-WORK.
           05  WS-SCORE-WT-SUM          PIC S9(3)V9(4) COMP-3.
           05  WS-WEIGHT-SUM            PIC S9(3)V9(4) COMP-3.
           05  WS-OVERALL-RISK          PIC S9V9(4) COMP-3.
           05  FILLER                   PIC X(04).
       01  WS-OVERALL-RISK-DEBUG REDEFINES
                           WS-OVERALL-RISK  PIC X(03).

      ** ONE ROW PER RISK FACTOR RSCALC RETURNED "PRESENT" FOR THIS
      ** DEVICE.  BUILT FRESH FOR EVERY VITAL-READING RECORD.
       01  RISK-FACTOR-TABLE.
           05  RF-FACTOR-ROW OCCURS 11 TIMES.
               10  RF-FACTOR-TYPE       PIC 9(02) COMP.
                   88  RF-TYPE-HEART-RATE     VALUE 1.
                   88  RF-TYPE-TEMPERATURE    VALUE 2.
                   88  RF-TYPE-TREND-HR       VALUE 6.
                   88  RF-TYPE-TREND-TEMP     VALUE 7.
               10  RF-FACTOR-SCORE      PIC 9V9(4).
               10  RF-FACTOR-WEIGHT     PIC 9V99.
               10  RF-FACTOR-METRIC     PIC 9V9(4).
               10  RF-FACTOR-DESC       PIC X(40).
               10  RF-FACTOR-USED       PIC X(01).
                   88  RF-ALREADY-PICKED    VALUE "Y".

       01  WS-CONCERN-LINES.
           05 WS-CONCERN-LINE OCCURS 3 TIMES
                                 PIC X(40).

       01  WS-ACTION-LINES.
           05 WS-ACTION-LINE OCCURS 4 TIMES
                                 PIC X(46).

       01  WS-TOP-PICK-WORK.
           05  WS-BEST-SUB              PIC 9(02) COMP.
           05  WS-BEST-METRIC           PIC 9V9(4).

      ** MIRRORS RSCALC'S LINKAGE SECTION FIELD-FOR-FIELD - RSCALC IS
      ** CALLED ONCE PER CANDIDATE FACTOR, SO ONLY ONE ROW OF ITS
      ** ANSWER IS EVER LIVE AT A TIME; THIS PROGRAM COPIES EACH ONE
      ** INTO RISK-FACTOR-TABLE BEFORE THE NEXT CALL OVERWRITES IT.
       01  RS-LINK-PARMS.
           05  RS-FACTOR-TYPE           PIC 9(02) COMP.
               88  RS-TYPE-HEART-RATE      VALUE 1.
               88  RS-TYPE-TEMPERATURE     VALUE 2.
               88  RS-TYPE-OXYGEN          VALUE 3.
               88  RS-TYPE-ANOMALY-FLAG    VALUE 4.
               88  RS-TYPE-SIG-QUALITY     VALUE 5.
               88  RS-TYPE-TREND-HR        VALUE 6.
               88  RS-TYPE-TREND-TEMP      VALUE 7.
           05  RS-CURRENT-VALUE         PIC S9(3)V99.
           05  RS-FLAG-TEXT             PIC X(24).
           05  RS-SIG-QUAL-SCORE        PIC S9V9(4).
           05  RS-TREND-COUNT           PIC 9(02) COMP.
           05  RS-TREND-VALUES OCCURS 12 TIMES
                                 PIC S9(3)V99.
           05  RS-FACTOR-SCORE          PIC 9V9(4).
           05  RS-FACTOR-WEIGHT         PIC 9V99.
           05  RS-FACTOR-PRESENT        PIC X(01).
               88  RS-FACTOR-IS-PRESENT    VALUE "Y".
           05  RS-FACTOR-DESC           PIC X(40).
           05  CALC-RET-CODE            PIC 9(02) COMP.
           05  FILLER                   PIC X(04).

      ** REPORT PRINT-LINE LAYOUTS - RISK SECTION
       01  WS-HDR-REC.
           05  FILLER                  PIC X(1) VALUE SPACE.
           05  HDR-DATE.
               10  HDR-MM              PIC 9(2).
               10  FILLER              PIC X(1) VALUE "/".
               10  HDR-DD              PIC 9(2).
               10  FILLER              PIC X(1) VALUE "/".
               10  HDR-YY              PIC 9(2).
           05  FILLER                  PIC X(14) VALUE SPACE.
           05  FILLER                  PIC X(48) VALUE
               "SENTRY WARD-BAND RISK ASSESSMENT SUMMARY REPORT".
           05  FILLER                  PIC X(13) VALUE
               "PAGE NUMBER:".
           05  PAGE-NBR-O              PIC ZZ9.

       01  WS-COLM-HDR-REC.
           05  FILLER            PIC X(12) VALUE "DEVICE-ID".
           05  FILLER            PIC X(10) VALUE "SCORE".
           05  FILLER            PIC X(12) VALUE "LEVEL".
           05  FILLER            PIC X(10) VALUE "CONF".

       01  WS-RISK-RPT-REC.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  RD-DEVICE-ID-O          PIC X(10).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  RD-SCORE-O              PIC 9.9999.
           05  FILLER                  PIC X(3) VALUE SPACES.
           05  RD-LEVEL-O              PIC X(8).
           05  FILLER                  PIC X(3) VALUE SPACES.
           05  RD-CONF-O               PIC 9.9999.

       01  WS-CONCERN-REC.
           05  FILLER                  PIC X(4) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE
               "CONCERN:".
           05  RD-CONCERN-TEXT-O       PIC X(40).

       01  WS-ACTION-REC.
           05  FILLER                  PIC X(4) VALUE SPACES.
           05  FILLER                  PIC X(9) VALUE
               "ACTION:".
           05  RD-ACTION-TEXT-O        PIC X(46).

       01  WS-BLANK-LINE.
           05  FILLER     PIC X(20) VALUE SPACES.

       01  WS-LEVEL-TOTAL-REC.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(5)  VALUE "LOW:".
           05  GT-LOW-O   PIC ZZZ9.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(10) VALUE "MODERATE:".
           05  GT-MODERATE-O PIC ZZZ9.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(6)  VALUE "HIGH:".
           05  GT-HIGH-O  PIC ZZZ9.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(10) VALUE "CRITICAL:".
           05  GT-CRITICAL-O PIC ZZZ9.

       01  WS-AVG-SCORE-REC.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(21) VALUE
               "AVERAGE RISK SCORE:".
           05  GT-AVG-SCORE-O PIC 9.99.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-VITALS.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB RISKSCR ********".
           ACCEPT  WS-DATE FROM DATE.
           OPEN INPUT  VITALS-FILE.
           OPEN OUTPUT ASSESS-FILE.
           OPEN EXTEND REPORT-FILE.
           OPEN OUTPUT SYSOUT.

           MOVE WS-DATE(1:2) TO HDR-YY.
           MOVE WS-DATE(3:2) TO HDR-MM.
           MOVE WS-DATE(5:2) TO HDR-DD.

           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           MOVE 1 TO WS-PAGES.
           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.

           READ VITALS-FILE INTO VITAL-READING-RECORD
               AT END
               MOVE 'N' TO MORE-VITALS-SW
               GO TO 000-EXIT
           END-READ

           ADD +1 TO RECORDS-READ.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE ZERO TO WS-FACTOR-COUNT.
           PERFORM 200-BUILD-FACTORS THRU 200-EXIT.
           PERFORM 300-COMBINE-SCORE THRU 300-EXIT.
           PERFORM 400-BUILD-CONCERNS THRU 400-EXIT.
           PERFORM 500-BUILD-ACTIONS THRU 500-EXIT.
           PERFORM 600-BUILD-CONFIDENCE THRU 600-EXIT.
           PERFORM 800-WRITE-ASSESS-OUTPUT THRU 800-EXIT.
           PERFORM 850-WRITE-REPORT-DETAIL THRU 850-EXIT.
           PERFORM 900-ACCUM-LEVEL-TOTALS THRU 900-EXIT.

           READ VITALS-FILE INTO VITAL-READING-RECORD
               AT END
               MOVE 'N' TO MORE-VITALS-SW
               GO TO 100-EXIT
           END-READ

           ADD +1 TO RECORDS-READ.
       100-EXIT.
           EXIT.

       200-BUILD-FACTORS.
           MOVE "200-BUILD-FACTORS" TO PARA-NAME.
           IF VR-HEART-RATE > ZERO
               MOVE 1                TO RS-FACTOR-TYPE
               MOVE VR-HEART-RATE    TO RS-CURRENT-VALUE
               MOVE VR-TREND-COUNT-HR  TO RS-TREND-COUNT
               PERFORM 210-COPY-TREND-HR THRU 210-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB > RS-TREND-COUNT
               PERFORM 250-CALL-RSCALC THRU 250-EXIT.

           IF VR-TEMPERATURE > ZERO
               MOVE 2                TO RS-FACTOR-TYPE
               MOVE VR-TEMPERATURE   TO RS-CURRENT-VALUE
               MOVE VR-TREND-COUNT-TEMP TO RS-TREND-COUNT
               PERFORM 220-COPY-TREND-TEMP THRU 220-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB > RS-TREND-COUNT
               PERFORM 250-CALL-RSCALC THRU 250-EXIT.

           IF VR-OXY-SAT > ZERO
               MOVE 3                TO RS-FACTOR-TYPE
               MOVE VR-OXY-SAT       TO RS-CURRENT-VALUE
               MOVE ZERO             TO RS-TREND-COUNT
               PERFORM 250-CALL-RSCALC THRU 250-EXIT.

           IF VR-ANOM-FLAG-COUNT > ZERO
               PERFORM 230-ONE-ANOMALY-FLAG THRU 230-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB > VR-ANOM-FLAG-COUNT.

           IF VR-SIG-QUAL-SUPPLIED
               MOVE 5                TO RS-FACTOR-TYPE
               MOVE VR-SIG-QUAL-SCORE TO RS-SIG-QUAL-SCORE
               MOVE ZERO             TO RS-TREND-COUNT
               PERFORM 250-CALL-RSCALC THRU 250-EXIT.

           IF VR-TREND-COUNT-HR NOT < 3
               MOVE 6                TO RS-FACTOR-TYPE
               MOVE VR-TREND-COUNT-HR  TO RS-TREND-COUNT
               PERFORM 210-COPY-TREND-HR THRU 210-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB > RS-TREND-COUNT
               PERFORM 250-CALL-RSCALC THRU 250-EXIT.

           IF VR-TREND-COUNT-TEMP NOT < 3
               MOVE 7                TO RS-FACTOR-TYPE
               MOVE VR-TREND-COUNT-TEMP TO RS-TREND-COUNT
               PERFORM 220-COPY-TREND-TEMP THRU 220-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB > RS-TREND-COUNT
               PERFORM 250-CALL-RSCALC THRU 250-EXIT.
       200-EXIT.
           EXIT.

       210-COPY-TREND-HR.
           MOVE VR-TREND-HR(WS-SUB) TO RS-TREND-VALUES(WS-SUB).
       210-EXIT.
           EXIT.

       220-COPY-TREND-TEMP.
           MOVE VR-TREND-TEMP(WS-SUB) TO RS-TREND-VALUES(WS-SUB).
       220-EXIT.
           EXIT.

       230-ONE-ANOMALY-FLAG.
           MOVE 4                    TO RS-FACTOR-TYPE.
           MOVE VR-ANOM-FLAGS(WS-SUB) TO RS-FLAG-TEXT.
           MOVE ZERO                 TO RS-TREND-COUNT.
           PERFORM 250-CALL-RSCALC THRU 250-EXIT.
       230-EXIT.
           EXIT.

       250-CALL-RSCALC.
           MOVE "250-CALL-RSCALC" TO PARA-NAME.
           CALL "RSCALC" USING RS-LINK-PARMS.
           IF CALC-RET-CODE NOT = ZERO
               MOVE "** RSCALC RETURNED BAD RETURN CODE" TO
                                       ABEND-REASON
               GO TO 1000-ABEND-RTN.

           IF RS-FACTOR-IS-PRESENT
               ADD 1 TO WS-FACTOR-COUNT
               MOVE RS-FACTOR-TYPE   TO RF-FACTOR-TYPE(WS-FACTOR-COUNT)
               MOVE RS-FACTOR-SCORE  TO RF-FACTOR-SCORE(WS-FACTOR-COUNT)
               MOVE RS-FACTOR-WEIGHT TO
                                 RF-FACTOR-WEIGHT(WS-FACTOR-COUNT)
               MOVE RS-FACTOR-DESC   TO RF-FACTOR-DESC(WS-FACTOR-COUNT)
               MOVE "N"              TO RF-FACTOR-USED(WS-FACTOR-COUNT)
               COMPUTE RF-FACTOR-METRIC(WS-FACTOR-COUNT) ROUNDED =
                       RS-FACTOR-SCORE * RS-FACTOR-WEIGHT.
       250-EXIT.
           EXIT.

       300-COMBINE-SCORE.
      *    RULE 7 - OVERALL SCORE, RULE 8 - LEVEL BANDING
           MOVE "300-COMBINE-SCORE" TO PARA-NAME.
           MOVE ZERO TO WS-SCORE-WT-SUM.
           MOVE ZERO TO WS-WEIGHT-SUM.

           IF WS-FACTOR-COUNT = ZERO
               MOVE ZERO TO WS-OVERALL-RISK
               GO TO 300-LEVEL.

           PERFORM 310-SUM-ONE-FACTOR THRU 310-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-FACTOR-COUNT.

           IF WS-WEIGHT-SUM > ZERO
               COMPUTE WS-OVERALL-RISK ROUNDED =
                       WS-SCORE-WT-SUM / WS-WEIGHT-SUM
           ELSE
               MOVE ZERO TO WS-OVERALL-RISK.

           IF WS-OVERALL-RISK > 1.0000
               MOVE 1.0000 TO WS-OVERALL-RISK.
           IF WS-OVERALL-RISK < ZERO
               MOVE ZERO TO WS-OVERALL-RISK.

       300-LEVEL.
           IF WS-OVERALL-RISK NOT < MC-LEVEL-CRITICAL-CUT
               MOVE "CRITICAL" TO AO-RISK-LEVEL
           ELSE
           IF WS-OVERALL-RISK NOT < MC-LEVEL-HIGH-CUT
               MOVE "HIGH    " TO AO-RISK-LEVEL
           ELSE
           IF WS-OVERALL-RISK NOT < MC-LEVEL-MODERATE-CUT
               MOVE "MODERATE" TO AO-RISK-LEVEL
           ELSE
               MOVE "LOW     " TO AO-RISK-LEVEL.
       300-EXIT.
           EXIT.

       310-SUM-ONE-FACTOR.
           COMPUTE WS-SCORE-WT-SUM ROUNDED = WS-SCORE-WT-SUM +
                   (RF-FACTOR-SCORE(WS-SUB) * RF-FACTOR-WEIGHT(WS-SUB)).
           ADD RF-FACTOR-WEIGHT(WS-SUB) TO WS-WEIGHT-SUM.
       310-EXIT.
           EXIT.

       400-BUILD-CONCERNS.
      *    RULE 9 - TOP-3 CONCERNS BY SCORE X WEIGHT, SCORE OVER 0.3
           MOVE "400-BUILD-CONCERNS" TO PARA-NAME.
           MOVE ZERO TO WS-CONCERN-COUNT.
           IF WS-FACTOR-COUNT = ZERO
               GO TO 400-FALLBACK.

           PERFORM 410-PICK-ONE-CONCERN THRU 410-EXIT
               VARYING WS-PICK-NBR FROM 1 BY 1
               UNTIL WS-PICK-NBR > 3.

           IF WS-CONCERN-COUNT > ZERO
               GO TO 400-EXIT.

       400-FALLBACK.
           ADD 1 TO WS-CONCERN-COUNT.
           MOVE "NO SIGNIFICANT CONCERNS" TO
                                 WS-CONCERN-LINE(WS-CONCERN-COUNT).
       400-EXIT.
           EXIT.

       410-PICK-ONE-CONCERN.
           MOVE ZERO TO WS-BEST-SUB.
           MOVE ZERO TO WS-BEST-METRIC.
           PERFORM 420-SCAN-ONE-ROW THRU 420-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-FACTOR-COUNT.

           IF WS-BEST-SUB = ZERO
               GO TO 410-EXIT.

           IF RF-FACTOR-SCORE(WS-BEST-SUB) NOT > 0.3000
               MOVE "Y" TO RF-FACTOR-USED(WS-BEST-SUB)
               GO TO 410-EXIT.

           ADD 1 TO WS-CONCERN-COUNT.
           MOVE RF-FACTOR-DESC(WS-BEST-SUB) TO
                                 WS-CONCERN-LINE(WS-CONCERN-COUNT).
           MOVE "Y" TO RF-FACTOR-USED(WS-BEST-SUB).
       410-EXIT.
           EXIT.

       420-SCAN-ONE-ROW.
           IF RF-ALREADY-PICKED(WS-SUB)
               GO TO 420-EXIT.
           IF RF-FACTOR-METRIC(WS-SUB) NOT > WS-BEST-METRIC
               GO TO 420-EXIT.
           MOVE WS-SUB TO WS-BEST-SUB.
           MOVE RF-FACTOR-METRIC(WS-SUB) TO WS-BEST-METRIC.
       420-EXIT.
           EXIT.

       500-BUILD-ACTIONS.
      *    RULE 10 - ACTIONS BY LEVEL PLUS TREND-CLOSELY ADD-ON
           MOVE "500-BUILD-ACTIONS" TO PARA-NAME.
           MOVE ZERO TO WS-ACTION-COUNT.
           MOVE ZERO TO WS-HEART-ACTION-CT.

           IF AO-LEVEL-CRITICAL
               ADD 1 TO WS-ACTION-COUNT
               MOVE "SEEK IMMEDIATE MEDICAL EVALUATION" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT)
               ADD 1 TO WS-ACTION-COUNT
               MOVE "CONTINUOUS MONITORING REQUIRED" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT)
           ELSE
           IF AO-LEVEL-HIGH
               ADD 1 TO WS-ACTION-COUNT
               MOVE "CLOSE MONITORING FOR 2 TO 4 HOURS" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT)
               ADD 1 TO WS-ACTION-COUNT
               MOVE "CONSIDER MEDICAL CONSULTATION" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT)
           ELSE
           IF AO-LEVEL-MODERATE
               ADD 1 TO WS-ACTION-COUNT
               MOVE "MONITOR FOR 1 TO 2 HOURS" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT)
               ADD 1 TO WS-ACTION-COUNT
               MOVE "REVIEW DEVICE STATUS" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT)
           ELSE
               ADD 1 TO WS-ACTION-COUNT
               MOVE "CONTINUE ROUTINE MONITORING" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT).

           PERFORM 510-CHECK-TREND-ACTION THRU 510-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-FACTOR-COUNT
                     OR WS-HEART-ACTION-CT = 2.
       500-EXIT.
           EXIT.

       510-CHECK-TREND-ACTION.
      *    09/02/93 RLH 9300-041 - UP TO 2 HEART/TEMP FACTORS OVER 0.6
           IF RF-FACTOR-SCORE(WS-SUB) NOT > 0.6000
               GO TO 510-EXIT.
           IF WS-ACTION-COUNT NOT < 4
               GO TO 510-EXIT.

           IF RF-TYPE-HEART-RATE(WS-SUB) OR RF-TYPE-TREND-HR(WS-SUB)
               ADD 1 TO WS-ACTION-COUNT
               ADD 1 TO WS-HEART-ACTION-CT
               MOVE "MONITOR HEART RATE TRENDS CLOSELY" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT)
               GO TO 510-EXIT.

           IF RF-TYPE-TEMPERATURE(WS-SUB) OR RF-TYPE-TREND-TEMP(WS-SUB)
               ADD 1 TO WS-ACTION-COUNT
               ADD 1 TO WS-HEART-ACTION-CT
               MOVE "MONITOR TEMPERATURE TRENDS CLOSELY" TO
                                 WS-ACTION-LINE(WS-ACTION-COUNT).
       510-EXIT.
           EXIT.

       600-BUILD-CONFIDENCE.
      *    RULE 11 - CONFIDENCE
           MOVE "600-BUILD-CONFIDENCE" TO PARA-NAME.
           MOVE 0.5000 TO AO-CONFIDENCE.

           IF VR-TREND-COUNT-HR > ZERO OR VR-TREND-COUNT-TEMP > ZERO
               COMPUTE AO-CONFIDENCE ROUNDED = AO-CONFIDENCE + 0.2000.

           IF VR-SIG-QUAL-SUPPLIED
               COMPUTE AO-CONFIDENCE ROUNDED = AO-CONFIDENCE + 0.1000.

           IF VR-ANOM-FLAG-COUNT > ZERO
               COMPUTE AO-CONFIDENCE ROUNDED = AO-CONFIDENCE + 0.1000.

           IF WS-FACTOR-COUNT NOT < 3
               COMPUTE AO-CONFIDENCE ROUNDED = AO-CONFIDENCE + 0.1000.

           IF AO-CONFIDENCE > 1.0000
               MOVE 1.0000 TO AO-CONFIDENCE.
           IF AO-CONFIDENCE < ZERO
               MOVE ZERO TO AO-CONFIDENCE.
       600-EXIT.
           EXIT.

       800-WRITE-ASSESS-OUTPUT.
           MOVE "800-WRITE-ASSESS-OUTPUT" TO PARA-NAME.
           MOVE VR-DEVICE-ID       TO AO-DEVICE-ID.
           MOVE WS-OVERALL-RISK    TO AO-OVERALL-RISK.
           MOVE WS-FACTOR-COUNT    TO AO-FACTOR-COUNT.
           WRITE ASSESS-REC-OUT FROM ASSESSMENT-OUTPUT-RECORD.
           ADD +1 TO RECORDS-WRITTEN.
       800-EXIT.
           EXIT.

       850-WRITE-REPORT-DETAIL.
           MOVE "850-WRITE-REPORT-DETAIL" TO PARA-NAME.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.

           MOVE VR-DEVICE-ID       TO RD-DEVICE-ID-O.
           MOVE WS-OVERALL-RISK    TO RD-SCORE-O.
           MOVE AO-RISK-LEVEL      TO RD-LEVEL-O.
           MOVE AO-CONFIDENCE      TO RD-CONF-O.
           WRITE RPT-REC FROM WS-RISK-RPT-REC.
           ADD +1 TO WS-LINES.

           PERFORM 860-WRITE-ONE-CONCERN THRU 860-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-CONCERN-COUNT.

           PERFORM 870-WRITE-ONE-ACTION THRU 870-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-ACTION-COUNT.
       850-EXIT.
           EXIT.

       860-WRITE-ONE-CONCERN.
           MOVE WS-CONCERN-LINE(WS-SUB) TO RD-CONCERN-TEXT-O.
           WRITE RPT-REC FROM WS-CONCERN-REC.
           ADD +1 TO WS-LINES.
       860-EXIT.
           EXIT.

       870-WRITE-ONE-ACTION.
           MOVE WS-ACTION-LINE(WS-SUB) TO RD-ACTION-TEXT-O.
           WRITE RPT-REC FROM WS-ACTION-REC.
           ADD +1 TO WS-LINES.
       870-EXIT.
           EXIT.

       700-WRITE-PAGE-HDR.
           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING NEXT-PAGE.
           MOVE WS-PAGES TO PAGE-NBR-O.
           WRITE RPT-REC FROM WS-HDR-REC
               AFTER ADVANCING 1 LINE.
           MOVE ZERO TO WS-LINES.
           ADD +1 TO WS-PAGES.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       700-EXIT.
           EXIT.

       720-WRITE-COLM-HDR.
           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
           WRITE RPT-REC FROM WS-COLM-HDR-REC
               AFTER ADVANCING 1 LINE.
           ADD +1 TO WS-LINES.
       720-EXIT.
           EXIT.

       790-CHECK-PAGINATION.
           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
           IF WS-LINES > 50
               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
       790-EXIT.
           EXIT.

       900-ACCUM-LEVEL-TOTALS.
           MOVE "900-ACCUM-LEVEL-TOTALS" TO PARA-NAME.
           IF AO-LEVEL-CRITICAL
               ADD 1 TO GT-CRITICAL-CT
           ELSE
           IF AO-LEVEL-HIGH
               ADD 1 TO GT-HIGH-CT
           ELSE
           IF AO-LEVEL-MODERATE
               ADD 1 TO GT-MODERATE-CT
           ELSE
               ADD 1 TO GT-LOW-CT.

           ADD WS-OVERALL-RISK TO GT-SCORE-SUM.
       900-EXIT.
           EXIT.

       950-WRITE-LEVEL-TOTALS.
           MOVE "950-WRITE-LEVEL-TOTALS" TO PARA-NAME.
           MOVE GT-LOW-CT      TO GT-LOW-O.
           MOVE GT-MODERATE-CT TO GT-MODERATE-O.
           MOVE GT-HIGH-CT     TO GT-HIGH-O.
           MOVE GT-CRITICAL-CT TO GT-CRITICAL-O.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
           WRITE RPT-REC FROM WS-LEVEL-TOTAL-REC
               AFTER ADVANCING 1 LINE.

           IF RECORDS-WRITTEN > ZERO
               COMPUTE GT-AVG-SCORE-O ROUNDED =
                       GT-SCORE-SUM / RECORDS-WRITTEN
           ELSE
               MOVE ZERO TO GT-AVG-SCORE-O.
           WRITE RPT-REC FROM WS-AVG-SCORE-REC
               AFTER ADVANCING 1 LINE.
       950-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE VITALS-FILE, ASSESS-FILE, REPORT-FILE, SYSOUT.
       700-CLOSE-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 950-WRITE-LEVEL-TOTALS THRU 950-EXIT.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.

           DISPLAY "** VITALS RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** ASSESSMENT RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "******** NORMAL END OF JOB RISKSCR ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-RISKSCR ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
