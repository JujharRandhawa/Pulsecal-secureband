       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SQROOT.
       AUTHOR. T G DUNMORE.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/14/88.
       DATE-COMPILED. 03/14/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    RETURNS THE SQUARE ROOT OF SQ-RADICAND IN SQ-RESULT USING
      *    NEWTON-RAPHSON ITERATION.  NO INTRINSIC FUNCTION IS USED -
      *    THIS SHOP'S COMPILER LEVEL DOES NOT SUPPORT FUNCTION SQRT,
      *    SO A FIXED 20-PASS ITERATION IS RUN EVERY TIME FOR A
      *    PREDICTABLE, DETERMINISTIC ANSWER.
      *
      *    CALLED BY SQCALC, ANCALC, RSCALC AND LOG10FN WHEREVER A
      *    POPULATION STANDARD DEVIATION OR A PLAIN SQUARE ROOT IS
      *    NEEDED.
      *
      *    CHANGE LOG
      *    ----------
      *    03/14/88 TGD 8800-014  ORIGINAL - VITALS-MONITOR SQRT UTIL
      *    09/02/89 TGD 8900-071  WIDENED RADICAND TO S9(7)V9(6)
      *    11/30/91 RLH 9100-233  FIXED GUESS OF ZERO ON ZERO RADICAND
      *    02/17/93 RLH 9300-058  20-PASS FIXED ITERATION, WAS VARIABLE
      *    06/06/95 PXK 9500-102  ADDED DEBUG REDEFINES FOR DUMP READS
      *    12/01/98 CAR Y2K-0007  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    01/19/99 CAR Y2K-0031  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL
      *    08/22/02 MWL 0200-119  RE-LINKED FOR RISK-SCORING SUBSYSTEM
      *    04/09/07 MWL 0700-045  ADDED TO ANOMALY-DETECTION SUBSYSTEM
      *    10/03/11 DNS 1100-088  ADDED TO SIGNAL-QUALITY SUBSYSTEM
      *    06/02/25 CFG0003 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           UPSI-0 IS SQROOT-RESERVED-SWITCH.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-ITER-CTLS.
           05  WS-ITER                     PIC 9(02) COMP.
           05  WS-RADICAND-COPY            PIC S9(7)V9(6) COMP-3.
           05  WS-GUESS                    PIC S9(7)V9(6) COMP-3.
           05  WS-NEW-GUESS                PIC S9(7)V9(6) COMP-3.
           05  FILLER                      PIC X(04).
       01  WS-RADICAND-DEBUG REDEFINES
                                 WS-RADICAND-COPY PIC X(07).
       01  WS-GUESS-DEBUG REDEFINES
                                 WS-GUESS          PIC X(07).
       01  WS-NEW-GUESS-DEBUG REDEFINES
                                 WS-NEW-GUESS      PIC X(07).
       01  WS-HALF                        PIC S9V9(6) COMP-3
                                 VALUE 0.500000.

       LINKAGE SECTION.
       01  SQ-RADICAND                     PIC S9(7)V9(6) COMP-3.
       01  SQ-RESULT                       PIC S9(7)V9(6) COMP-3.

       PROCEDURE DIVISION USING SQ-RADICAND, SQ-RESULT.
       000-MAINLINE.
           IF SQ-RADICAND NOT > ZERO
               MOVE ZERO TO SQ-RESULT
               GO TO 000-EXIT.

           MOVE SQ-RADICAND TO WS-RADICAND-COPY.
           MOVE SQ-RADICAND TO WS-GUESS.
           PERFORM 100-NEWTON-STEP THRU 100-EXIT
               VARYING WS-ITER FROM 1 BY 1 UNTIL WS-ITER > 20.
           MOVE WS-GUESS TO SQ-RESULT.
       000-EXIT.
           GOBACK.

       100-NEWTON-STEP.
      *    06/06/95 PXK 9500-102 - CLASSIC (X + N/X) / 2 REFINEMENT
           COMPUTE WS-NEW-GUESS ROUNDED =
               (WS-GUESS + (WS-RADICAND-COPY / WS-GUESS)) * WS-HALF.
           MOVE WS-NEW-GUESS TO WS-GUESS.
       100-EXIT.
           EXIT.
