       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SIGQUAL.
       AUTHOR. J R SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 07/10/89.
       DATE-COMPILED. 07/10/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *    SIGNAL-QUALITY ENGINE.  READS ONE WAVEFORM RECORD PER BAND,
      *    CALLS SQCALC TO GET BACK THE SNR, RMS ERROR, PEAK
      *    CONFIDENCE, DRIFT, MOTION SCORE, COMBINED QUALITY SCORE,
      *    GRADE AND USABLE FLAG, THEN BUILDS THE RECOMMENDATION LINES
      *    THE COMBINED FIGURES CALL FOR.  WRITES ONE QUALITY OUTPUT
      *    RECORD PER BAND AND THE QUALITY SECTION OF THE COMBINED
      *    SUMMARY REPORT - THIS JOB STEP RUNS FIRST AND OPENS THE
      *    REPORT FILE, ANOMDET AND RISKSCR EXTEND THE SAME DATASET.
      *
      *    CHANGE LOG
      *    ----------
      *    07/10/89 JRS 8900-102  ORIGINAL - PATIENT-EDIT SHAPE REUSED
      *    02/06/91 JRS 9100-015  ADDED PEAK/DRIFT/MOTION REC LINES
      *    06/06/95 PXK 9500-107  ADDED DEBUG REDEFINES FOR DUMP READS
      *    12/01/98 CAR Y2K-0012  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    01/19/99 CAR Y2K-0036  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL
      *    10/03/11 DNS 1100-091  GRADE TOTALS MOVED TO REPORT FOOTER
      *    06/02/25 SQL0006 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT
      *    07/11/25 SQL0007 REPORT NOW OPENS THE SHARED SUMMARY DATASET
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE
           UPSI-0 IS SIGQUAL-RESERVED-SWITCH.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT WAVEFORM-FILE
           ASSIGN TO UT-S-WAVEFRM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT QUALITY-FILE
           ASSIGN TO UT-S-QUALITY
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT REPORT-FILE
           ASSIGN TO UT-S-RPTFILE
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

       FD  REPORT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(132).

      ****** ONE RECORD PER BAND, RAW SAMPLES FROM THE DOCKING-STATION
      ****** UPLOAD JOB.  A TRAILING SHORT RECORD OR BAD SAMPLE COUNT
      ****** SHOULD CAUSE THE JOB TO ABEND.
       FD  WAVEFORM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 738 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS WAVEFORM-REC-SRCH.
       01  WAVEFORM-REC-SRCH PIC X(738).

       FD  QUALITY-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 62 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS QUALITY-REC-OUT.
       01  QUALITY-REC-OUT PIC X(62).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-DATA  VALUE "10".
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  RFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  FILLER                  PIC X(2).

      ** QSAM FILE
       COPY WAVEREC.

      ** QSAM FILE
       COPY QUALTYOT.

       COPY MODLCFG.

       77  WS-DATE                     PIC 9(6).

       01  MORE-WAVEFORM-SW            PIC X(1) VALUE SPACE.
           88 NO-MORE-WAVEFORM    VALUE "N".
           88 MORE-WAVEFORM       VALUE " ".

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC S9(9) COMP.
           05 RECORDS-WRITTEN          PIC S9(9) COMP.
           05 WS-LINES                 PIC 9(02) COMP.
           05 WS-PAGES                 PIC 9(02) COMP.
           05 CALC-CALL-RET-CODE       PIC 9(02) COMP.
           05 GT-EXCEL-CT              PIC S9(7) COMP.
           05 GT-GOOD-CT               PIC S9(7) COMP.
           05 GT-FAIR-CT               PIC S9(7) COMP.
           05 GT-POOR-CT               PIC S9(7) COMP.
           05 WS-REC-COUNT             PIC 9(02) COMP.
           05 WS-REC-SUB               PIC 9(02) COMP.
           05 FILLER                   PIC X(04).
       01  GT-EXCEL-CT-DEBUG REDEFINES
                                 GT-EXCEL-CT      PIC X(04).

       01  WS-RECOMMEND-LINES.
           05 WS-REC-LINE OCCURS 6 TIMES
                                 PIC X(46).
           05 FILLER             PIC X(04).
       01  WS-REC-LINES-DEBUG REDEFINES
                                 WS-RECOMMEND-LINES  PIC X(280).

      ** REPORT PRINT-LINE LAYOUTS - QUALITY SECTION
       01  WS-HDR-REC.
           05  FILLER                  PIC X(1) VALUE SPACE.
           05  HDR-DATE.
               10  HDR-MM              PIC 9(2).
               10  FILLER              PIC X(1) VALUE "/".
               10  HDR-DD              PIC 9(2).
               10  FILLER              PIC X(1) VALUE "/".
               10  HDR-YY              PIC 9(2).
           05  FILLER                  PIC X(14) VALUE SPACE.
           05  FILLER                  PIC X(48) VALUE
               "SENTRY WARD-BAND SIGNAL QUALITY SUMMARY REPORT".
           05  FILLER                  PIC X(13) VALUE
               "PAGE NUMBER:".
           05  PAGE-NBR-O              PIC ZZ9.

       01  WS-COLM-HDR-REC.
           05  FILLER            PIC X(12) VALUE "DEVICE-ID".
           05  FILLER            PIC X(10) VALUE "SCORE".
           05  FILLER            PIC X(12) VALUE "GRADE".
           05  FILLER            PIC X(10) VALUE "USABLE".
           05  FILLER            PIC X(10) VALUE "SNR-DB".

       01  WS-QUAL-RPT-REC.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  QD-DEVICE-ID-O          PIC X(10).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  QD-SCORE-O              PIC 9.9999.
           05  FILLER                  PIC X(3) VALUE SPACES.
           05  QD-GRADE-O              PIC X(9).
           05  FILLER                  PIC X(3) VALUE SPACES.
           05  QD-USABLE-O             PIC X(3).
           05  FILLER                  PIC X(3) VALUE SPACES.
           05  QD-SNR-O                PIC -ZZ9.99.

       01  WS-RECOMMEND-REC.
           05  FILLER                  PIC X(4) VALUE SPACES.
           05  FILLER                  PIC X(16) VALUE
               "RECOMMENDATION:".
           05  QD-RECOMMEND-TEXT-O     PIC X(46).

       01  WS-BLANK-LINE.
           05  FILLER     PIC X(20) VALUE SPACES.

       01  WS-GRADE-TOTAL-REC.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(11) VALUE "EXCELLENT:".
           05  GT-EXCEL-O PIC ZZZ9.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(6)  VALUE "GOOD:".
           05  GT-GOOD-O  PIC ZZZ9.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(6)  VALUE "FAIR:".
           05  GT-FAIR-O  PIC ZZZ9.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(6)  VALUE "POOR:".
           05  GT-POOR-O  PIC ZZZ9.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(7)  VALUE "TOTAL:".
           05  GT-TOTAL-O PIC ZZZZ9.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-WAVEFORM.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB SIGQUAL ********".
           ACCEPT  WS-DATE FROM DATE.
           OPEN INPUT  WAVEFORM-FILE.
           OPEN OUTPUT QUALITY-FILE.
           OPEN OUTPUT REPORT-FILE.
           OPEN OUTPUT SYSOUT.

           MOVE WS-DATE(1:2) TO HDR-YY.
           MOVE WS-DATE(3:2) TO HDR-MM.
           MOVE WS-DATE(5:2) TO HDR-DD.

           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           MOVE 1 TO WS-PAGES.
           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.

           READ WAVEFORM-FILE INTO WAVEFORM-RECORD
               AT END
               MOVE 'N' TO MORE-WAVEFORM-SW
               GO TO 000-EXIT
           END-READ

           ADD +1 TO RECORDS-READ.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 200-CALL-SQCALC THRU 200-EXIT.
           PERFORM 400-BUILD-RECOMMENDATIONS THRU 400-EXIT.
           PERFORM 500-WRITE-QUALITY-OUTPUT THRU 500-EXIT.
           PERFORM 600-WRITE-REPORT-DETAIL THRU 600-EXIT.
           PERFORM 650-ACCUM-GRADE-TOTALS THRU 650-EXIT.

           READ WAVEFORM-FILE INTO WAVEFORM-RECORD
               AT END
               MOVE 'N' TO MORE-WAVEFORM-SW
               GO TO 100-EXIT
           END-READ

           ADD +1 TO RECORDS-READ.
       100-EXIT.
           EXIT.

       200-CALL-SQCALC.
           MOVE "200-CALL-SQCALC" TO PARA-NAME.
           MOVE SPACES TO QUALITY-OUTPUT-RECORD.
           CALL "SQCALC" USING WAVEFORM-RECORD,
                                QUALITY-OUTPUT-RECORD,
                                CALC-CALL-RET-CODE.
           IF CALC-CALL-RET-CODE NOT = ZERO
               MOVE "** SQCALC RETURNED BAD RETURN CODE" TO
                                       ABEND-REASON
               GO TO 1000-ABEND-RTN.
           MOVE WV-DEVICE-ID TO QO-DEVICE-ID.
       200-EXIT.
           EXIT.

       400-BUILD-RECOMMENDATIONS.
      *    02/06/91 JRS 9100-015 - RULE 8, ONE LINE PER FAILED CHECK,
      *    FALLBACK LINE WHEN EVERY METRIC IS WITHIN TOLERANCE
           MOVE "400-BUILD-RECOMMENDATIONS" TO PARA-NAME.
           MOVE ZERO TO WS-REC-COUNT.

           IF QO-SNR-DB < 15
               ADD 1 TO WS-REC-COUNT
               MOVE "CHECK BAND POSITIONING - SNR TOO LOW"
                     TO WS-REC-LINE(WS-REC-COUNT).

           IF QO-RMS-ERROR > 0.1000
               ADD 1 TO WS-REC-COUNT
               MOVE "VERIFY SENSOR CONTACT - RMS ERROR HIGH"
                     TO WS-REC-LINE(WS-REC-COUNT).

           IF QO-PEAK-CONF < 0.7000
               ADD 1 TO WS-REC-COUNT
               MOVE "ENSURE STABLE PLACEMENT - LOW PEAK CONF"
                     TO WS-REC-LINE(WS-REC-COUNT).

           IF QO-DRIFT > 0.1000
               ADD 1 TO WS-REC-COUNT
               MOVE "CHECK FOR INTERFERENCE - BASELINE DRIFT"
                     TO WS-REC-LINE(WS-REC-COUNT).

           IF QO-MOTION-ART > 0.3000
               ADD 1 TO WS-REC-COUNT
               MOVE "FASTEN DEVICE SECURELY - MOTION ARTIFACT"
                     TO WS-REC-LINE(WS-REC-COUNT).

           IF QO-QUALITY-SCORE < MC-SQ-USABLE-MIN
               ADD 1 TO WS-REC-COUNT
               MOVE "SIGNAL QUALITY BELOW ACCEPTABLE THRESHOLD"
                     TO WS-REC-LINE(WS-REC-COUNT).

           IF WS-REC-COUNT = ZERO
               ADD 1 TO WS-REC-COUNT
               MOVE "SIGNAL QUALITY ACCEPTABLE"
                     TO WS-REC-LINE(WS-REC-COUNT).
       400-EXIT.
           EXIT.

       500-WRITE-QUALITY-OUTPUT.
           MOVE "500-WRITE-QUALITY-OUTPUT" TO PARA-NAME.
           WRITE QUALITY-REC-OUT FROM QUALITY-OUTPUT-RECORD.
           ADD +1 TO RECORDS-WRITTEN.
       500-EXIT.
           EXIT.

       600-WRITE-REPORT-DETAIL.
           MOVE "600-WRITE-REPORT-DETAIL" TO PARA-NAME.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.

           MOVE QO-DEVICE-ID   TO QD-DEVICE-ID-O.
           MOVE QO-QUALITY-SCORE TO QD-SCORE-O.
           MOVE QO-QUALITY-GRADE TO QD-GRADE-O.
           IF QO-IS-USABLE
               MOVE "YES" TO QD-USABLE-O
           ELSE
               MOVE "NO " TO QD-USABLE-O.
           MOVE QO-SNR-DB TO QD-SNR-O.
           WRITE RPT-REC FROM WS-QUAL-RPT-REC.
           ADD +1 TO WS-LINES.

           PERFORM 620-WRITE-ONE-RECOMMEND THRU 620-EXIT
               VARYING WS-REC-SUB FROM 1 BY 1
               UNTIL WS-REC-SUB > WS-REC-COUNT.
       600-EXIT.
           EXIT.

       620-WRITE-ONE-RECOMMEND.
           MOVE "620-WRITE-ONE-RECOMMEND" TO PARA-NAME.
           MOVE WS-REC-LINE(WS-REC-SUB) TO QD-RECOMMEND-TEXT-O.
           WRITE RPT-REC FROM WS-RECOMMEND-REC.
           ADD +1 TO WS-LINES.
       620-EXIT.
           EXIT.

       650-ACCUM-GRADE-TOTALS.
           MOVE "650-ACCUM-GRADE-TOTALS" TO PARA-NAME.
           IF QO-GRADE-EXCELLENT
               ADD 1 TO GT-EXCEL-CT
           ELSE
           IF QO-GRADE-GOOD
               ADD 1 TO GT-GOOD-CT
           ELSE
           IF QO-GRADE-FAIR
               ADD 1 TO GT-FAIR-CT
           ELSE
               ADD 1 TO GT-POOR-CT.
       650-EXIT.
           EXIT.

       700-WRITE-PAGE-HDR.
           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING NEXT-PAGE.
           MOVE WS-PAGES TO PAGE-NBR-O.
           WRITE RPT-REC FROM WS-HDR-REC
               AFTER ADVANCING 1 LINE.
           MOVE ZERO TO WS-LINES.
           ADD +1 TO WS-PAGES.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       700-EXIT.
           EXIT.

       720-WRITE-COLM-HDR.
           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
           WRITE RPT-REC FROM WS-COLM-HDR-REC
               AFTER ADVANCING 1 LINE.
           ADD +1 TO WS-LINES.
       720-EXIT.
           EXIT.

       790-CHECK-PAGINATION.
           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
           IF WS-LINES > 50
               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
       790-EXIT.
           EXIT.

       900-WRITE-GRADE-TOTALS.
           MOVE "900-WRITE-GRADE-TOTALS" TO PARA-NAME.
           MOVE GT-EXCEL-CT TO GT-EXCEL-O.
           MOVE GT-GOOD-CT  TO GT-GOOD-O.
           MOVE GT-FAIR-CT  TO GT-FAIR-O.
           MOVE GT-POOR-CT  TO GT-POOR-O.
           COMPUTE GT-TOTAL-O =
               GT-EXCEL-CT + GT-GOOD-CT + GT-FAIR-CT + GT-POOR-CT.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
           WRITE RPT-REC FROM WS-GRADE-TOTAL-REC
               AFTER ADVANCING 1 LINE.
       900-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE WAVEFORM-FILE, QUALITY-FILE, REPORT-FILE, SYSOUT.
       700-CLOSE-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 900-WRITE-GRADE-TOTALS THRU 900-EXIT.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.

           DISPLAY "** WAVEFORM RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** QUALITY RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "******** NORMAL END OF JOB SIGQUAL ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-SIGQUAL ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
