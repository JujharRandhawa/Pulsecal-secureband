      ******************************************************************
      * WAVEREC    -  WAVEFORM INPUT RECORD (SIGQUAL)
      *
      * ONE RECORD PER DEVICE PER SIGNAL-QUALITY PASS.  RAW SAMPLED
      * WAVEFORM AS PULLED FROM THE BAND'S ON-BOARD BUFFER BY THE
      * DOCKING-STATION UPLOAD JOB.
      *
      * 06/02/25 SQL0001 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT
      ******************************************************************
       01  WAVEFORM-RECORD.
           05  WV-DEVICE-ID                PIC X(10).
           05  WV-SIGNAL-TYPE              PIC X(12).
               88  WV-SIGNAL-IS-PPG           VALUE "PPG         ".
               88  WV-SIGNAL-IS-TEMPERATURE
                                 VALUE "TEMPERATURE ".
               88  WV-SIGNAL-IS-IMU           VALUE "IMU         ".
           05  WV-SAMPLE-COUNT             PIC 9(03).
           05  WV-SAMPLES-GROUP.
               10  WV-SAMPLES OCCURS 100 TIMES
                                 PIC S9(3)V9(4).
           05  WV-SAMPLES-BLOCK REDEFINES
                                 WV-SAMPLES-GROUP
                                 PIC X(700).
           05  FILLER                      PIC X(13).
