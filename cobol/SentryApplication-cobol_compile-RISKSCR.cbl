000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RISKSCR.                                                    
000400 AUTHOR. J R SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 05/18/89.                                                  
000700 DATE-COMPILED. 05/18/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    RISK-SCORING ENGINE.  READS ONE VITAL-READING RECORD PER             
001400*    DEVICE, CALLS RSCALC ONCE FOR EVERY CANDIDATE RISK FACTOR            
001500*    ON THE RECORD (HEART RATE, TEMPERATURE, OXYGEN, ONE CALL             
001600*    PER ANOMALY FLAG PRESENT, SIGNAL QUALITY IF SUPPLIED, AND            
001700*    ONE CALL PER TREND SERIES SUPPLIED), BUILDS ITS OWN FACTOR           
001800*    TABLE FROM THE RETURNED SCORES AND WEIGHTS, COMBINES THEM            
001900*    INTO AN OVERALL RISK SCORE AND LEVEL, PICKS THE TOP THREE            
002000*    CONCERNS AND THE RECOMMENDED ACTIONS, AND WRITES ONE                 
002100*    ASSESSMENT OUTPUT RECORD PLUS THE RISK SECTION OF THE                
002200*    COMBINED SUMMARY REPORT.  THIS JOB STEP RUNS LAST AND                
002300*    EXTENDS THE SAME REPORT DATASET SIGQUAL AND ANOMDET OPEN.            
002400*                                                                         
002500*    CHANGE LOG                                                           
002600*    ----------                                                           
002700*    05/18/89 JRS 8900-093  ORIGINAL - PATIENT-EDIT SHAPE REUSED          
002800*    02/13/91 JRS 9100-018  ADDED TOP-3 CONCERN RANKING                   
002900*    09/02/93 RLH 9300-041  ADDED TREND-CLOSELY ACTION LINES              
003000*    06/06/95 PXK 9500-109  ADDED DEBUG REDEFINES FOR DUMP READS          
003100*    12/01/98 CAR Y2K-0014  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
003200*    01/19/99 CAR Y2K-0038  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL        
003300*    10/03/11 DNS 1100-093  LEVEL TOTALS MOVED TO REPORT FOOTER           
003400*    06/02/25 RSK0003 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT         
003500*    07/11/25 RSK0004 ADDED SIGNAL-QUALITY-SUPPLIED CONFIDENCE BIT        
003600*    07/18/25 RSK0005 REPORT NOW EXTENDS THE SHARED SUMMARY DATA          
003700******************************************************************        
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-390.                                                
004200 OBJECT-COMPUTER. IBM-390.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01 IS NEXT-PAGE                                                     
004500     UPSI-0 IS RISKSCR-RESERVED-SWITCH.                                   
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT SYSOUT                                                        
005000     ASSIGN TO UT-S-SYSOUT                                                
005100       ORGANIZATION IS SEQUENTIAL.                                        
005200                                                                          
005300     SELECT VITALS-FILE                                                   
005400     ASSIGN TO UT-S-VITALS                                                
005500       ACCESS MODE IS SEQUENTIAL                                          
005600       FILE STATUS IS IFCODE.                                             
005700                                                                          
005800     SELECT ASSESS-FILE                                                   
005900     ASSIGN TO UT-S-ASSESS                                                
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS OFCODE.                                             
006200                                                                          
006300     SELECT REPORT-FILE                                                   
006400     ASSIGN TO UT-S-RPTFILE                                               
006500       ACCESS MODE IS SEQUENTIAL                                          
006600       FILE STATUS IS RFCODE.                                             
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  SYSOUT                                                               
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 130 CHARACTERS                                       
007400     BLOCK CONTAINS 0 RECORDS                                             
007500     DATA RECORD IS SYSOUT-REC.                                           
007600 01  SYSOUT-REC  PIC X(130).                                              
007700                                                                          
007800 FD  REPORT-FILE                                                          
007900     RECORDING MODE IS F                                                  
008000     LABEL RECORDS ARE STANDARD                                           
008100     RECORD CONTAINS 132 CHARACTERS                                       
008200     BLOCK CONTAINS 0 RECORDS                                             
008300     DATA RECORD IS RPT-REC.                                              
008400 01  RPT-REC  PIC X(132).                                                 
008500                                                                          
008600****** ONE RECORD PER DEVICE, PRODUCED BY THE FIELD COLLECTOR             
008700****** EXTRACT JOB.  THIS IS THE LAST STEP OF THE THREE - IT              
008800****** RUNS AFTER SIGQUAL AND ANOMDET SO THE SIGNAL-QUALITY               
008900****** SCORE IS ALREADY ON HAND WHEN THIS RECORD WAS BUILT.               
009000 FD  VITALS-FILE                                                          
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 296 CHARACTERS                                       
009400     BLOCK CONTAINS 0 RECORDS                                             
009500     DATA RECORD IS VITALS-REC-SRCH.                                      
009600 01  VITALS-REC-SRCH PIC X(296).                                          
009700                                                                          
009800 FD  ASSESS-FILE                                                          
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORD CONTAINS 40 CHARACTERS                                        
010200     BLOCK CONTAINS 0 RECORDS                                             
010300     DATA RECORD IS ASSESS-REC-OUT.                                       
010400 01  ASSESS-REC-OUT PIC X(40).                                            
010500                                                                          
010600 WORKING-STORAGE SECTION.                                                 
010700                                                                          
010800 01  FILE-STATUS-CODES.                                                   
010900     05  IFCODE                  PIC X(2).                                
011000         88 CODE-READ     VALUE SPACES.                                   
011100         88 NO-MORE-DATA  VALUE "10".                                     
011200     05  OFCODE                  PIC X(2).                                
011300         88 CODE-WRITE    VALUE SPACES.                                   
011400     05  RFCODE                  PIC X(2).                                
011500         88 CODE-WRITE    VALUE SPACES.                                   
011600     05  FILLER                  PIC X(2).                                
011700                                                                          
011800** QSAM FILE                                                              
011900 COPY VITALREC.                                                           
012000                                                                          
012100** QSAM FILE                                                              
012200 COPY ASSESSOT.                                                           
012300                                                                          
012400 COPY MODLCFG.                                                            
012500                                                                          
012600 77  WS-DATE                     PIC 9(6).                                
012700                                                                          
012800 01  MORE-VITALS-SW              PIC X(1) VALUE SPACE.                    
012900     88 NO-MORE-VITALS      VALUE "N".                                    
013000     88 MORE-VITALS         VALUE " ".                                    
013100                                                                          
013200 01  COUNTERS-AND-ACCUMULATORS.                                           
013300     05 RECORDS-READ             PIC S9(9) COMP.                          
013400     05 RECORDS-WRITTEN          PIC S9(9) COMP.                          
013500     05 WS-LINES                 PIC 9(02) COMP.                          
013600     05 WS-PAGES                 PIC 9(02) COMP.                          
013700     05 CALC-CALL-RET-CODE       PIC 9(02) COMP.                          
013800     05 WS-SUB                   PIC 9(02) COMP.                          
013900     05 WS-PICK-NBR              PIC 9(02) COMP.                          
014000     05 WS-FACTOR-COUNT          PIC 9(02) COMP.                          
014100     05 WS-CONCERN-COUNT         PIC 9(02) COMP.                          
014200     05 WS-ACTION-COUNT          PIC 9(02) COMP.                          
014300     05 WS-HEART-ACTION-CT       PIC 9(01) COMP.                          
014400     05 GT-LOW-CT                PIC S9(7) COMP.                          
014500     05 GT-MODERATE-CT           PIC S9(7) COMP.                          
014600     05 GT-HIGH-CT               PIC S9(7) COMP.                          
014700     05 GT-CRITICAL-CT           PIC S9(7) COMP.                          
014800     05 GT-SCORE-SUM             PIC S9(5)V9(4) COMP-3.                   
014900     05 FILLER                   PIC X(04).                               
015000 01  GT-LOW-CT-DEBUG REDEFINES                                            
015100                     GT-LOW-CT        PIC X(04).                          
015200                                                                          
015300 01  WS-COMBINE-WORK.                                                     
015400     05  WS-SCORE-WT-SUM          PIC S9(3)V9(4) COMP-3.                  
015500     05  WS-WEIGHT-SUM            PIC S9(3)V9(4) COMP-3.                  
015600     05  WS-OVERALL-RISK          PIC S9V9(4) COMP-3.                     
015700     05  FILLER                   PIC X(04).                              
015800 01  WS-OVERALL-RISK-DEBUG REDEFINES                                      
015900                     WS-OVERALL-RISK  PIC X(03).                          
016000                                                                          
016100** ONE ROW PER RISK FACTOR RSCALC RETURNED "PRESENT" FOR THIS             
016200** DEVICE.  BUILT FRESH FOR EVERY VITAL-READING RECORD.                   
016300 01  RISK-FACTOR-TABLE.                                                   
016400     05  RF-FACTOR-ROW OCCURS 11 TIMES.                                   
016500         10  RF-FACTOR-TYPE       PIC 9(02) COMP.                         
016600             88  RF-TYPE-HEART-RATE     VALUE 1.                          
016700             88  RF-TYPE-TEMPERATURE    VALUE 2.                          
016800             88  RF-TYPE-TREND-HR       VALUE 6.                          
016900             88  RF-TYPE-TREND-TEMP     VALUE 7.                          
017000         10  RF-FACTOR-SCORE      PIC 9V9(4).                             
017100         10  RF-FACTOR-WEIGHT     PIC 9V99.                               
017200         10  RF-FACTOR-METRIC     PIC 9V9(4).                             
017300         10  RF-FACTOR-DESC       PIC X(40).                              
017400         10  RF-FACTOR-USED       PIC X(01).                              
017500             88  RF-ALREADY-PICKED    VALUE "Y".                          
017600                                                                          
017700 01  WS-CONCERN-LINES.                                                    
017800     05 WS-CONCERN-LINE OCCURS 3 TIMES                                    
017900                           PIC X(40).                                     
018000                                                                          
018100 01  WS-ACTION-LINES.                                                     
018200     05 WS-ACTION-LINE OCCURS 4 TIMES                                     
018300                           PIC X(46).                                     
018400                                                                          
018500 01  WS-TOP-PICK-WORK.                                                    
018600     05  WS-BEST-SUB              PIC 9(02) COMP.                         
018700     05  WS-BEST-METRIC           PIC 9V9(4).                             
018800                                                                          
018900** MIRRORS RSCALC'S LINKAGE SECTION FIELD-FOR-FIELD - RSCALC IS           
019000** CALLED ONCE PER CANDIDATE FACTOR, SO ONLY ONE ROW OF ITS               
019100** ANSWER IS EVER LIVE AT A TIME; THIS PROGRAM COPIES EACH ONE            
019200** INTO RISK-FACTOR-TABLE BEFORE THE NEXT CALL OVERWRITES IT.             
019300 01  RS-LINK-PARMS.                                                       
019400     05  RS-FACTOR-TYPE           PIC 9(02) COMP.                         
019500         88  RS-TYPE-HEART-RATE      VALUE 1.                             
019600         88  RS-TYPE-TEMPERATURE     VALUE 2.                             
019700         88  RS-TYPE-OXYGEN          VALUE 3.                             
019800         88  RS-TYPE-ANOMALY-FLAG    VALUE 4.                             
019900         88  RS-TYPE-SIG-QUALITY     VALUE 5.                             
020000         88  RS-TYPE-TREND-HR        VALUE 6.                             
020100         88  RS-TYPE-TREND-TEMP      VALUE 7.                             
020200     05  RS-CURRENT-VALUE         PIC S9(3)V99.                           
020300     05  RS-FLAG-TEXT             PIC X(24).                              
020400     05  RS-SIG-QUAL-SCORE        PIC S9V9(4).                            
020500     05  RS-TREND-COUNT           PIC 9(02) COMP.                         
020600     05  RS-TREND-VALUES OCCURS 12 TIMES                                  
020700                           PIC S9(3)V99.                                  
020800     05  RS-FACTOR-SCORE          PIC 9V9(4).                             
020900     05  RS-FACTOR-WEIGHT         PIC 9V99.                               
021000     05  RS-FACTOR-PRESENT        PIC X(01).                              
021100         88  RS-FACTOR-IS-PRESENT    VALUE "Y".                           
021200     05  RS-FACTOR-DESC           PIC X(40).                              
021300     05  CALC-RET-CODE            PIC 9(02) COMP.                         
021400     05  FILLER                   PIC X(04).                              
021500                                                                          
021600** REPORT PRINT-LINE LAYOUTS - RISK SECTION                               
021700 01  WS-HDR-REC.                                                          
021800     05  FILLER                  PIC X(1) VALUE SPACE.                    
021900     05  HDR-DATE.                                                        
022000         10  HDR-MM              PIC 9(2).                                
022100         10  FILLER              PIC X(1) VALUE "/".                      
022200         10  HDR-DD              PIC 9(2).                                
022300         10  FILLER              PIC X(1) VALUE "/".                      
022400         10  HDR-YY              PIC 9(2).                                
022500     05  FILLER                  PIC X(14) VALUE SPACE.                   
022600     05  FILLER                  PIC X(48) VALUE                          
022700         "SENTRY WARD-BAND RISK ASSESSMENT SUMMARY REPORT".               
022800     05  FILLER                  PIC X(13) VALUE                          
022900         "PAGE NUMBER:".                                                  
023000     05  PAGE-NBR-O              PIC ZZ9.                                 
023100                                                                          
023200 01  WS-COLM-HDR-REC.                                                     
023300     05  FILLER            PIC X(12) VALUE "DEVICE-ID".                   
023400     05  FILLER            PIC X(10) VALUE "SCORE".                       
023500     05  FILLER            PIC X(12) VALUE "LEVEL".                       
023600     05  FILLER            PIC X(10) VALUE "CONF".                        
023700                                                                          
023800 01  WS-RISK-RPT-REC.                                                     
023900     05  FILLER                  PIC X(2) VALUE SPACES.                   
024000     05  RD-DEVICE-ID-O          PIC X(10).                               
024100     05  FILLER                  PIC X(2) VALUE SPACES.                   
024200     05  RD-SCORE-O              PIC 9.9999.                              
024300     05  FILLER                  PIC X(3) VALUE SPACES.                   
024400     05  RD-LEVEL-O              PIC X(8).                                
024500     05  FILLER                  PIC X(3) VALUE SPACES.                   
024600     05  RD-CONF-O               PIC 9.9999.                              
024700                                                                          
024800 01  WS-CONCERN-REC.                                                      
024900     05  FILLER                  PIC X(4) VALUE SPACES.                   
025000     05  FILLER                  PIC X(12) VALUE                          
025100         "CONCERN:".                                                      
025200     05  RD-CONCERN-TEXT-O       PIC X(40).                               
025300                                                                          
025400 01  WS-ACTION-REC.                                                       
025500     05  FILLER                  PIC X(4) VALUE SPACES.                   
025600     05  FILLER                  PIC X(9) VALUE                           
025700         "ACTION:".                                                       
025800     05  RD-ACTION-TEXT-O        PIC X(46).                               
025900                                                                          
026000 01  WS-BLANK-LINE.                                                       
026100     05  FILLER     PIC X(20) VALUE SPACES.                               
026200                                                                          
026300 01  WS-LEVEL-TOTAL-REC.                                                  
026400     05  FILLER     PIC X(4)  VALUE SPACES.                               
026500     05  FILLER     PIC X(5)  VALUE "LOW:".                               
026600     05  GT-LOW-O   PIC ZZZ9.                                             
026700     05  FILLER     PIC X(3)  VALUE SPACES.                               
026800     05  FILLER     PIC X(10) VALUE "MODERATE:".                          
026900     05  GT-MODERATE-O PIC ZZZ9.                                          
027000     05  FILLER     PIC X(3)  VALUE SPACES.                               
027100     05  FILLER     PIC X(6)  VALUE "HIGH:".                              
027200     05  GT-HIGH-O  PIC ZZZ9.                                             
027300     05  FILLER     PIC X(3)  VALUE SPACES.                               
027400     05  FILLER     PIC X(10) VALUE "CRITICAL:".                          
027500     05  GT-CRITICAL-O PIC ZZZ9.                                          
027600                                                                          
027700 01  WS-AVG-SCORE-REC.                                                    
027800     05  FILLER     PIC X(4)  VALUE SPACES.                               
027900     05  FILLER     PIC X(21) VALUE                                       
028000         "AVERAGE RISK SCORE:".                                           
028100     05  GT-AVG-SCORE-O PIC 9.99.                                         
028200                                                                          
028300 COPY ABENDREC.                                                           
028400                                                                          
028500 PROCEDURE DIVISION.                                                      
028600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
028700     PERFORM 100-MAINLINE THRU 100-EXIT                                   
028800             UNTIL NO-MORE-VITALS.                                        
028900     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
029000     MOVE ZERO TO RETURN-CODE.                                            
029100     GOBACK.                                                              
029200                                                                          
029300 000-HOUSEKEEPING.                                                        
029400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
029500     DISPLAY "******** BEGIN JOB RISKSCR ********".                       
029600     ACCEPT  WS-DATE FROM DATE.                                           
029700     OPEN INPUT  VITALS-FILE.                                             
029800     OPEN OUTPUT ASSESS-FILE.                                             
029900     OPEN EXTEND REPORT-FILE.                                             
030000     OPEN OUTPUT SYSOUT.                                                  
030100                                                                          
030200     MOVE WS-DATE(1:2) TO HDR-YY.                                         
030300     MOVE WS-DATE(3:2) TO HDR-MM.                                         
030400     MOVE WS-DATE(5:2) TO HDR-DD.                                         
030500                                                                          
030600     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
030700     MOVE 1 TO WS-PAGES.                                                  
030800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
030900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
031000                                                                          
031100     READ VITALS-FILE INTO VITAL-READING-RECORD                           
031200         AT END                                                           
031300         MOVE 'N' TO MORE-VITALS-SW                                       
031400         GO TO 000-EXIT                                                   
031500     END-READ                                                             
031600                                                                          
031700     ADD +1 TO RECORDS-READ.                                              
031800 000-EXIT.                                                                
031900     EXIT.                                                                
032000                                                                          
032100 100-MAINLINE.                                                            
032200     MOVE "100-MAINLINE" TO PARA-NAME.                                    
032300     MOVE ZERO TO WS-FACTOR-COUNT.                                        
032400     PERFORM 200-BUILD-FACTORS THRU 200-EXIT.                             
032500     PERFORM 300-COMBINE-SCORE THRU 300-EXIT.                             
032600     PERFORM 400-BUILD-CONCERNS THRU 400-EXIT.                            
032700     PERFORM 500-BUILD-ACTIONS THRU 500-EXIT.                             
032800     PERFORM 600-BUILD-CONFIDENCE THRU 600-EXIT.                          
032900     PERFORM 800-WRITE-ASSESS-OUTPUT THRU 800-EXIT.                       
033000     PERFORM 850-WRITE-REPORT-DETAIL THRU 850-EXIT.                       
033100     PERFORM 900-ACCUM-LEVEL-TOTALS THRU 900-EXIT.                        
033200                                                                          
033300     READ VITALS-FILE INTO VITAL-READING-RECORD                           
033400         AT END                                                           
033500         MOVE 'N' TO MORE-VITALS-SW                                       
033600         GO TO 100-EXIT                                                   
033700     END-READ                                                             
033800                                                                          
033900     ADD +1 TO RECORDS-READ.                                              
034000 100-EXIT.                                                                
034100     EXIT.                                                                
034200                                                                          
034300 200-BUILD-FACTORS.                                                       
034400     MOVE "200-BUILD-FACTORS" TO PARA-NAME.                               
034500     IF VR-HEART-RATE > ZERO                                              
034600         MOVE 1                TO RS-FACTOR-TYPE                          
034700         MOVE VR-HEART-RATE    TO RS-CURRENT-VALUE                        
034800         MOVE VR-TREND-COUNT-HR  TO RS-TREND-COUNT                        
034900         PERFORM 210-COPY-TREND-HR THRU 210-EXIT                          
035000             VARYING WS-SUB FROM 1 BY 1                                   
035100             UNTIL WS-SUB > RS-TREND-COUNT                                
035200         PERFORM 250-CALL-RSCALC THRU 250-EXIT.                           
035300                                                                          
035400     IF VR-TEMPERATURE > ZERO                                             
035500         MOVE 2                TO RS-FACTOR-TYPE                          
035600         MOVE VR-TEMPERATURE   TO RS-CURRENT-VALUE                        
035700         MOVE VR-TREND-COUNT-TEMP TO RS-TREND-COUNT                       
035800         PERFORM 220-COPY-TREND-TEMP THRU 220-EXIT                        
035900             VARYING WS-SUB FROM 1 BY 1                                   
036000             UNTIL WS-SUB > RS-TREND-COUNT                                
036100         PERFORM 250-CALL-RSCALC THRU 250-EXIT.                           
036200                                                                          
036300     IF VR-OXY-SAT > ZERO                                                 
036400         MOVE 3                TO RS-FACTOR-TYPE                          
036500         MOVE VR-OXY-SAT       TO RS-CURRENT-VALUE                        
036600         MOVE ZERO             TO RS-TREND-COUNT                          
036700         PERFORM 250-CALL-RSCALC THRU 250-EXIT.                           
036800                                                                          
036900     IF VR-ANOM-FLAG-COUNT > ZERO                                         
037000         PERFORM 230-ONE-ANOMALY-FLAG THRU 230-EXIT                       
037100             VARYING WS-SUB FROM 1 BY 1                                   
037200             UNTIL WS-SUB > VR-ANOM-FLAG-COUNT.                           
037300                                                                          
037400     IF VR-SIG-QUAL-SUPPLIED                                              
037500         MOVE 5                TO RS-FACTOR-TYPE                          
037600         MOVE VR-SIG-QUAL-SCORE TO RS-SIG-QUAL-SCORE                      
037700         MOVE ZERO             TO RS-TREND-COUNT                          
037800         PERFORM 250-CALL-RSCALC THRU 250-EXIT.                           
037900                                                                          
038000     IF VR-TREND-COUNT-HR NOT < 3                                         
038100         MOVE 6                TO RS-FACTOR-TYPE                          
038200         MOVE VR-TREND-COUNT-HR  TO RS-TREND-COUNT                        
038300         PERFORM 210-COPY-TREND-HR THRU 210-EXIT                          
038400             VARYING WS-SUB FROM 1 BY 1                                   
038500             UNTIL WS-SUB > RS-TREND-COUNT                                
038600         PERFORM 250-CALL-RSCALC THRU 250-EXIT.                           
038700                                                                          
038800     IF VR-TREND-COUNT-TEMP NOT < 3                                       
038900         MOVE 7                TO RS-FACTOR-TYPE                          
039000         MOVE VR-TREND-COUNT-TEMP TO RS-TREND-COUNT                       
039100         PERFORM 220-COPY-TREND-TEMP THRU 220-EXIT                        
039200             VARYING WS-SUB FROM 1 BY 1                                   
039300             UNTIL WS-SUB > RS-TREND-COUNT                                
039400         PERFORM 250-CALL-RSCALC THRU 250-EXIT.                           
039500 200-EXIT.                                                                
039600     EXIT.                                                                
039700                                                                          
039800 210-COPY-TREND-HR.                                                       
039900     MOVE VR-TREND-HR(WS-SUB) TO RS-TREND-VALUES(WS-SUB).                 
040000 210-EXIT.                                                                
040100     EXIT.                                                                
040200                                                                          
040300 220-COPY-TREND-TEMP.                                                     
040400     MOVE VR-TREND-TEMP(WS-SUB) TO RS-TREND-VALUES(WS-SUB).               
040500 220-EXIT.                                                                
040600     EXIT.                                                                
040700                                                                          
040800 230-ONE-ANOMALY-FLAG.                                                    
040900     MOVE 4                    TO RS-FACTOR-TYPE.                         
041000     MOVE VR-ANOM-FLAGS(WS-SUB) TO RS-FLAG-TEXT.                          
041100     MOVE ZERO                 TO RS-TREND-COUNT.                         
041200     PERFORM 250-CALL-RSCALC THRU 250-EXIT.                               
041300 230-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600 250-CALL-RSCALC.                                                         
041700     MOVE "250-CALL-RSCALC" TO PARA-NAME.                                 
041800     CALL "RSCALC" USING RS-LINK-PARMS.                                   
041900     IF CALC-RET-CODE NOT = ZERO                                          
042000         MOVE "** RSCALC RETURNED BAD RETURN CODE" TO                     
042100                                 ABEND-REASON                             
042200         GO TO 1000-ABEND-RTN.                                            
042300                                                                          
042400     IF RS-FACTOR-IS-PRESENT                                              
042500         ADD 1 TO WS-FACTOR-COUNT                                         
042600         MOVE RS-FACTOR-TYPE   TO RF-FACTOR-TYPE(WS-FACTOR-COUNT)         
042700         MOVE RS-FACTOR-SCORE  TO RF-FACTOR-SCORE(WS-FACTOR-COUNT)        
042800         MOVE RS-FACTOR-WEIGHT TO                                         
042900                           RF-FACTOR-WEIGHT(WS-FACTOR-COUNT)              
043000         MOVE RS-FACTOR-DESC   TO RF-FACTOR-DESC(WS-FACTOR-COUNT)         
043100         MOVE "N"              TO RF-FACTOR-USED(WS-FACTOR-COUNT)         
043200         COMPUTE RF-FACTOR-METRIC(WS-FACTOR-COUNT) ROUNDED =              
043300                 RS-FACTOR-SCORE * RS-FACTOR-WEIGHT.                      
043400 250-EXIT.                                                                
043500     EXIT.                                                                
043600                                                                          
043700 300-COMBINE-SCORE.                                                       
043800*    RULE 7 - OVERALL SCORE, RULE 8 - LEVEL BANDING                       
043900     MOVE "300-COMBINE-SCORE" TO PARA-NAME.                               
044000     MOVE ZERO TO WS-SCORE-WT-SUM.                                        
044100     MOVE ZERO TO WS-WEIGHT-SUM.                                          
044200                                                                          
044300     IF WS-FACTOR-COUNT = ZERO                                            
044400         MOVE ZERO TO WS-OVERALL-RISK                                     
044500         GO TO 300-LEVEL.                                                 
044600                                                                          
044700     PERFORM 310-SUM-ONE-FACTOR THRU 310-EXIT                             
044800         VARYING WS-SUB FROM 1 BY 1                                       
044900         UNTIL WS-SUB > WS-FACTOR-COUNT.                                  
045000                                                                          
045100     IF WS-WEIGHT-SUM > ZERO                                              
045200         COMPUTE WS-OVERALL-RISK ROUNDED =                                
045300                 WS-SCORE-WT-SUM / WS-WEIGHT-SUM                          
045400     ELSE                                                                 
045500         MOVE ZERO TO WS-OVERALL-RISK.                                    
045600                                                                          
045700     IF WS-OVERALL-RISK > 1.0000                                          
045800         MOVE 1.0000 TO WS-OVERALL-RISK.                                  
045900     IF WS-OVERALL-RISK < ZERO                                            
046000         MOVE ZERO TO WS-OVERALL-RISK.                                    
046100                                                                          
046200 300-LEVEL.                                                               
046300     IF WS-OVERALL-RISK NOT < MC-LEVEL-CRITICAL-CUT                       
046400         MOVE "CRITICAL" TO AO-RISK-LEVEL                                 
046500     ELSE                                                                 
046600     IF WS-OVERALL-RISK NOT < MC-LEVEL-HIGH-CUT                           
046700         MOVE "HIGH    " TO AO-RISK-LEVEL                                 
046800     ELSE                                                                 
046900     IF WS-OVERALL-RISK NOT < MC-LEVEL-MODERATE-CUT                       
047000         MOVE "MODERATE" TO AO-RISK-LEVEL                                 
047100     ELSE                                                                 
047200         MOVE "LOW     " TO AO-RISK-LEVEL.                                
047300 300-EXIT.                                                                
047400     EXIT.                                                                
047500                                                                          
047600 310-SUM-ONE-FACTOR.                                                      
047700     COMPUTE WS-SCORE-WT-SUM ROUNDED = WS-SCORE-WT-SUM +                  
047800             (RF-FACTOR-SCORE(WS-SUB) * RF-FACTOR-WEIGHT(WS-SUB)).        
047900     ADD RF-FACTOR-WEIGHT(WS-SUB) TO WS-WEIGHT-SUM.                       
048000 310-EXIT.                                                                
048100     EXIT.                                                                
048200                                                                          
048300 400-BUILD-CONCERNS.                                                      
048400*    RULE 9 - TOP-3 CONCERNS BY SCORE X WEIGHT, SCORE OVER 0.3            
048500     MOVE "400-BUILD-CONCERNS" TO PARA-NAME.                              
048600     MOVE ZERO TO WS-CONCERN-COUNT.                                       
048700     IF WS-FACTOR-COUNT = ZERO                                            
048800         GO TO 400-FALLBACK.                                              
048900                                                                          
049000     PERFORM 410-PICK-ONE-CONCERN THRU 410-EXIT                           
049100         VARYING WS-PICK-NBR FROM 1 BY 1                                  
049200         UNTIL WS-PICK-NBR > 3.                                           
049300                                                                          
049400     IF WS-CONCERN-COUNT > ZERO                                           
049500         GO TO 400-EXIT.                                                  
049600                                                                          
049700 400-FALLBACK.                                                            
049800     ADD 1 TO WS-CONCERN-COUNT.                                           
049900     MOVE "NO SIGNIFICANT CONCERNS" TO                                    
050000                           WS-CONCERN-LINE(WS-CONCERN-COUNT).             
050100 400-EXIT.                                                                
050200     EXIT.                                                                
050300                                                                          
050400 410-PICK-ONE-CONCERN.                                                    
050500     MOVE ZERO TO WS-BEST-SUB.                                            
050600     MOVE ZERO TO WS-BEST-METRIC.                                         
050700     PERFORM 420-SCAN-ONE-ROW THRU 420-EXIT                               
050800         VARYING WS-SUB FROM 1 BY 1                                       
050900         UNTIL WS-SUB > WS-FACTOR-COUNT.                                  
051000                                                                          
051100     IF WS-BEST-SUB = ZERO                                                
051200         GO TO 410-EXIT.                                                  
051300                                                                          
051400     IF RF-FACTOR-SCORE(WS-BEST-SUB) NOT > 0.3000                         
051500         MOVE "Y" TO RF-FACTOR-USED(WS-BEST-SUB)                          
051600         GO TO 410-EXIT.                                                  
051700                                                                          
051800     ADD 1 TO WS-CONCERN-COUNT.                                           
051900     MOVE RF-FACTOR-DESC(WS-BEST-SUB) TO                                  
052000                           WS-CONCERN-LINE(WS-CONCERN-COUNT).             
052100     MOVE "Y" TO RF-FACTOR-USED(WS-BEST-SUB).                             
052200 410-EXIT.                                                                
052300     EXIT.                                                                
052400                                                                          
052500 420-SCAN-ONE-ROW.                                                        
052600     IF RF-ALREADY-PICKED(WS-SUB)                                         
052700         GO TO 420-EXIT.                                                  
052800     IF RF-FACTOR-METRIC(WS-SUB) NOT > WS-BEST-METRIC                     
052900         GO TO 420-EXIT.                                                  
053000     MOVE WS-SUB TO WS-BEST-SUB.                                          
053100     MOVE RF-FACTOR-METRIC(WS-SUB) TO WS-BEST-METRIC.                     
053200 420-EXIT.                                                                
053300     EXIT.                                                                
053400                                                                          
053500 500-BUILD-ACTIONS.                                                       
053600*    RULE 10 - ACTIONS BY LEVEL PLUS TREND-CLOSELY ADD-ON                 
053700     MOVE "500-BUILD-ACTIONS" TO PARA-NAME.                               
053800     MOVE ZERO TO WS-ACTION-COUNT.                                        
053900     MOVE ZERO TO WS-HEART-ACTION-CT.                                     
054000                                                                          
054100     IF AO-LEVEL-CRITICAL                                                 
054200         ADD 1 TO WS-ACTION-COUNT                                         
054300         MOVE "SEEK IMMEDIATE MEDICAL EVALUATION" TO                      
054400                           WS-ACTION-LINE(WS-ACTION-COUNT)                
054500         ADD 1 TO WS-ACTION-COUNT                                         
054600         MOVE "CONTINUOUS MONITORING REQUIRED" TO                         
054700                           WS-ACTION-LINE(WS-ACTION-COUNT)                
054800     ELSE                                                                 
054900     IF AO-LEVEL-HIGH                                                     
055000         ADD 1 TO WS-ACTION-COUNT                                         
055100         MOVE "CLOSE MONITORING FOR 2 TO 4 HOURS" TO                      
055200                           WS-ACTION-LINE(WS-ACTION-COUNT)                
055300         ADD 1 TO WS-ACTION-COUNT                                         
055400         MOVE "CONSIDER MEDICAL CONSULTATION" TO                          
055500                           WS-ACTION-LINE(WS-ACTION-COUNT)                
055600     ELSE                                                                 
055700     IF AO-LEVEL-MODERATE                                                 
055800         ADD 1 TO WS-ACTION-COUNT                                         
055900         MOVE "MONITOR FOR 1 TO 2 HOURS" TO                               
056000                           WS-ACTION-LINE(WS-ACTION-COUNT)                
056100         ADD 1 TO WS-ACTION-COUNT                                         
056200         MOVE "REVIEW DEVICE STATUS" TO                                   
056300                           WS-ACTION-LINE(WS-ACTION-COUNT)                
056400     ELSE                                                                 
056500         ADD 1 TO WS-ACTION-COUNT                                         
056600         MOVE "CONTINUE ROUTINE MONITORING" TO                            
056700                           WS-ACTION-LINE(WS-ACTION-COUNT).               
056800                                                                          
056900     PERFORM 510-CHECK-TREND-ACTION THRU 510-EXIT                         
057000         VARYING WS-SUB FROM 1 BY 1                                       
057100         UNTIL WS-SUB > WS-FACTOR-COUNT                                   
057200               OR WS-HEART-ACTION-CT = 2.                                 
057300 500-EXIT.                                                                
057400     EXIT.                                                                
057500                                                                          
057600 510-CHECK-TREND-ACTION.                                                  
057700*    09/02/93 RLH 9300-041 - UP TO 2 HEART/TEMP FACTORS OVER 0.6          
057800     IF RF-FACTOR-SCORE(WS-SUB) NOT > 0.6000                              
057900         GO TO 510-EXIT.                                                  
058000     IF WS-ACTION-COUNT NOT < 4                                           
058100         GO TO 510-EXIT.                                                  
058200                                                                          
058300     IF RF-TYPE-HEART-RATE(WS-SUB) OR RF-TYPE-TREND-HR(WS-SUB)            
058400         ADD 1 TO WS-ACTION-COUNT                                         
058500         ADD 1 TO WS-HEART-ACTION-CT                                      
058600         MOVE "MONITOR HEART RATE TRENDS CLOSELY" TO                      
058700                           WS-ACTION-LINE(WS-ACTION-COUNT)                
058800         GO TO 510-EXIT.                                                  
058900                                                                          
059000     IF RF-TYPE-TEMPERATURE(WS-SUB) OR RF-TYPE-TREND-TEMP(WS-SUB)         
059100         ADD 1 TO WS-ACTION-COUNT                                         
059200         ADD 1 TO WS-HEART-ACTION-CT                                      
059300         MOVE "MONITOR TEMPERATURE TRENDS CLOSELY" TO                     
059400                           WS-ACTION-LINE(WS-ACTION-COUNT).               
059500 510-EXIT.                                                                
059600     EXIT.                                                                
059700                                                                          
059800 600-BUILD-CONFIDENCE.                                                    
059900*    RULE 11 - CONFIDENCE                                                 
060000     MOVE "600-BUILD-CONFIDENCE" TO PARA-NAME.                            
060100     MOVE 0.5000 TO AO-CONFIDENCE.                                        
060200                                                                          
060300     IF VR-TREND-COUNT-HR > ZERO OR VR-TREND-COUNT-TEMP > ZERO            
060400         COMPUTE AO-CONFIDENCE ROUNDED = AO-CONFIDENCE + 0.2000.          
060500                                                                          
060600     IF VR-SIG-QUAL-SUPPLIED                                              
060700         COMPUTE AO-CONFIDENCE ROUNDED = AO-CONFIDENCE + 0.1000.          
060800                                                                          
060900     IF VR-ANOM-FLAG-COUNT > ZERO                                         
061000         COMPUTE AO-CONFIDENCE ROUNDED = AO-CONFIDENCE + 0.1000.          
061100                                                                          
061200     IF WS-FACTOR-COUNT NOT < 3                                           
061300         COMPUTE AO-CONFIDENCE ROUNDED = AO-CONFIDENCE + 0.1000.          
061400                                                                          
061500     IF AO-CONFIDENCE > 1.0000                                            
061600         MOVE 1.0000 TO AO-CONFIDENCE.                                    
061700     IF AO-CONFIDENCE < ZERO                                              
061800         MOVE ZERO TO AO-CONFIDENCE.                                      
061900 600-EXIT.                                                                
062000     EXIT.                                                                
062100                                                                          
062200 800-WRITE-ASSESS-OUTPUT.                                                 
062300     MOVE "800-WRITE-ASSESS-OUTPUT" TO PARA-NAME.                         
062400     MOVE VR-DEVICE-ID       TO AO-DEVICE-ID.                             
062500     MOVE WS-OVERALL-RISK    TO AO-OVERALL-RISK.                          
062600     MOVE WS-FACTOR-COUNT    TO AO-FACTOR-COUNT.                          
062700     WRITE ASSESS-REC-OUT FROM ASSESSMENT-OUTPUT-RECORD.                  
062800     ADD +1 TO RECORDS-WRITTEN.                                           
062900 800-EXIT.                                                                
063000     EXIT.                                                                
063100                                                                          
063200 850-WRITE-REPORT-DETAIL.                                                 
063300     MOVE "850-WRITE-REPORT-DETAIL" TO PARA-NAME.                         
063400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
063500                                                                          
063600     MOVE VR-DEVICE-ID       TO RD-DEVICE-ID-O.                           
063700     MOVE WS-OVERALL-RISK    TO RD-SCORE-O.                               
063800     MOVE AO-RISK-LEVEL      TO RD-LEVEL-O.                               
063900     MOVE AO-CONFIDENCE      TO RD-CONF-O.                                
064000     WRITE RPT-REC FROM WS-RISK-RPT-REC.                                  
064100     ADD +1 TO WS-LINES.                                                  
064200                                                                          
064300     PERFORM 860-WRITE-ONE-CONCERN THRU 860-EXIT                          
064400         VARYING WS-SUB FROM 1 BY 1                                       
064500         UNTIL WS-SUB > WS-CONCERN-COUNT.                                 
064600                                                                          
064700     PERFORM 870-WRITE-ONE-ACTION THRU 870-EXIT                           
064800         VARYING WS-SUB FROM 1 BY 1                                       
064900         UNTIL WS-SUB > WS-ACTION-COUNT.                                  
065000 850-EXIT.                                                                
065100     EXIT.                                                                
065200                                                                          
065300 860-WRITE-ONE-CONCERN.                                                   
065400     MOVE WS-CONCERN-LINE(WS-SUB) TO RD-CONCERN-TEXT-O.                   
065500     WRITE RPT-REC FROM WS-CONCERN-REC.                                   
065600     ADD +1 TO WS-LINES.                                                  
065700 860-EXIT.                                                                
065800     EXIT.                                                                
065900                                                                          
066000 870-WRITE-ONE-ACTION.                                                    
066100     MOVE WS-ACTION-LINE(WS-SUB) TO RD-ACTION-TEXT-O.                     
066200     WRITE RPT-REC FROM WS-ACTION-REC.                                    
066300     ADD +1 TO WS-LINES.                                                  
066400 870-EXIT.                                                                
066500     EXIT.                                                                
066600                                                                          
066700 700-WRITE-PAGE-HDR.                                                      
066800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
066900     WRITE RPT-REC FROM WS-BLANK-LINE                                     
067000         AFTER ADVANCING NEXT-PAGE.                                       
067100     MOVE WS-PAGES TO PAGE-NBR-O.                                         
067200     WRITE RPT-REC FROM WS-HDR-REC                                        
067300         AFTER ADVANCING 1 LINE.                                          
067400     MOVE ZERO TO WS-LINES.                                               
067500     ADD +1 TO WS-PAGES.                                                  
067600     WRITE RPT-REC FROM WS-BLANK-LINE                                     
067700         AFTER ADVANCING 1 LINE.                                          
067800 700-EXIT.                                                                
067900     EXIT.                                                                
068000                                                                          
068100 720-WRITE-COLM-HDR.                                                      
068200     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                              
068300     WRITE RPT-REC FROM WS-COLM-HDR-REC                                   
068400         AFTER ADVANCING 1 LINE.                                          
068500     ADD +1 TO WS-LINES.                                                  
068600 720-EXIT.                                                                
068700     EXIT.                                                                
068800                                                                          
068900 790-CHECK-PAGINATION.                                                    
069000     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.                            
069100     IF WS-LINES > 50                                                     
069200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT                         
069300         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                        
069400 790-EXIT.                                                                
069500     EXIT.                                                                
069600                                                                          
069700 900-ACCUM-LEVEL-TOTALS.                                                  
069800     MOVE "900-ACCUM-LEVEL-TOTALS" TO PARA-NAME.                          
069900     IF AO-LEVEL-CRITICAL                                                 
070000         ADD 1 TO GT-CRITICAL-CT                                          
070100     ELSE                                                                 
070200     IF AO-LEVEL-HIGH                                                     
070300         ADD 1 TO GT-HIGH-CT                                              
070400     ELSE                                                                 
070500     IF AO-LEVEL-MODERATE                                                 
070600         ADD 1 TO GT-MODERATE-CT                                          
070700     ELSE                                                                 
070800         ADD 1 TO GT-LOW-CT.                                              
070900                                                                          
071000     ADD WS-OVERALL-RISK TO GT-SCORE-SUM.                                 
071100 900-EXIT.                                                                
071200     EXIT.                                                                
071300                                                                          
071400 950-WRITE-LEVEL-TOTALS.                                                  
071500     MOVE "950-WRITE-LEVEL-TOTALS" TO PARA-NAME.                          
071600     MOVE GT-LOW-CT      TO GT-LOW-O.                                     
071700     MOVE GT-MODERATE-CT TO GT-MODERATE-O.                                
071800     MOVE GT-HIGH-CT     TO GT-HIGH-O.                                    
071900     MOVE GT-CRITICAL-CT TO GT-CRITICAL-O.                                
072000     WRITE RPT-REC FROM WS-BLANK-LINE                                     
072100         AFTER ADVANCING 1 LINE.                                          
072200     WRITE RPT-REC FROM WS-LEVEL-TOTAL-REC                                
072300         AFTER ADVANCING 1 LINE.                                          
072400                                                                          
072500     IF RECORDS-WRITTEN > ZERO                                            
072600         COMPUTE GT-AVG-SCORE-O ROUNDED =                                 
072700                 GT-SCORE-SUM / RECORDS-WRITTEN                           
072800     ELSE                                                                 
072900         MOVE ZERO TO GT-AVG-SCORE-O.                                     
073000     WRITE RPT-REC FROM WS-AVG-SCORE-REC                                  
073100         AFTER ADVANCING 1 LINE.                                          
073200 950-EXIT.                                                                
073300     EXIT.                                                                
073400                                                                          
073500 700-CLOSE-FILES.                                                         
073600     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
073700     CLOSE VITALS-FILE, ASSESS-FILE, REPORT-FILE, SYSOUT.                 
073800 700-CLOSE-EXIT.                                                          
073900     EXIT.                                                                
074000                                                                          
074100 999-CLEANUP.                                                             
074200     MOVE "999-CLEANUP" TO PARA-NAME.                                     
074300     PERFORM 950-WRITE-LEVEL-TOTALS THRU 950-EXIT.                        
074400     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.                         
074500                                                                          
074600     DISPLAY "** VITALS RECORDS READ **".                                 
074700     DISPLAY RECORDS-READ.                                                
074800     DISPLAY "** ASSESSMENT RECORDS WRITTEN **".                          
074900     DISPLAY RECORDS-WRITTEN.                                             
075000     DISPLAY "******** NORMAL END OF JOB RISKSCR ********".               
075100 999-EXIT.                                                                
075200     EXIT.                                                                
075300                                                                          
075400 1000-ABEND-RTN.                                                          
075500     WRITE SYSOUT-REC FROM ABEND-REC.                                     
075600     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.                         
075700     DISPLAY "*** ABNORMAL END OF JOB-RISKSCR ***" UPON CONSOLE.          
075800     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
