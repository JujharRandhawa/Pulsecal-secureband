000100******************************************************************        
000200* QUALTYOT   -  SIGNAL QUALITY OUTPUT RECORD (SIGQUAL)                    
000300*                                                                         
000400* ONE RECORD PER DEVICE PER SIGNAL-QUALITY PASS.  QUALITY-SCORE           
000500* AND USABLE ARE ALSO READ BACK BY A LATER VITALREC EXTRACT AS            
000600* THE SIG-QUAL-SCORE/SIG-QUAL-FLAG PAIR.                                  
000700*                                                                         
000800* 06/02/25 SQL0002 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT          
000900******************************************************************        
001000 01  QUALITY-OUTPUT-RECORD.                                               
001100     05  QO-DEVICE-ID                PIC X(10).                           
001200     05  QO-QUALITY-SCORE            PIC 9V9(4).                          
001300     05  QO-QUALITY-GRADE            PIC X(09).                           
001400         88  QO-GRADE-EXCELLENT      VALUE "EXCELLENT".                   
001500         88  QO-GRADE-GOOD           VALUE "GOOD     ".                   
001600         88  QO-GRADE-FAIR           VALUE "FAIR     ".                   
001700         88  QO-GRADE-POOR           VALUE "POOR     ".                   
001800     05  QO-USABLE                   PIC X(01).                           
001900         88  QO-IS-USABLE            VALUE "Y".                           
002000         88  QO-NOT-USABLE           VALUE "N".                           
002100     05  QO-METRICS-GROUP.                                                
002200         10  QO-SNR-DB               PIC S9(3)V99.                        
002300         10  QO-RMS-ERROR            PIC 9V9(4).                          
002400         10  QO-PEAK-CONF            PIC 9V9(4).                          
002500         10  QO-DRIFT                PIC 9(03)V9(4).                      
002600         10  QO-MOTION-ART           PIC 9V9(4).                          
002700     05  QO-METRICS-BLOCK REDEFINES                                       
002800                           QO-METRICS-GROUP                               
002900                           PIC X(27).                                     
003000     05  FILLER                      PIC X(10).                           
