000100******************************************************************        
000200* VITALREC   -  VITAL-READING INPUT RECORD (RISKSCR)                      
000300*                                                                         
000400* ONE RECORD PER DEVICE PER RISK-SCORING PASS.  FIXED-COLUMN              
000500* LINE-SEQUENTIAL LAYOUT PRODUCED BY THE FIELD COLLECTOR EXTRACT          
000600* JOB, SORTED ASCENDING BY DEVICE-ID BEFORE THIS PROGRAM SEES IT.         
000700*                                                                         
000800* 06/02/25 RSK0001 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT          
000900* 08/14/25 RSK0006 - ADDED TREND-HR/TREND-TEMP HISTORY ARRAYS             
001000******************************************************************        
001100 01  VITAL-READING-RECORD.                                                
001200     05  VR-DEVICE-ID                PIC X(10).                           
001300     05  VR-HEART-RATE               PIC S9(3)V99.                        
001400     05  VR-TEMPERATURE              PIC S9(3)V99.                        
001500     05  VR-OXY-SAT                  PIC S9(3)V99.                        
001600     05  VR-SIG-QUAL-SCORE           PIC S9V9(4).                         
001700     05  VR-SIG-QUAL-FLAG            PIC X(01).                           
001800         88  VR-SIG-QUAL-SUPPLIED       VALUE "Y".                        
001900         88  VR-SIG-QUAL-NOT-SUPPLIED   VALUE "N".                        
002000     05  VR-ANOM-FLAG-COUNT          PIC 9(01).                           
002100     05  VR-ANOM-FLAGS-GROUP.                                             
002200         10  VR-ANOM-FLAGS OCCURS 5 TIMES                                 
002300                           PIC X(24).                                     
002400     05  VR-ANOM-FLAGS-BLOCK REDEFINES                                    
002500                           VR-ANOM-FLAGS-GROUP                            
002600                           PIC X(120).                                    
002700     05  VR-TREND-COUNT-HR           PIC 9(02).                           
002800     05  VR-TREND-HR-GROUP.                                               
002900         10  VR-TREND-HR OCCURS 12 TIMES                                  
003000                           PIC S9(3)V99.                                  
003100     05  VR-TREND-HR-BLOCK REDEFINES                                      
003200                           VR-TREND-HR-GROUP                              
003300                           PIC X(60).                                     
003400     05  VR-TREND-COUNT-TEMP         PIC 9(02).                           
003500     05  VR-TREND-TEMP-GROUP.                                             
003600         10  VR-TREND-TEMP OCCURS 12 TIMES                                
003700                           PIC S9(3)V99.                                  
003800     05  VR-TREND-TEMP-BLOCK REDEFINES                                    
003900                           VR-TREND-TEMP-GROUP                            
004000                           PIC X(60).                                     
004100     05  FILLER                      PIC X(20).                           
