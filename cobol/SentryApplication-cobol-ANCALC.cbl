000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  ANCALC.                                                     
000400 AUTHOR. R L HAUSER.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 08/23/90.                                                  
000700 DATE-COMPILED. 08/23/90.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    TWO ENTRY STYLES, SELECTED BY AN-FUNCTION -                          
001400*                                                                         
001500*    FUNCTION 1 (SCAN-METRIC) - GIVEN ONE TIME-SERIES RECORD'S            
001600*    SAMPLES, ESTABLISHES THE BASELINE, RUNS THE Z-SCORE OUTLIER          
001700*    SCAN AND THE ROLLING-MEAN TREND-CHANGE SCAN, AND RETURNS             
001800*    EVERY ANOMALY FOUND IN THE AN-RESULTS TABLE.                         
001900*                                                                         
002000*    FUNCTION 2 (CROSS-METRIC) - GIVEN A DEVICE'S PAIRED                  
002100*    HEART-RATE AND TEMPERATURE SAMPLE ARRAYS OF EQUAL LENGTH,            
002200*    RETURNS A PAIR OF RESULTS FOR EVERY POINT WHERE BOTH                 
002300*    METRICS SPIKE TOGETHER.                                              
002400*                                                                         
002500*    ANOMDET HOLDS THE PER-METRIC RECORDS LONG ENOUGH TO PAIR             
002600*    THEM BEFORE CALLING FUNCTION 2 - SEE ITS 320/340 PARAGRAPHS.         
002700*                                                                         
002800*    CHANGE LOG                                                           
002900*    ----------                                                           
003000*    08/23/90 RLH 9000-101  ORIGINAL - Z-SCORE SCAN ONLY                  
003100*    04/02/92 RLH 9200-033  ADDED ROLLING-MEAN TREND-CHANGE SCAN          
003200*    06/06/95 PXK 9500-106  ADDED DEBUG REDEFINES FOR DUMP READS          
003300*    12/01/98 CAR Y2K-0011  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
003400*    01/19/99 CAR Y2K-0035  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL        
003500*    04/09/07 MWL 0700-046  ADDED CROSS-METRIC SIMULTANEOUS-SPIKE         
003600*                           FUNCTION FOR PAIRED HR/TEMP SERIES            
003700*    06/02/25 AND0003 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT         
003800*    07/11/25 AND0006 GUARD AGAINST ZERO BASELINE MEAN IN TREND           
003900*                           SCAN - AVOIDS DIVIDE BY ZERO                  
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     UPSI-0 IS ANCALC-RESERVED-SWITCH.                                    
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100                                                                          
005200 WORKING-STORAGE SECTION.                                                 
005300 COPY MODLCFG.                                                            
005400                                                                          
005500 01  WS-SUB-CTLS.                                                         
005600     05  WS-SUB                      PIC 9(02) COMP.                      
005700     05  WS-WINDOW                   PIC 9(02) COMP.                      
005800     05  WS-ROLL-SUB                 PIC 9(02) COMP.                      
005900     05  WS-LAST-J                   PIC 9(02) COMP.                      
006000     05  FILLER                      PIC X(04).                           
006100                                                                          
006200 01  WS-BASELINE-FIELDS.                                                  
006300     05  WS-BASE-MEAN                PIC S9(5)V99   COMP-3.               
006400     05  WS-BASE-STD                 PIC S9(5)V99   COMP-3.               
006500     05  WS-BASE-MEAN-ABS            PIC S9(5)V99   COMP-3.               
006600     05  WS-SUM-X                    PIC S9(7)V99   COMP-3.               
006700     05  WS-SUM-X2                   PIC S9(9)V99   COMP-3.               
006800     05  WS-MEAN-X2                  PIC S9(5)V99   COMP-3.               
006900     05  WS-VAR-X                    PIC S9(5)V99   COMP-3.               
007000     05  FILLER                      PIC X(04).                           
007100 01  WS-BASE-MEAN-DEBUG REDEFINES WS-BASE-MEAN     PIC X(04).             
007200 01  WS-BASE-STD-DEBUG  REDEFINES WS-BASE-STD      PIC X(04).             
007300                                                                          
007400 01  WS-ZSCORE-FIELDS.                                                    
007500     05  WS-DEV                      PIC S9(5)V99   COMP-3.               
007600     05  WS-Z                        PIC S9(3)V9999 COMP-3.               
007700     05  WS-SEVERITY                 PIC S9V9999    COMP-3.               
007800     05  WS-CONFIDENCE               PIC S9V9999    COMP-3.               
007900     05  FILLER                      PIC X(04).                           
008000 01  WS-Z-DEBUG REDEFINES WS-Z                      PIC X(04).            
008100                                                                          
008200 01  WS-TREND-FIELDS.                                                     
008300     05  WS-ROLL-MEAN OCCURS 20 TIMES                                     
008400                           PIC S9(5)V99   COMP-3.                         
008500     05  WS-ROLL-CT                  PIC 9(02) COMP.                      
008600     05  WS-CHANGE                   PIC S9(5)V99   COMP-3.               
008700     05  WS-CHANGE-ABS               PIC S9(5)V99   COMP-3.               
008800     05  WS-THRESHOLD                PIC S9(5)V99   COMP-3.               
008900     05  WS-SEV-DENOM                PIC S9(5)V99   COMP-3.               
009000     05  FILLER                      PIC X(04).                           
009100                                                                          
009200 01  WS-SQRT-IO.                                                          
009300     05  WS-SQRT-ARG                 PIC S9(7)V9(6) COMP-3.               
009400     05  WS-SQRT-RESULT              PIC S9(7)V9(6) COMP-3.               
009500     05  FILLER                      PIC X(04).                           
009600                                                                          
009700 01  WS-CLASSIFY-FIELDS.                                                  
009800     05  WS-TALLY                    PIC 9(02) COMP.                      
009900     05  WS-ANOM-TYPE                PIC X(24).                           
010000     05  FILLER                      PIC X(04).                           
010100                                                                          
010200 LINKAGE SECTION.                                                         
010300 01  AN-LINK-PARMS.                                                       
010400     05  AN-FUNCTION                 PIC 9(02) COMP.                      
010500         88  AN-FN-SCAN-METRIC          VALUE 1.                          
010600         88  AN-FN-CROSS-METRIC         VALUE 2.                          
010700     05  AN-METRIC-NAME-IN           PIC X(16).                           
010800     05  AN-POINT-COUNT              PIC 9(02) COMP.                      
010900     05  AN-BASELINE-FLAG            PIC X(01).                           
011000         88  AN-BASELINE-SUPPLIED       VALUE "Y".                        
011100     05  AN-BASELINE-MEAN-IN         PIC S9(5)V99.                        
011200     05  AN-BASELINE-STD-IN          PIC S9(5)V99.                        
011300     05  AN-SAMPLES-IN OCCURS 20 TIMES                                    
011400                           PIC S9(5)V99.                                  
011500     05  AN-HR-SAMPLES OCCURS 20 TIMES                                    
011600                           PIC S9(5)V99.                                  
011700     05  AN-TEMP-SAMPLES OCCURS 20 TIMES                                  
011800                           PIC S9(5)V99.                                  
011900     05  AN-CROSS-COUNT              PIC 9(02) COMP.                      
012000     05  AN-RESULT-COUNT             PIC 9(02) COMP.                      
012100     05  AN-RESULTS OCCURS 40 TIMES.                                      
012200         10  AN-R-METRIC-NAME        PIC X(16).                           
012300         10  AN-R-ANOMALY-TYPE       PIC X(24).                           
012400         10  AN-R-POINT-INDEX        PIC 9(03).                           
012500         10  AN-R-SEVERITY           PIC 9V9(4).                          
012600         10  AN-R-CONF               PIC 9V9(4).                          
012700         10  AN-R-DETECTED-VALUE     PIC S9(5)V99.                        
012800         10  AN-R-Z-SCORE            PIC S9(3)V99.                        
012900     05  RETURN-CD                   PIC 9(02) COMP.                      
013000     05  FILLER                      PIC X(04).                           
013100                                                                          
013200 PROCEDURE DIVISION USING AN-LINK-PARMS.                                  
013300 000-MAINLINE.                                                            
013400     MOVE ZERO TO RETURN-CD.                                              
013500     MOVE ZERO TO AN-RESULT-COUNT.                                        
013600     IF AN-FN-SCAN-METRIC                                                 
013700         PERFORM 100-ESTABLISH-BASELINE THRU 100-EXIT                     
013800         IF AN-POINT-COUNT NOT < 3                                        
013900             PERFORM 200-ZSCORE-SCAN THRU 200-EXIT                        
014000         IF AN-POINT-COUNT NOT < 5                                        
014100             PERFORM 300-TREND-SCAN THRU 300-EXIT                         
014200         GO TO 000-EXIT.                                                  
014300     IF AN-FN-CROSS-METRIC                                                
014400         PERFORM 400-CROSS-METRIC-SCAN THRU 400-EXIT                      
014500         GO TO 000-EXIT.                                                  
014600     MOVE 99 TO RETURN-CD.                                                
014700 000-EXIT.                                                                
014800     GOBACK.                                                              
014900                                                                          
015000 100-ESTABLISH-BASELINE.                                                  
015100*    08/23/90 RLH 9000-101 - RULE 1, SUPPLIED OR COMPUTED                 
015200     IF AN-BASELINE-SUPPLIED                                              
015300         MOVE AN-BASELINE-MEAN-IN TO WS-BASE-MEAN                         
015400         MOVE AN-BASELINE-STD-IN  TO WS-BASE-STD                          
015500         GO TO 100-EXIT.                                                  
015600     MOVE ZERO TO WS-SUM-X.                                               
015700     MOVE ZERO TO WS-SUM-X2.                                              
015800     PERFORM 110-SUM-SAMPLE THRU 110-EXIT                                 
015900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-POINT-COUNT.        
016000     COMPUTE WS-BASE-MEAN ROUNDED = WS-SUM-X / AN-POINT-COUNT.            
016100     COMPUTE WS-MEAN-X2   ROUNDED = WS-SUM-X2 / AN-POINT-COUNT.           
016200     COMPUTE WS-VAR-X ROUNDED =                                           
016300         WS-MEAN-X2 - (WS-BASE-MEAN * WS-BASE-MEAN).                      
016400     IF WS-VAR-X < ZERO                                                   
016500         MOVE ZERO TO WS-VAR-X.                                           
016600     MOVE WS-VAR-X TO WS-SQRT-ARG.                                        
016700     CALL "SQROOT" USING WS-SQRT-ARG, WS-SQRT-RESULT.                     
016800     MOVE WS-SQRT-RESULT TO WS-BASE-STD.                                  
016900 100-EXIT.                                                                
017000     EXIT.                                                                
017100                                                                          
017200 110-SUM-SAMPLE.                                                          
017300     ADD AN-SAMPLES-IN(WS-SUB) TO WS-SUM-X.                               
017400     COMPUTE WS-SUM-X2 ROUNDED =                                          
017500         WS-SUM-X2 +                                                      
017600               (AN-SAMPLES-IN(WS-SUB) * AN-SAMPLES-IN(WS-SUB)).           
017700 110-EXIT.                                                                
017800     EXIT.                                                                
017900                                                                          
018000 200-ZSCORE-SCAN.                                                         
018100*    08/23/90 RLH 9000-101 - RULE 2, |X-MEAN| / STD                       
018200     IF WS-BASE-STD NOT > ZERO                                            
018300         GO TO 200-EXIT.                                                  
018400     PERFORM 210-ZSCORE-ONE-POINT THRU 210-EXIT                           
018500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-POINT-COUNT.        
018600 200-EXIT.                                                                
018700     EXIT.                                                                
018800                                                                          
018900 210-ZSCORE-ONE-POINT.                                                    
019000     COMPUTE WS-DEV = AN-SAMPLES-IN(WS-SUB) - WS-BASE-MEAN.               
019100     IF WS-DEV < ZERO                                                     
019200         COMPUTE WS-DEV = WS-DEV * -1.                                    
019300     COMPUTE WS-Z ROUNDED = WS-DEV / WS-BASE-STD.                         
019400     IF WS-Z NOT > MC-ZSCORE-THRESHOLD                                    
019500         GO TO 210-EXIT.                                                  
019600     COMPUTE WS-SEVERITY ROUNDED = WS-Z / 6.0.                            
019700     IF WS-SEVERITY > 1                                                   
019800         MOVE 1 TO WS-SEVERITY.                                           
019900     COMPUTE WS-CONFIDENCE ROUNDED =                                      
020000         0.7 + ((WS-Z - MC-ZSCORE-THRESHOLD) * 0.1).                      
020100     IF WS-CONFIDENCE > 1                                                 
020200         MOVE 1 TO WS-CONFIDENCE.                                         
020300     IF WS-CONFIDENCE < MC-MIN-ALERT-CONF                                 
020400         GO TO 210-EXIT.                                                  
020500     PERFORM 950-CLASSIFY-METRIC THRU 950-EXIT.                           
020600     MOVE WS-SUB TO                                                       
020700               AN-R-POINT-INDEX(AN-RESULT-COUNT + 1).                     
020800     MOVE WS-ANOM-TYPE TO                                                 
020900               AN-R-ANOMALY-TYPE(AN-RESULT-COUNT + 1).                    
021000     MOVE WS-SEVERITY TO                                                  
021100               AN-R-SEVERITY(AN-RESULT-COUNT + 1).                        
021200     MOVE WS-CONFIDENCE TO                                                
021300               AN-R-CONF(AN-RESULT-COUNT + 1).                            
021400     MOVE AN-SAMPLES-IN(WS-SUB) TO                                        
021500               AN-R-DETECTED-VALUE(AN-RESULT-COUNT + 1).                  
021600     MOVE WS-Z TO                                                         
021700               AN-R-Z-SCORE(AN-RESULT-COUNT + 1).                         
021800     MOVE AN-METRIC-NAME-IN TO                                            
021900               AN-R-METRIC-NAME(AN-RESULT-COUNT + 1).                     
022000     PERFORM 900-BUMP-RESULT-COUNT THRU 900-EXIT.                         
022100 210-EXIT.                                                                
022200     EXIT.                                                                
022300                                                                          
022400 300-TREND-SCAN.                                                          
022500*    04/02/92 RLH 9200-033 - RULE 3, ROLLING-MEAN TREND CHANGE            
022600     IF WS-BASE-MEAN < ZERO                                               
022700         COMPUTE WS-BASE-MEAN-ABS = WS-BASE-MEAN * -1                     
022800     ELSE                                                                 
022900         MOVE WS-BASE-MEAN TO WS-BASE-MEAN-ABS.                           
023000     IF WS-BASE-MEAN-ABS = ZERO                                           
023100         GO TO 300-EXIT.                                                  
023200     COMPUTE WS-WINDOW = AN-POINT-COUNT / 2.                              
023300     IF WS-WINDOW > 3                                                     
023400         MOVE 3 TO WS-WINDOW.                                             
023500     IF WS-WINDOW < 1                                                     
023600         GO TO 300-EXIT.                                                  
023700     COMPUTE WS-LAST-J = AN-POINT-COUNT - WS-WINDOW + 1.                  
023800     COMPUTE WS-THRESHOLD ROUNDED =                                       
023900         WS-BASE-MEAN-ABS * MC-TREND-CHANGE-PCT.                          
024000     COMPUTE WS-SEV-DENOM ROUNDED = WS-BASE-MEAN-ABS * 0.5.               
024100     PERFORM 310-ROLL-MEAN THRU 310-EXIT                                  
024200         VARYING WS-ROLL-SUB FROM 1 BY 1 UNTIL                            
024300               WS-ROLL-SUB > WS-LAST-J.                                   
024400     PERFORM 320-TREND-COMPARE THRU 320-EXIT                              
024500         VARYING WS-ROLL-SUB FROM 2 BY 1 UNTIL                            
024600               WS-ROLL-SUB > WS-LAST-J.                                   
024700 300-EXIT.                                                                
024800     EXIT.                                                                
024900                                                                          
025000 310-ROLL-MEAN.                                                           
025100     MOVE ZERO TO WS-SUM-X.                                               
025200     PERFORM 315-ROLL-SUM THRU 315-EXIT                                   
025300         VARYING WS-SUB FROM WS-ROLL-SUB BY 1                             
025400         UNTIL WS-SUB > WS-ROLL-SUB + WS-WINDOW - 1.                      
025500     COMPUTE WS-ROLL-MEAN(WS-ROLL-SUB) ROUNDED =                          
025600         WS-SUM-X / WS-WINDOW.                                            
025700 310-EXIT.                                                                
025800     EXIT.                                                                
025900                                                                          
026000 315-ROLL-SUM.                                                            
026100     ADD AN-SAMPLES-IN(WS-SUB) TO WS-SUM-X.                               
026200 315-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500 320-TREND-COMPARE.                                                       
026600     COMPUTE WS-CHANGE =                                                  
026700         WS-ROLL-MEAN(WS-ROLL-SUB) -                                      
026800               WS-ROLL-MEAN(WS-ROLL-SUB - 1).                             
026900     IF WS-CHANGE < ZERO                                                  
027000         COMPUTE WS-CHANGE-ABS = WS-CHANGE * -1                           
027100     ELSE                                                                 
027200         MOVE WS-CHANGE TO WS-CHANGE-ABS.                                 
027300     IF WS-CHANGE-ABS NOT > WS-THRESHOLD                                  
027400         GO TO 320-EXIT.                                                  
027500     COMPUTE WS-SEVERITY ROUNDED = WS-CHANGE-ABS / WS-SEV-DENOM.          
027600     IF WS-SEVERITY > 1                                                   
027700         MOVE 1 TO WS-SEVERITY.                                           
027800     COMPUTE WS-CONFIDENCE ROUNDED =                                      
027900         0.75 +                                                           
028000               (((WS-CHANGE-ABS / WS-THRESHOLD) - 1) * 0.1).              
028100     IF WS-CONFIDENCE > 1                                                 
028200         MOVE 1 TO WS-CONFIDENCE.                                         
028300     IF WS-CONFIDENCE < MC-MIN-ALERT-CONF                                 
028400         GO TO 320-EXIT.                                                  
028500     MOVE "PATTERN_DEVIATION" TO                                          
028600               AN-R-ANOMALY-TYPE(AN-RESULT-COUNT + 1).                    
028700     COMPUTE AN-R-POINT-INDEX(AN-RESULT-COUNT + 1) =                      
028800               WS-ROLL-SUB + WS-WINDOW - 1.                               
028900     MOVE WS-SEVERITY TO                                                  
029000               AN-R-SEVERITY(AN-RESULT-COUNT + 1).                        
029100     MOVE WS-CONFIDENCE TO                                                
029200               AN-R-CONF(AN-RESULT-COUNT + 1).                            
029300     MOVE ZERO TO                                                         
029400               AN-R-DETECTED-VALUE(AN-RESULT-COUNT + 1).                  
029500     MOVE ZERO TO                                                         
029600               AN-R-Z-SCORE(AN-RESULT-COUNT + 1).                         
029700     MOVE AN-METRIC-NAME-IN TO                                            
029800               AN-R-METRIC-NAME(AN-RESULT-COUNT + 1).                     
029900     PERFORM 900-BUMP-RESULT-COUNT THRU 900-EXIT.                         
030000 320-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 400-CROSS-METRIC-SCAN.                                                   
030400*    04/09/07 MWL 0700-046 - RULE 4, PAIRED HR/TEMP SPIKE CHECK           
030500     IF AN-CROSS-COUNT = ZERO                                             
030600         GO TO 400-EXIT.                                                  
030700     MOVE ZERO TO WS-SUM-X.                                               
030800     PERFORM 410-SUM-HR THRU 410-EXIT                                     
030900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-CROSS-COUNT.        
031000     COMPUTE WS-BASE-MEAN ROUNDED = WS-SUM-X / AN-CROSS-COUNT.            
031100     MOVE ZERO TO WS-SUM-X.                                               
031200     PERFORM 420-SUM-TEMP THRU 420-EXIT                                   
031300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-CROSS-COUNT.        
031400     COMPUTE WS-BASE-STD ROUNDED = WS-SUM-X / AN-CROSS-COUNT.             
031500     COMPUTE WS-THRESHOLD ROUNDED = WS-BASE-MEAN * 1.2.                   
031600     COMPUTE WS-SEV-DENOM ROUNDED = WS-BASE-STD  * 1.1.                   
031700     PERFORM 430-CROSS-CHECK-ONE THRU 430-EXIT                            
031800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > AN-CROSS-COUNT.        
031900 400-EXIT.                                                                
032000     EXIT.                                                                
032100                                                                          
032200 410-SUM-HR.                                                              
032300     ADD AN-HR-SAMPLES(WS-SUB) TO WS-SUM-X.                               
032400 410-EXIT.                                                                
032500     EXIT.                                                                
032600                                                                          
032700 420-SUM-TEMP.                                                            
032800     ADD AN-TEMP-SAMPLES(WS-SUB) TO WS-SUM-X.                             
032900 420-EXIT.                                                                
033000     EXIT.                                                                
033100                                                                          
033200 430-CROSS-CHECK-ONE.                                                     
033300*    WS-THRESHOLD HOLDS THE HR SPIKE LIMIT, WS-SEV-DENOM THE              
033400*    TEMP SPIKE LIMIT - REUSED HERE TO AVOID TWO MORE 77-LEVELS           
033500     IF AN-HR-SAMPLES(WS-SUB)   NOT > WS-THRESHOLD                        
033600         GO TO 430-EXIT.                                                  
033700     IF AN-TEMP-SAMPLES(WS-SUB) NOT > WS-SEV-DENOM                        
033800         GO TO 430-EXIT.                                                  
033900     MOVE "HEART_RATE" TO                                                 
034000               AN-R-METRIC-NAME(AN-RESULT-COUNT + 1).                     
034100     MOVE "PATTERN_DEVIATION" TO                                          
034200               AN-R-ANOMALY-TYPE(AN-RESULT-COUNT + 1).                    
034300     MOVE WS-SUB TO                                                       
034400               AN-R-POINT-INDEX(AN-RESULT-COUNT + 1).                     
034500     MOVE 0.7000 TO                                                       
034600               AN-R-SEVERITY(AN-RESULT-COUNT + 1).                        
034700     MOVE 0.8000 TO                                                       
034800               AN-R-CONF(AN-RESULT-COUNT + 1).                            
034900     MOVE AN-HR-SAMPLES(WS-SUB) TO                                        
035000               AN-R-DETECTED-VALUE(AN-RESULT-COUNT + 1).                  
035100     MOVE ZERO TO                                                         
035200               AN-R-Z-SCORE(AN-RESULT-COUNT + 1).                         
035300     PERFORM 900-BUMP-RESULT-COUNT THRU 900-EXIT.                         
035400                                                                          
035500     MOVE "TEMPERATURE" TO                                                
035600               AN-R-METRIC-NAME(AN-RESULT-COUNT + 1).                     
035700     MOVE "PATTERN_DEVIATION" TO                                          
035800               AN-R-ANOMALY-TYPE(AN-RESULT-COUNT + 1).                    
035900     MOVE WS-SUB TO                                                       
036000               AN-R-POINT-INDEX(AN-RESULT-COUNT + 1).                     
036100     MOVE 0.7000 TO                                                       
036200               AN-R-SEVERITY(AN-RESULT-COUNT + 1).                        
036300     MOVE 0.8000 TO                                                       
036400               AN-R-CONF(AN-RESULT-COUNT + 1).                            
036500     MOVE AN-TEMP-SAMPLES(WS-SUB) TO                                      
036600               AN-R-DETECTED-VALUE(AN-RESULT-COUNT + 1).                  
036700     MOVE ZERO TO                                                         
036800               AN-R-Z-SCORE(AN-RESULT-COUNT + 1).                         
036900     PERFORM 900-BUMP-RESULT-COUNT THRU 900-EXIT.                         
037000 430-EXIT.                                                                
037100     EXIT.                                                                
037200                                                                          
037300 900-BUMP-RESULT-COUNT.                                                   
037400*    04/09/07 MWL 0700-046 - TABLE IS FIXED AT 40 ENTRIES, A              
037500*    DEVICE THAT SOMEHOW EXCEEDS THAT IS QUIETLY CAPPED HERE              
037600     IF AN-RESULT-COUNT < 40                                              
037700         ADD 1 TO AN-RESULT-COUNT.                                        
037800 900-EXIT.                                                                
037900     EXIT.                                                                
038000                                                                          
038100 950-CLASSIFY-METRIC.                                                     
038200*    08/23/90 RLH 9000-101 - RULE 2 METRIC-NAME SUBSTRING MATCH           
038300     MOVE "UNKNOWN                 " TO WS-ANOM-TYPE.                     
038400     MOVE ZERO TO WS-TALLY.                                               
038500     INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "HEART".         
038600     IF WS-TALLY > 0                                                      
038700         MOVE "HEART_RATE_ABNORMAL     " TO WS-ANOM-TYPE                  
038800         GO TO 950-EXIT.                                                  
038900     MOVE ZERO TO WS-TALLY.                                               
039000     INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "HR".            
039100     IF WS-TALLY > 0                                                      
039200         MOVE "HEART_RATE_ABNORMAL     " TO WS-ANOM-TYPE                  
039300         GO TO 950-EXIT.                                                  
039400     MOVE ZERO TO WS-TALLY.                                               
039500     INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "TEMP".          
039600     IF WS-TALLY > 0                                                      
039700         MOVE "TEMPERATURE_ABNORMAL    " TO WS-ANOM-TYPE                  
039800         GO TO 950-EXIT.                                                  
039900     MOVE ZERO TO WS-TALLY.                                               
040000     INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "MOTION".        
040100     IF WS-TALLY > 0                                                      
040200         MOVE "MOTION_ANOMALY          " TO WS-ANOM-TYPE                  
040300         GO TO 950-EXIT.                                                  
040400     MOVE ZERO TO WS-TALLY.                                               
040500     INSPECT AN-METRIC-NAME-IN TALLYING WS-TALLY FOR ALL "IMU".           
040600     IF WS-TALLY > 0                                                      
040700         MOVE "MOTION_ANOMALY          " TO WS-ANOM-TYPE.                 
040800 950-EXIT.                                                                
040900     EXIT.                                                                
