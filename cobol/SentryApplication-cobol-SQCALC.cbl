000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SQCALC.                                                     
000400 AUTHOR. T G DUNMORE.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/19/89.                                                  
000700 DATE-COMPILED. 06/19/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    SIGQUAL PASSES ONE WAVEFORM-RECORD IN AND GETS BACK A FULLY          
001400*    POPULATED QUALITY-OUTPUT-RECORD - SNR, RMS ERROR, PEAK               
001500*    CONFIDENCE, BASELINE DRIFT, MOTION ARTIFACT SCORE, THE               
001600*    COMBINED QUALITY SCORE, GRADE AND USABLE FLAG.  SIGQUAL              
001700*    ITSELF ONLY BUILDS THE RECOMMENDATION LINES FROM THE                 
001800*    RETURNED FIGURES.                                                    
001900*                                                                         
002000*    CHANGE LOG                                                           
002100*    ----------                                                           
002200*    06/19/89 TGD 8900-101  ORIGINAL - SNR AND RMS ONLY                   
002300*    02/06/91 TGD 9100-014  ADDED PEAK-DETECTION CONFIDENCE               
002400*    11/30/91 RLH 9100-234  ADDED BASELINE DRIFT (LEAST SQUARES)          
002500*    09/15/93 RLH 9300-088  ADDED MOTION ARTIFACT SCORE                   
002600*    06/06/95 PXK 9500-105  ADDED DEBUG REDEFINES FOR DUMP READS          
002700*    12/01/98 CAR Y2K-0010  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
002800*    01/19/99 CAR Y2K-0034  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL        
002900*    10/03/11 DNS 1100-090  COMBINED-SCORE AND GRADE MOVED IN HERE        
003000*    06/02/25 SQL0003 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT         
003100*    07/11/25 SQL0005 MOTION K-FACTOR KEYED OFF SIGNAL-TYPE               
003200******************************************************************        
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-390.                                                
003700 OBJECT-COMPUTER. IBM-390.                                                
003800 SPECIAL-NAMES.                                                           
003900     UPSI-0 IS SQCALC-RESERVED-SWITCH.                                    
004000                                                                          
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300                                                                          
004400 WORKING-STORAGE SECTION.                                                 
004500 COPY MODLCFG.                                                            
004600                                                                          
004700 01  WS-SUB-CTLS.                                                         
004800     05  WS-N                        PIC 9(03) COMP.                      
004900     05  WS-SUB                      PIC 9(03) COMP.                      
005000     05  WS-DIFF-CT                  PIC 9(03) COMP.                      
005100     05  WS-PEAK-CT                  PIC 9(03) COMP.                      
005200     05  WS-SUB-IDX0                 PIC S9(03) COMP-3.                   
005300     05  FILLER                      PIC X(04).                           
005400                                                                          
005500 01  WS-ACCUM-FIELDS.                                                     
005600     05  WS-SUM-X                    PIC S9(7)V9(4) COMP-3.               
005700     05  WS-SUM-X2                   PIC S9(9)V9(4) COMP-3.               
005800     05  WS-SUM-ABS-X                PIC S9(7)V9(4) COMP-3.               
005900     05  WS-SUM-DIFF                 PIC S9(7)V9(4) COMP-3.               
006000     05  WS-SUM-DIFF2                PIC S9(9)V9(4) COMP-3.               
006100     05  WS-SUM-I                    PIC S9(7)      COMP-3.               
006200     05  WS-SUM-I2                   PIC S9(9)      COMP-3.               
006300     05  WS-SUM-IX                   PIC S9(9)V9(4) COMP-3.               
006400     05  FILLER                      PIC X(04).                           
006500 01  WS-SUM-X-DEBUG REDEFINES WS-SUM-X       PIC X(06).                   
006600 01  WS-SUM-X2-DEBUG REDEFINES WS-SUM-X2     PIC X(07).                   
006700                                                                          
006800 01  WS-DERIVED-FIELDS.                                                   
006900     05  WS-MEAN-X                   PIC S9(5)V9(4) COMP-3.               
007000     05  WS-MEAN-X2                  PIC S9(5)V9(4) COMP-3.               
007100     05  WS-MEAN-ABS-X               PIC S9(5)V9(4) COMP-3.               
007200     05  WS-MEAN-DIFF                PIC S9(5)V9(4) COMP-3.               
007300     05  WS-MEAN-DIFF2               PIC S9(5)V9(4) COMP-3.               
007400     05  WS-VAR-X                    PIC S9(5)V9(4) COMP-3.               
007500     05  WS-VAR-DIFF                 PIC S9(5)V9(4) COMP-3.               
007600     05  WS-STD-X                    PIC S9(5)V9(4) COMP-3.               
007700     05  WS-STD-DIFF                 PIC S9(5)V9(4) COMP-3.               
007800     05  WS-NOISE-N                  PIC S9(5)V9(4) COMP-3.               
007900     05  WS-SIGNAL-P                 PIC S9(5)V9(4) COMP-3.               
008000     05  WS-SLOPE-B                  PIC S9(5)V9(6) COMP-3.               
008100     05  WS-MOTION-K                 PIC S9V9(2)    COMP-3.               
008200     05  WS-MOTION-T                 PIC S9(5)V9(4) COMP-3.               
008300     05  WS-EXPECTED-PEAKS           PIC S9(3)V9(4) COMP-3.               
008400     05  WS-SNR-N                    PIC S9(3)V9(4) COMP-3.               
008500     05  WS-RMS-N                    PIC S9(3)V9(4) COMP-3.               
008600     05  WS-DRIFT-N                  PIC S9(3)V9(4) COMP-3.               
008700     05  FILLER                      PIC X(04).                           
008800 01  WS-STD-X-DEBUG REDEFINES WS-STD-X       PIC X(05).                   
008900     88  WS-STD-X-DBG-ZERO           VALUE LOW-VALUES.                    
009000                                                                          
009100 01  WS-SQRT-IO.                                                          
009200     05  WS-SQRT-ARG                 PIC S9(7)V9(6) COMP-3.               
009300     05  WS-SQRT-RESULT              PIC S9(7)V9(6) COMP-3.               
009400     05  FILLER                      PIC X(04).                           
009500 01  WS-LOG-IO.                                                           
009600     05  WS-LOG-ARG                  PIC S9(7)V9(6) COMP-3.               
009700     05  WS-LOG-RESULT               PIC S9(7)V9(6) COMP-3.               
009800     05  FILLER                      PIC X(04).                           
009900                                                                          
010000 LINKAGE SECTION.                                                         
010100 COPY WAVEREC.                                                            
010200 COPY QUALTYOT.                                                           
010300 01  RETURN-CD                       PIC 9(02) COMP.                      
010400                                                                          
010500 PROCEDURE DIVISION USING WAVEFORM-RECORD, QUALITY-OUTPUT-RECORD,         
010600                           RETURN-CD.                                     
010700 000-MAINLINE.                                                            
010800     MOVE ZERO TO RETURN-CD.                                              
010900     MOVE WV-SAMPLE-COUNT TO WS-N.                                        
011000     PERFORM 010-ZERO-ACCUM-FIELDS THRU 010-EXIT.                         
011100     PERFORM 050-ACCUMULATE-SUMS THRU 050-EXIT                            
011200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-N.                  
011300     IF WS-N > 1                                                          
011400         PERFORM 060-ACCUMULATE-DIFFS THRU 060-EXIT                       
011500             VARYING WS-SUB FROM 2 BY 1 UNTIL WS-SUB > WS-N.              
011600                                                                          
011700     PERFORM 070-DERIVE-MEANS THRU 070-EXIT.                              
011800     PERFORM 100-SNR-CALC THRU 100-EXIT.                                  
011900     PERFORM 200-RMS-CALC THRU 200-EXIT.                                  
012000     PERFORM 300-PEAK-CALC THRU 300-EXIT.                                 
012100     PERFORM 400-DRIFT-CALC THRU 400-EXIT.                                
012200     PERFORM 500-MOTION-CALC THRU 500-EXIT.                               
012300     PERFORM 600-COMBINE-QUALITY THRU 600-EXIT.                           
012400 000-EXIT.                                                                
012500     GOBACK.                                                              
012600                                                                          
012700 010-ZERO-ACCUM-FIELDS.                                                   
012800     MOVE ZERO TO WS-SUM-X    WS-SUM-X2   WS-SUM-ABS-X.                   
012900     MOVE ZERO TO WS-SUM-DIFF WS-SUM-DIFF2.                               
013000     MOVE ZERO TO WS-SUM-I    WS-SUM-I2   WS-SUM-IX.                      
013100     MOVE ZERO TO WS-PEAK-CT.                                             
013200 010-EXIT.                                                                
013300     EXIT.                                                                
013400                                                                          
013500 050-ACCUMULATE-SUMS.                                                     
013600*    06/19/89 TGD 8900-101 - ONE PASS BUILDS EVERY SUM SNR, RMS,          
013700*    PEAK, DRIFT AND MOTION WILL NEED FROM THE SAMPLE TABLE               
013800     ADD WV-SAMPLES(WS-SUB) TO WS-SUM-X.                                  
013900     COMPUTE WS-SUM-X2 ROUNDED =                                          
014000         WS-SUM-X2 + (WV-SAMPLES(WS-SUB) * WV-SAMPLES(WS-SUB)).           
014100     IF WV-SAMPLES(WS-SUB) < ZERO                                         
014200         COMPUTE WS-SUM-ABS-X =                                           
014300               WS-SUM-ABS-X - WV-SAMPLES(WS-SUB)                          
014400     ELSE                                                                 
014500         ADD WV-SAMPLES(WS-SUB) TO WS-SUM-ABS-X.                          
014600     COMPUTE WS-SUB-IDX0 = WS-SUB - 1.                                    
014700     ADD WS-SUB-IDX0 TO WS-SUM-I.                                         
014800     COMPUTE WS-SUM-I2 = WS-SUM-I2 + (WS-SUB-IDX0 * WS-SUB-IDX0).         
014900     COMPUTE WS-SUM-IX ROUNDED =                                          
015000         WS-SUM-IX + (WS-SUB-IDX0 * WV-SAMPLES(WS-SUB)).                  
015100     IF WS-SUB > 1 AND WS-SUB < WS-N                                      
015200         IF WV-SAMPLES(WS-SUB) > WV-SAMPLES(WS-SUB - 1)                   
015300               AND WV-SAMPLES(WS-SUB) > WV-SAMPLES(WS-SUB + 1)            
015400             ADD 1 TO WS-PEAK-CT.                                         
015500 050-EXIT.                                                                
015600     EXIT.                                                                
015700                                                                          
015800 060-ACCUMULATE-DIFFS.                                                    
015900*    09/15/93 RLH 9300-088 - FIRST DIFFERENCES FEED SNR NOISE             
016000*    TERM AND THE MOTION ARTIFACT CALCULATION BELOW                       
016100     ADD 1 TO WS-DIFF-CT.                                                 
016200     COMPUTE WS-SUM-DIFF ROUNDED =                                        
016300         WS-SUM-DIFF +                                                    
016400               (WV-SAMPLES(WS-SUB) - WV-SAMPLES(WS-SUB - 1)).             
016500     COMPUTE WS-SUM-DIFF2 ROUNDED =                                       
016600         WS-SUM-DIFF2 +                                                   
016700         ((WV-SAMPLES(WS-SUB) - WV-SAMPLES(WS-SUB - 1)) *                 
016800          (WV-SAMPLES(WS-SUB) - WV-SAMPLES(WS-SUB - 1))).                 
016900 060-EXIT.                                                                
017000     EXIT.                                                                
017100                                                                          
017200 070-DERIVE-MEANS.                                                        
017300     IF WS-N = ZERO                                                       
017400         GO TO 070-EXIT.                                                  
017500     COMPUTE WS-MEAN-X    ROUNDED = WS-SUM-X    / WS-N.                   
017600     COMPUTE WS-MEAN-X2   ROUNDED = WS-SUM-X2   / WS-N.                   
017700     COMPUTE WS-MEAN-ABS-X ROUNDED = WS-SUM-ABS-X / WS-N.                 
017800     COMPUTE WS-VAR-X ROUNDED =                                           
017900         WS-MEAN-X2 - (WS-MEAN-X * WS-MEAN-X).                            
018000     IF WS-VAR-X < ZERO                                                   
018100         MOVE ZERO TO WS-VAR-X.                                           
018200     MOVE WS-VAR-X TO WS-SQRT-ARG.                                        
018300     CALL "SQROOT" USING WS-SQRT-ARG, WS-SQRT-RESULT.                     
018400     MOVE WS-SQRT-RESULT TO WS-STD-X.                                     
018500                                                                          
018600     IF WS-DIFF-CT = ZERO                                                 
018700         MOVE ZERO TO WS-STD-DIFF                                         
018800         GO TO 070-EXIT.                                                  
018900     COMPUTE WS-MEAN-DIFF  ROUNDED = WS-SUM-DIFF  / WS-DIFF-CT.           
019000     COMPUTE WS-MEAN-DIFF2 ROUNDED = WS-SUM-DIFF2 / WS-DIFF-CT.           
019100     COMPUTE WS-VAR-DIFF ROUNDED =                                        
019200         WS-MEAN-DIFF2 - (WS-MEAN-DIFF * WS-MEAN-DIFF).                   
019300     IF WS-VAR-DIFF < ZERO                                                
019400         MOVE ZERO TO WS-VAR-DIFF.                                        
019500     MOVE WS-VAR-DIFF TO WS-SQRT-ARG.                                     
019600     CALL "SQROOT" USING WS-SQRT-ARG, WS-SQRT-RESULT.                     
019700     MOVE WS-SQRT-RESULT TO WS-STD-DIFF.                                  
019800 070-EXIT.                                                                
019900     EXIT.                                                                
020000                                                                          
020100 100-SNR-CALC.                                                            
020200*    06/19/89 TGD 8900-101 - RULE 1, SNR IN DECIBELS                      
020300     MOVE WS-MEAN-X2 TO WS-SIGNAL-P.                                      
020400     COMPUTE WS-NOISE-N ROUNDED = WS-STD-DIFF * WS-STD-DIFF.              
020500     IF WS-NOISE-N NOT > ZERO                                             
020600         MOVE 20.0000 TO QO-SNR-DB                                        
020700         GO TO 100-EXIT.                                                  
020800     COMPUTE WS-LOG-ARG ROUNDED = WS-SIGNAL-P / WS-NOISE-N.               
020900     IF WS-LOG-ARG NOT > ZERO                                             
021000         MOVE 20.0000 TO QO-SNR-DB                                        
021100         GO TO 100-EXIT.                                                  
021200     CALL "LOG10FN" USING WS-LOG-ARG, WS-LOG-RESULT.                      
021300     COMPUTE QO-SNR-DB ROUNDED = WS-LOG-RESULT * 10.                      
021400     IF QO-SNR-DB < -50                                                   
021500         MOVE -50 TO QO-SNR-DB.                                           
021600     IF QO-SNR-DB > 100                                                   
021700         MOVE 100 TO QO-SNR-DB.                                           
021800 100-EXIT.                                                                
021900     EXIT.                                                                
022000                                                                          
022100 200-RMS-CALC.                                                            
022200*    06/19/89 TGD 8900-101 - RULE 2, RELATIVE RMS ERROR                   
022300     IF WS-MEAN-ABS-X > ZERO                                              
022400         COMPUTE QO-RMS-ERROR ROUNDED = WS-STD-X / WS-MEAN-ABS-X          
022500     ELSE                                                                 
022600         MOVE 0.1000 TO QO-RMS-ERROR.                                     
022700 200-EXIT.                                                                
022800     EXIT.                                                                
022900                                                                          
023000 300-PEAK-CALC.                                                           
023100*    02/06/91 TGD 9100-014 - RULE 3, STRICT LOCAL MAXIMA COUNT            
023200     COMPUTE WS-EXPECTED-PEAKS ROUNDED = WS-N / 10.                       
023300     IF WS-N < 3 OR WS-EXPECTED-PEAKS = ZERO                              
023400         MOVE 0.5000 TO QO-PEAK-CONF                                      
023500         GO TO 300-EXIT.                                                  
023600     COMPUTE QO-PEAK-CONF ROUNDED =                                       
023700         WS-PEAK-CT / WS-EXPECTED-PEAKS.                                  
023800     IF QO-PEAK-CONF > 1.0000                                             
023900         MOVE 1.0000 TO QO-PEAK-CONF.                                     
024000 300-EXIT.                                                                
024100     EXIT.                                                                
024200                                                                          
024300 400-DRIFT-CALC.                                                          
024400*    11/30/91 RLH 9100-234 - RULE 4, LEAST-SQUARES SLOPE OVER             
024500*    SAMPLE INDICES 0 THRU N-1                                            
024600     IF WS-N < 2                                                          
024700         MOVE ZERO TO QO-DRIFT                                            
024800         GO TO 400-EXIT.                                                  
024900     COMPUTE WS-SLOPE-B ROUNDED =                                         
025000         ((WS-N * WS-SUM-IX) - (WS-SUM-I * WS-SUM-X)) /                   
025100         ((WS-N * WS-SUM-I2) - (WS-SUM-I * WS-SUM-I)).                    
025200     IF WS-SLOPE-B < ZERO                                                 
025300         COMPUTE QO-DRIFT ROUNDED = (WS-SLOPE-B * -1) * WS-N              
025400     ELSE                                                                 
025500         COMPUTE QO-DRIFT ROUNDED = WS-SLOPE-B * WS-N.                    
025600 400-EXIT.                                                                
025700     EXIT.                                                                
025800                                                                          
025900 500-MOTION-CALC.                                                         
026000*    09/15/93 RLH 9300-088 - RULE 5, K VARIES BY SIGNAL TYPE              
026100     IF WS-N < 3                                                          
026200         MOVE 0.5000 TO QO-MOTION-ART                                     
026300         GO TO 500-EXIT.                                                  
026400     IF WV-SIGNAL-IS-PPG                                                  
026500         MOVE 0.10 TO WS-MOTION-K                                         
026600     ELSE                                                                 
026700     IF WV-SIGNAL-IS-TEMPERATURE                                          
026800         MOVE 0.05 TO WS-MOTION-K                                         
026900     ELSE                                                                 
027000         MOVE 0.20 TO WS-MOTION-K.                                        
027100     COMPUTE WS-MOTION-T ROUNDED = WS-STD-X * WS-MOTION-K.                
027200     IF WS-MOTION-T NOT > ZERO                                            
027300         MOVE 0.5000 TO QO-MOTION-ART                                     
027400         GO TO 500-EXIT.                                                  
027500     COMPUTE QO-MOTION-ART ROUNDED = WS-STD-DIFF / WS-MOTION-T.           
027600     IF QO-MOTION-ART > 1.0000                                            
027700         MOVE 1.0000 TO QO-MOTION-ART.                                    
027800 500-EXIT.                                                                
027900     EXIT.                                                                
028000                                                                          
028100 600-COMBINE-QUALITY.                                                     
028200*    10/03/11 DNS 1100-090 - RULE 6/7, NORMALIZE, WEIGHT, GRADE           
028300     COMPUTE WS-SNR-N ROUNDED = (QO-SNR-DB + 10) / 30.                    
028400     IF WS-SNR-N < ZERO                                                   
028500         MOVE ZERO TO WS-SNR-N.                                           
028600     IF WS-SNR-N > 1                                                      
028700         MOVE 1 TO WS-SNR-N.                                              
028800                                                                          
028900     COMPUTE WS-RMS-N ROUNDED = 1 - (QO-RMS-ERROR / 0.1).                 
029000     IF WS-RMS-N < ZERO                                                   
029100         MOVE ZERO TO WS-RMS-N.                                           
029200     IF WS-RMS-N > 1                                                      
029300         MOVE 1 TO WS-RMS-N.                                              
029400                                                                          
029500     COMPUTE WS-DRIFT-N ROUNDED = 1 - (QO-DRIFT / 0.1).                   
029600     IF WS-DRIFT-N < ZERO                                                 
029700         MOVE ZERO TO WS-DRIFT-N.                                         
029800     IF WS-DRIFT-N > 1                                                    
029900         MOVE 1 TO WS-DRIFT-N.                                            
030000                                                                          
030100     COMPUTE QO-QUALITY-SCORE ROUNDED =                                   
030200         (MC-WT-SNR        * WS-SNR-N)      +                             
030300         (MC-WT-RMS        * WS-RMS-N)      +                             
030400         (MC-WT-PEAK-CONF  * QO-PEAK-CONF)  +                             
030500         (MC-WT-DRIFT      * WS-DRIFT-N)    +                             
030600         (MC-WT-MOTION     * (1 - QO-MOTION-ART)).                        
030700     IF QO-QUALITY-SCORE < ZERO                                           
030800         MOVE ZERO TO QO-QUALITY-SCORE.                                   
030900     IF QO-QUALITY-SCORE > 1                                              
031000         MOVE 1 TO QO-QUALITY-SCORE.                                      
031100                                                                          
031200     IF QO-QUALITY-SCORE NOT < MC-SQ-EXCELLENT-MIN                        
031300         MOVE "EXCELLENT" TO QO-QUALITY-GRADE                             
031400     ELSE                                                                 
031500     IF QO-QUALITY-SCORE NOT < MC-SQ-GOOD-MIN                             
031600         MOVE "GOOD     " TO QO-QUALITY-GRADE                             
031700     ELSE                                                                 
031800     IF QO-QUALITY-SCORE NOT < MC-SQ-USABLE-MIN                           
031900         MOVE "FAIR     " TO QO-QUALITY-GRADE                             
032000     ELSE                                                                 
032100         MOVE "POOR     " TO QO-QUALITY-GRADE.                            
032200                                                                          
032300     IF QO-QUALITY-SCORE NOT < MC-SQ-USABLE-MIN                           
032400         MOVE "Y" TO QO-USABLE                                            
032500     ELSE                                                                 
032600         MOVE "N" TO QO-USABLE.                                           
032700 600-EXIT.                                                                
032800     EXIT.                                                                
