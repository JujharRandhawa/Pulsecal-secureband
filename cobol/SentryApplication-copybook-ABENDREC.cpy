000100******************************************************************        
000200* ABENDREC   -  ABEND MESSAGE RECORD, COMMON TO ALL THREE ENGINES         
000300*                                                                         
000400* WRITTEN TO SYSOUT AND THE JOB IS FORCED OFF THE MACHINE WITH A          
000500* DIVIDE-BY-ZERO SO OPERATIONS SEES A NON-ZERO CONDITION CODE.            
000600* PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO THE ABEND             
000700* MESSAGE ALWAYS SHOWS WHERE THE JOB WAS WHEN IT DIED.                    
000800*                                                                         
000900* 06/02/25 CFG0002 - ORIGINAL LAYOUT, CARRIED FORWARD UNCHANGED           
001000******************************************************************        
001100 01  ABEND-REC.                                                           
001200     05  PARA-NAME                   PIC X(32)   VALUE SPACES.            
001300     05  ABEND-REASON                PIC X(60)   VALUE SPACES.            
001400     05  ACTUAL-VAL                  PIC X(10)   VALUE SPACES.            
001500     05  EXPECTED-VAL                PIC X(10)   VALUE SPACES.            
001600     05  FILLER                      PIC X(18)   VALUE SPACES.            
001700 01  ZERO-VAL                        PIC 9(01)   VALUE 0.                 
001800 01  ONE-VAL                         PIC 9(01)   VALUE 1.                 
