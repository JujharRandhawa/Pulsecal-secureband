000100******************************************************************        
000200* WAVEREC    -  WAVEFORM INPUT RECORD (SIGQUAL)                           
000300*                                                                         
000400* ONE RECORD PER DEVICE PER SIGNAL-QUALITY PASS.  RAW SAMPLED             
000500* WAVEFORM AS PULLED FROM THE BAND'S ON-BOARD BUFFER BY THE               
000600* DOCKING-STATION UPLOAD JOB.                                             
000700*                                                                         
000800* 06/02/25 SQL0001 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT          
000900******************************************************************        
001000 01  WAVEFORM-RECORD.                                                     
001100     05  WV-DEVICE-ID                PIC X(10).                           
001200     05  WV-SIGNAL-TYPE              PIC X(12).                           
001300         88  WV-SIGNAL-IS-PPG           VALUE "PPG         ".             
001400         88  WV-SIGNAL-IS-TEMPERATURE                                     
001500                           VALUE "TEMPERATURE ".                          
001600         88  WV-SIGNAL-IS-IMU           VALUE "IMU         ".             
001700     05  WV-SAMPLE-COUNT             PIC 9(03).                           
001800     05  WV-SAMPLES-GROUP.                                                
001900         10  WV-SAMPLES OCCURS 100 TIMES                                  
002000                           PIC S9(3)V9(4).                                
002100     05  WV-SAMPLES-BLOCK REDEFINES                                       
002200                           WV-SAMPLES-GROUP                               
002300                           PIC X(700).                                    
002400     05  FILLER                      PIC X(13).                           
