000100******************************************************************        
000200* TMSERIES   -  TIME-SERIES INPUT RECORD (ANOMDET)                        
000300*                                                                         
000400* ONE RECORD PER DEVICE/METRIC COMBINATION.  SORTED ASCENDING BY          
000500* DEVICE-ID THEN METRIC-NAME BY THE EXTRACT JOB THAT FEEDS THIS           
000600* PROGRAM - ANOMDET DEPENDS ON THAT ORDER FOR THE DEVICE BREAK            
000700* AND FOR PAIRING HEART_RATE/TEMPERATURE SERIES.                          
000800*                                                                         
000900* 06/02/25 AND0001 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT          
001000******************************************************************        
001100 01  TIME-SERIES-RECORD.                                                  
001200     05  TS-DEVICE-ID                PIC X(10).                           
001300     05  TS-METRIC-NAME              PIC X(16).                           
001400         88  TS-METRIC-IS-HEART-RATE                                      
001500                           VALUE "HEART_RATE      ".                      
001600         88  TS-METRIC-IS-TEMPERATURE                                     
001700                           VALUE "TEMPERATURE     ".                      
001800     05  TS-POINT-COUNT              PIC 9(02).                           
001900     05  TS-BASELINE-FLAG            PIC X(01).                           
002000         88  TS-BASELINE-SUPPLIED       VALUE "Y".                        
002100         88  TS-BASELINE-NOT-SUPPLIED   VALUE "N".                        
002200     05  TS-BASELINE-MEAN            PIC S9(5)V99.                        
002300     05  TS-BASELINE-STD             PIC S9(5)V99.                        
002400     05  TS-SAMPLES-GROUP.                                                
002500         10  TS-SAMPLES OCCURS 20 TIMES                                   
002600                           PIC S9(5)V99.                                  
002700     05  TS-SAMPLES-BLOCK REDEFINES                                       
002800                           TS-SAMPLES-GROUP                               
002900                           PIC X(140).                                    
003000     05  FILLER                      PIC X(20).                           
