000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SQROOT.                                                     
000400 AUTHOR. T G DUNMORE.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/88.                                                  
000700 DATE-COMPILED. 03/14/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    RETURNS THE SQUARE ROOT OF SQ-RADICAND IN SQ-RESULT USING            
001400*    NEWTON-RAPHSON ITERATION.  NO INTRINSIC FUNCTION IS USED -           
001500*    THIS SHOP'S COMPILER LEVEL DOES NOT SUPPORT FUNCTION SQRT,           
001600*    SO A FIXED 20-PASS ITERATION IS RUN EVERY TIME FOR A                 
001700*    PREDICTABLE, DETERMINISTIC ANSWER.                                   
001800*                                                                         
001900*    CALLED BY SQCALC, ANCALC, RSCALC AND LOG10FN WHEREVER A              
002000*    POPULATION STANDARD DEVIATION OR A PLAIN SQUARE ROOT IS              
002100*    NEEDED.                                                              
002200*                                                                         
002300*    CHANGE LOG                                                           
002400*    ----------                                                           
002500*    03/14/88 TGD 8800-014  ORIGINAL - VITALS-MONITOR SQRT UTIL           
002600*    09/02/89 TGD 8900-071  WIDENED RADICAND TO S9(7)V9(6)                
002700*    11/30/91 RLH 9100-233  FIXED GUESS OF ZERO ON ZERO RADICAND          
002800*    02/17/93 RLH 9300-058  20-PASS FIXED ITERATION, WAS VARIABLE         
002900*    06/06/95 PXK 9500-102  ADDED DEBUG REDEFINES FOR DUMP READS          
003000*    12/01/98 CAR Y2K-0007  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
003100*    01/19/99 CAR Y2K-0031  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL        
003200*    08/22/02 MWL 0200-119  RE-LINKED FOR RISK-SCORING SUBSYSTEM          
003300*    04/09/07 MWL 0700-045  ADDED TO ANOMALY-DETECTION SUBSYSTEM          
003400*    10/03/11 DNS 1100-088  ADDED TO SIGNAL-QUALITY SUBSYSTEM             
003500*    06/02/25 CFG0003 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT         
003600******************************************************************        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     UPSI-0 IS SQROOT-RESERVED-SWITCH.                                    
004400                                                                          
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700                                                                          
004800 WORKING-STORAGE SECTION.                                                 
004900 01  WS-ITER-CTLS.                                                        
005000     05  WS-ITER                     PIC 9(02) COMP.                      
005100     05  WS-RADICAND-COPY            PIC S9(7)V9(6) COMP-3.               
005200     05  WS-GUESS                    PIC S9(7)V9(6) COMP-3.               
005300     05  WS-NEW-GUESS                PIC S9(7)V9(6) COMP-3.               
005400     05  FILLER                      PIC X(04).                           
005500 01  WS-RADICAND-DEBUG REDEFINES                                          
005600                           WS-RADICAND-COPY PIC X(07).                    
005700 01  WS-GUESS-DEBUG REDEFINES                                             
005800                           WS-GUESS          PIC X(07).                   
005900 01  WS-NEW-GUESS-DEBUG REDEFINES                                         
006000                           WS-NEW-GUESS      PIC X(07).                   
006100 01  WS-HALF                        PIC S9V9(6) COMP-3                    
006200                           VALUE 0.500000.                                
006300                                                                          
006400 LINKAGE SECTION.                                                         
006500 01  SQ-RADICAND                     PIC S9(7)V9(6) COMP-3.               
006600 01  SQ-RESULT                       PIC S9(7)V9(6) COMP-3.               
006700                                                                          
006800 PROCEDURE DIVISION USING SQ-RADICAND, SQ-RESULT.                         
006900 000-MAINLINE.                                                            
007000     IF SQ-RADICAND NOT > ZERO                                            
007100         MOVE ZERO TO SQ-RESULT                                           
007200         GO TO 000-EXIT.                                                  
007300                                                                          
007400     MOVE SQ-RADICAND TO WS-RADICAND-COPY.                                
007500     MOVE SQ-RADICAND TO WS-GUESS.                                        
007600     PERFORM 100-NEWTON-STEP THRU 100-EXIT                                
007700         VARYING WS-ITER FROM 1 BY 1 UNTIL WS-ITER > 20.                  
007800     MOVE WS-GUESS TO SQ-RESULT.                                          
007900 000-EXIT.                                                                
008000     GOBACK.                                                              
008100                                                                          
008200 100-NEWTON-STEP.                                                         
008300*    06/06/95 PXK 9500-102 - CLASSIC (X + N/X) / 2 REFINEMENT             
008400     COMPUTE WS-NEW-GUESS ROUNDED =                                       
008500         (WS-GUESS + (WS-RADICAND-COPY / WS-GUESS)) * WS-HALF.            
008600     MOVE WS-NEW-GUESS TO WS-GUESS.                                       
008700 100-EXIT.                                                                
008800     EXIT.                                                                
