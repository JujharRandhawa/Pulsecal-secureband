000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  LOG10FN.                                                    
000400 AUTHOR. T G DUNMORE.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/02/88.                                                  
000700 DATE-COMPILED. 04/02/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    RETURNS LOG BASE 10 OF LG-ARGUMENT IN LG-RESULT.  RANGE IS           
001400*    REDUCED BY REPEATED CALLS TO SQROOT UNTIL THE WORKING VALUE          
001500*    LIES IN 0.5 THRU 1.5, THEN AN EIGHT-TERM TAYLOR SERIES OF            
001600*    LN(1+U) AROUND U=0 IS SUMMED AND CONVERTED TO BASE 10 BY             
001700*    DIVIDING BY THE CONSTANT LN(10).  EACH HALVING STEP DOUBLES          
001800*    THE FINAL LOG VALUE TO COMPENSATE, SINCE LOG(X**2)=2*LOG(X).         
001900*    NO INTRINSIC FUNCTION IS USED - SEE SQROOT REMARKS.                  
002000*                                                                         
002100*    CALLED BY SQCALC FOR THE SNR-IN-DECIBELS CALCULATION.                
002200*                                                                         
002300*    CHANGE LOG                                                           
002400*    ----------                                                           
002500*    04/02/88 TGD 8800-019  ORIGINAL - VITALS-MONITOR LOG UTIL            
002600*    09/02/89 TGD 8900-072  WIDENED ARGUMENT TO S9(7)V9(6)                
002700*    02/17/93 RLH 9300-059  CAPPED REDUCTION LOOP AT 20 PASSES            
002800*    06/06/95 PXK 9500-103  ADDED DEBUG REDEFINES FOR DUMP READS          
002900*    12/01/98 CAR Y2K-0008  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
003000*    01/19/99 CAR Y2K-0032  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL        
003100*    10/03/11 DNS 1100-089  ADDED TO SIGNAL-QUALITY SUBSYSTEM             
003200*    06/02/25 SQL0004 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT         
003300******************************************************************        
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-390.                                                
003800 OBJECT-COMPUTER. IBM-390.                                                
003900 SPECIAL-NAMES.                                                           
004000     UPSI-0 IS LOG10FN-RESERVED-SWITCH.                                   
004100                                                                          
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400                                                                          
004500 WORKING-STORAGE SECTION.                                                 
004600 01  WS-REDUCE-CTLS.                                                      
004700     05  WS-PASS-CT                  PIC 9(02) COMP.                      
004800     05  WS-DOUBLINGS                PIC 9(02) COMP.                      
004900     05  WS-WORK-VAL                 PIC S9(7)V9(6) COMP-3.               
005000     05  WS-SQRT-RESULT              PIC S9(7)V9(6) COMP-3.               
005100     05  FILLER                      PIC X(04).                           
005200 01  WS-WORK-VAL-DEBUG REDEFINES                                          
005300                           WS-WORK-VAL      PIC X(07).                    
005400 01  WS-SQRT-RESULT-DEBUG REDEFINES                                       
005500                           WS-SQRT-RESULT   PIC X(07).                    
005600                                                                          
005700 01  WS-SERIES-FIELDS.                                                    
005800     05  WS-U                        PIC S9(7)V9(6) COMP-3.               
005900     05  WS-U-POWER                  PIC S9(7)V9(6) COMP-3.               
006000     05  WS-TERM                     PIC S9(7)V9(6) COMP-3.               
006100     05  WS-LN-SUM                   PIC S9(7)V9(6) COMP-3.               
006200     05  WS-SIGN-MULT                PIC S9(1)      COMP.                 
006300     05  WS-TERM-NBR                 PIC 9(02)      COMP.                 
006400     05  FILLER                      PIC X(04).                           
006500 01  WS-U-DEBUG REDEFINES WS-U       PIC X(07).                           
006600                                                                          
006700 01  WS-CONSTANTS.                                                        
006800     05  WS-LN-10                    PIC S9V9(9) COMP-3                   
006900                           VALUE 2.302585093.                             
007000     05  WS-TWO                      PIC S9(7)V9(6) COMP-3                
007100                           VALUE 2.000000.                                
007200     05  FILLER                      PIC X(04).                           
007300                                                                          
007400 LINKAGE SECTION.                                                         
007500 01  LG-ARGUMENT                     PIC S9(7)V9(6) COMP-3.               
007600 01  LG-RESULT                       PIC S9(7)V9(6) COMP-3.               
007700                                                                          
007800 PROCEDURE DIVISION USING LG-ARGUMENT, LG-RESULT.                         
007900 000-MAINLINE.                                                            
008000     IF LG-ARGUMENT NOT > ZERO                                            
008100         MOVE ZERO TO LG-RESULT                                           
008200         GO TO 000-EXIT.                                                  
008300                                                                          
008400     MOVE LG-ARGUMENT TO WS-WORK-VAL.                                     
008500     MOVE 1 TO WS-DOUBLINGS.                                              
008600     PERFORM 100-RANGE-REDUCE THRU 100-EXIT                               
008700         VARYING WS-PASS-CT FROM 1 BY 1                                   
008800         UNTIL WS-PASS-CT > 20                                            
008900            OR (WS-WORK-VAL NOT < 0.500000                                
009000               AND WS-WORK-VAL NOT > 1.500000).                           
009100                                                                          
009200     COMPUTE WS-U = WS-WORK-VAL - 1.                                      
009300     PERFORM 200-TAYLOR-SUM THRU 200-EXIT.                                
009400                                                                          
009500     COMPUTE LG-RESULT ROUNDED =                                          
009600         (WS-LN-SUM / WS-LN-10) * WS-DOUBLINGS.                           
009700 000-EXIT.                                                                
009800     GOBACK.                                                              
009900                                                                          
010000 100-RANGE-REDUCE.                                                        
010100*    02/17/93 RLH 9300-059 - HALVE THE EXPONENT, NOT THE VALUE -          
010200*    CALL SQROOT SO WORK-VAL WALKS DOWN TOWARD 1.0 EACH PASS              
010300     IF WS-WORK-VAL NOT < 0.500000                                        
010400               AND WS-WORK-VAL NOT > 1.500000                             
010500         GO TO 100-EXIT.                                                  
010600     CALL "SQROOT" USING WS-WORK-VAL, WS-SQRT-RESULT.                     
010700     MOVE WS-SQRT-RESULT TO WS-WORK-VAL.                                  
010800     COMPUTE WS-DOUBLINGS = WS-DOUBLINGS * WS-TWO.                        
010900 100-EXIT.                                                                
011000     EXIT.                                                                
011100                                                                          
011200 200-TAYLOR-SUM.                                                          
011300*    04/02/88 TGD 8800-019 - LN(1+U) = U - U2/2 + U3/3 - U4/4 ...         
011400     MOVE WS-U TO WS-U-POWER.                                             
011500     MOVE WS-U TO WS-LN-SUM.                                              
011600     MOVE 1    TO WS-SIGN-MULT.                                           
011700     PERFORM 210-ADD-TERM THRU 210-EXIT                                   
011800         VARYING WS-TERM-NBR FROM 2 BY 1 UNTIL WS-TERM-NBR > 8.           
011900 200-EXIT.                                                                
012000     EXIT.                                                                
012100                                                                          
012200 210-ADD-TERM.                                                            
012300     COMPUTE WS-U-POWER ROUNDED = WS-U-POWER * WS-U.                      
012400     COMPUTE WS-SIGN-MULT = WS-SIGN-MULT * -1.                            
012500     COMPUTE WS-TERM ROUNDED =                                            
012600         (WS-U-POWER / WS-TERM-NBR) * WS-SIGN-MULT.                       
012700     ADD WS-TERM TO WS-LN-SUM.                                            
012800 210-EXIT.                                                                
012900     EXIT.                                                                
