000100******************************************************************        
000200* ANOMLYOT   -  ANOMALY OUTPUT RECORD (ANOMDET)                           
000300*                                                                         
000400* ONE RECORD PER ANOMALY DETECTED.  WRITTEN TO THE ANOMALY FILE           
000500* FOR DOWNSTREAM CASE-MANAGEMENT PICKUP AND FEEDS THE ANOM-FLAGS          
000600* ARRAY BACK INTO A LATER VITALREC EXTRACT.                               
000700*                                                                         
000800* 06/02/25 AND0002 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT          
000900******************************************************************        
001000 01  ANOMALY-OUTPUT-RECORD.                                               
001100     05  AN-DEVICE-ID                PIC X(10).                           
001200     05  AN-METRIC-NAME              PIC X(16).                           
001300     05  AN-ANOMALY-TYPE             PIC X(24).                           
001400         88  AN-TYPE-HEART-RATE                                           
001500                       VALUE "HEART_RATE_ABNORMAL     ".                  
001600         88  AN-TYPE-TEMPERATURE                                          
001700                       VALUE "TEMPERATURE_ABNORMAL    ".                  
001800         88  AN-TYPE-MOTION                                               
001900                       VALUE "MOTION_ANOMALY          ".                  
002000         88  AN-TYPE-PATTERN                                              
002100                       VALUE "PATTERN_DEVIATION       ".                  
002200         88  AN-TYPE-UNKNOWN                                              
002300                       VALUE "UNKNOWN                 ".                  
002400     05  AN-POINT-INDEX              PIC 9(03).                           
002500     05  AN-SEVERITY                 PIC 9V9(4).                          
002600     05  AN-CONF                     PIC 9V9(4).                          
002700     05  AN-VALUE-AND-ZSCORE-GROUP.                                       
002800         10  AN-DETECTED-VALUE       PIC S9(5)V99.                        
002900         10  AN-Z-SCORE              PIC S9(3)V99.                        
003000     05  AN-VALUE-AND-ZSCORE-BLOCK REDEFINES                              
003100                           AN-VALUE-AND-ZSCORE-GROUP                      
003200                           PIC X(12).                                     
003300     05  FILLER                      PIC X(10).                           
