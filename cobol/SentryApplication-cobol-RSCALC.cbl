000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RSCALC.                                                     
000400 AUTHOR. J R SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 05/11/89.                                                  
000700 DATE-COMPILED. 05/11/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    RETURNS ONE RISK FACTOR SCORE, WEIGHT AND DESCRIPTION FOR            
001400*    THE FACTOR TYPE PASSED IN RS-FACTOR-TYPE.  RISKSCR CALLS             
001500*    THIS ROUTINE ONCE FOR EACH CANDIDATE FACTOR ON A VITAL-              
001600*    READING RECORD (HEART RATE, TEMPERATURE, OXYGEN, ONE CALL            
001700*    PER ANOMALY FLAG PRESENT, SIGNAL QUALITY IF SUPPLIED, AND            
001800*    ONE CALL PER TREND SERIES SUPPLIED) AND BUILDS ITS OWN               
001900*    FACTOR TABLE FROM THE RETURNED VALUES.  MODELED ON THE               
002000*    OLD BILLING-CHARGE CALCULATOR - SAME SWITCH-ON-TYPE SHAPE.           
002100*                                                                         
002200*    CHANGE LOG                                                           
002300*    ----------                                                           
002400*    05/11/89 JRS 8900-091  ORIGINAL - HEART RATE + TEMP FACTORS          
002500*    01/22/90 JRS 9000-014  ADDED OXYGEN SATURATION FACTOR                
002600*    07/19/91 RLH 9100-077  ADDED ANOMALY-FLAG FACTOR TYPE                
002700*    03/04/94 RLH 9400-019  ADDED SIGNAL-QUALITY FACTOR TYPE              
002800*    06/06/95 PXK 9500-104  ADDED DEBUG REDEFINES FOR DUMP READS          
002900*    12/01/98 CAR Y2K-0009  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
003000*    01/19/99 CAR Y2K-0033  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL        
003100*    08/22/02 MWL 0200-120  ADDED STANDALONE TREND FACTOR TYPE            
003200*    06/02/25 RSK0002 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT         
003300*    07/11/25 RSK0007 TREND ADJUSTMENT CAPPED AT 1.0 PER REVIEW           
003400******************************************************************        
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 SPECIAL-NAMES.                                                           
004100     UPSI-0 IS RSCALC-RESERVED-SWITCH.                                    
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500                                                                          
004600 WORKING-STORAGE SECTION.                                                 
004700 COPY MODLCFG.                                                            
004800                                                                          
004900 01  WS-TREND-WORK.                                                       
005000     05  WS-TREND-SUB                PIC 9(02) COMP.                      
005100     05  WS-TREND-FIRST               PIC S9(3)V99.                       
005200     05  WS-TREND-LAST                PIC S9(3)V99.                       
005300     05  WS-TREND-DIVISOR             PIC S9(3) COMP-3.                   
005400     05  WS-TREND-DELTA               PIC S9(5)V9(4) COMP-3.              
005500     05  WS-TREND-DELTA-ABS           PIC S9(5)V9(4) COMP-3.              
005600     05  FILLER                       PIC X(04).                          
005700 01  WS-TREND-DELTA-DEBUG REDEFINES                                       
005800                           WS-TREND-DELTA        PIC X(05).               
005900 01  WS-TREND-DELTA-ABS-DEBUG REDEFINES                                   
006000                           WS-TREND-DELTA-ABS    PIC X(05).               
006100                                                                          
006200 01  WS-MISC-FIELDS.                                                      
006300     05  WS-CAP-CHECK                 PIC S9(1)V9(4) COMP-3.              
006400     05  FILLER                       PIC X(04).                          
006500 01  WS-CAP-CHECK-DEBUG REDEFINES                                         
006600                           WS-CAP-CHECK           PIC X(03).              
006700                                                                          
006800 LINKAGE SECTION.                                                         
006900 01  RS-LINK-PARMS.                                                       
007000     05  RS-FACTOR-TYPE               PIC 9(02) COMP.                     
007100         88  RS-TYPE-HEART-RATE          VALUE 1.                         
007200         88  RS-TYPE-TEMPERATURE         VALUE 2.                         
007300         88  RS-TYPE-OXYGEN              VALUE 3.                         
007400         88  RS-TYPE-ANOMALY-FLAG        VALUE 4.                         
007500         88  RS-TYPE-SIG-QUALITY         VALUE 5.                         
007600         88  RS-TYPE-TREND-HR            VALUE 6.                         
007700         88  RS-TYPE-TREND-TEMP          VALUE 7.                         
007800     05  RS-CURRENT-VALUE             PIC S9(3)V99.                       
007900     05  RS-FLAG-TEXT                 PIC X(24).                          
008000     05  RS-SIG-QUAL-SCORE            PIC S9V9(4).                        
008100     05  RS-TREND-COUNT               PIC 9(02) COMP.                     
008200     05  RS-TREND-VALUES OCCURS 12 TIMES                                  
008300                           PIC S9(3)V99.                                  
008400     05  RS-FACTOR-SCORE              PIC 9V9(4).                         
008500     05  RS-FACTOR-WEIGHT             PIC 9V99.                           
008600     05  RS-FACTOR-PRESENT            PIC X(01).                          
008700         88  RS-FACTOR-IS-PRESENT        VALUE "Y".                       
008800     05  RS-FACTOR-DESC                PIC X(40).                         
008900     05  RETURN-CD                     PIC 9(02) COMP.                    
009000     05  FILLER                        PIC X(04).                         
009100                                                                          
009200 PROCEDURE DIVISION USING RS-LINK-PARMS.                                  
009300 000-MAINLINE.                                                            
009400     MOVE SPACES TO RS-FACTOR-DESC.                                       
009500     MOVE "N"    TO RS-FACTOR-PRESENT.                                    
009600     MOVE ZERO   TO RS-FACTOR-SCORE.                                      
009700     MOVE ZERO   TO RS-FACTOR-WEIGHT.                                     
009800     MOVE ZERO   TO RETURN-CD.                                            
009900                                                                          
010000     IF RS-TYPE-HEART-RATE                                                
010100         PERFORM 100-HEART-RATE-FACTOR THRU 100-EXIT                      
010200         GO TO 000-EXIT.                                                  
010300     IF RS-TYPE-TEMPERATURE                                               
010400         PERFORM 200-TEMPERATURE-FACTOR THRU 200-EXIT                     
010500         GO TO 000-EXIT.                                                  
010600     IF RS-TYPE-OXYGEN                                                    
010700         PERFORM 300-OXYGEN-FACTOR THRU 300-EXIT                          
010800         GO TO 000-EXIT.                                                  
010900     IF RS-TYPE-ANOMALY-FLAG                                              
011000         PERFORM 400-ANOMALY-FLAG-FACTOR THRU 400-EXIT                    
011100         GO TO 000-EXIT.                                                  
011200     IF RS-TYPE-SIG-QUALITY                                               
011300         PERFORM 500-SIGNAL-QUALITY-FACTOR THRU 500-EXIT                  
011400         GO TO 000-EXIT.                                                  
011500     IF RS-TYPE-TREND-HR OR RS-TYPE-TREND-TEMP                            
011600         PERFORM 600-TREND-FACTOR THRU 600-EXIT                           
011700         GO TO 000-EXIT.                                                  
011800     MOVE 99 TO RETURN-CD.                                                
011900 000-EXIT.                                                                
012000     GOBACK.                                                              
012100                                                                          
012200 100-HEART-RATE-FACTOR.                                                   
012300*    05/11/89 JRS 8900-091 - RULE 1, THRESHOLD BAND PLUS TREND            
012400     IF RS-CURRENT-VALUE NOT > ZERO                                       
012500         GO TO 100-EXIT.                                                  
012600     MOVE "Y" TO RS-FACTOR-PRESENT.                                       
012700     MOVE MC-WT-HEART-RATE TO RS-FACTOR-WEIGHT.                           
012800     MOVE "HEART RATE OUTSIDE NORMAL RANGE" TO RS-FACTOR-DESC.            
012900     IF RS-CURRENT-VALUE < MC-HR-CRITICAL-LO                              
013000           OR RS-CURRENT-VALUE > MC-HR-CRITICAL-HI                        
013100         MOVE 0.8000 TO RS-FACTOR-SCORE                                   
013200     ELSE                                                                 
013300     IF RS-CURRENT-VALUE < MC-HR-WARNING-LO                               
013400           OR RS-CURRENT-VALUE > MC-HR-WARNING-HI                         
013500         MOVE 0.5000 TO RS-FACTOR-SCORE                                   
013600     ELSE                                                                 
013700     IF RS-CURRENT-VALUE < MC-HR-NORMAL-LO                                
013800           OR RS-CURRENT-VALUE > MC-HR-NORMAL-HI                          
013900         MOVE 0.3000 TO RS-FACTOR-SCORE                                   
014000     ELSE                                                                 
014100         MOVE 0.1000 TO RS-FACTOR-SCORE.                                  
014200                                                                          
014300     IF RS-TREND-COUNT < 3                                                
014400         GO TO 100-EXIT.                                                  
014500     PERFORM 900-TREND-DELTA THRU 900-EXIT.                               
014600     IF WS-TREND-DELTA > 5                                                
014700         COMPUTE RS-FACTOR-SCORE ROUNDED =                                
014800               RS-FACTOR-SCORE + 0.2000                                   
014900     ELSE                                                                 
015000     IF WS-TREND-DELTA < -5                                               
015100         COMPUTE RS-FACTOR-SCORE ROUNDED =                                
015200               RS-FACTOR-SCORE + 0.1500.                                  
015300     IF RS-FACTOR-SCORE > 1.0000                                          
015400         MOVE 1.0000 TO RS-FACTOR-SCORE.                                  
015500 100-EXIT.                                                                
015600     EXIT.                                                                
015700                                                                          
015800 200-TEMPERATURE-FACTOR.                                                  
015900*    05/11/89 JRS 8900-091 - RULE 2, NO ADJUSTMENT ON A DROP              
016000     IF RS-CURRENT-VALUE NOT > ZERO                                       
016100         GO TO 200-EXIT.                                                  
016200     MOVE "Y" TO RS-FACTOR-PRESENT.                                       
016300     MOVE MC-WT-TEMPERATURE TO RS-FACTOR-WEIGHT.                          
016400     MOVE "BODY TEMPERATURE OUTSIDE NORMAL RANGE"                         
016500               TO RS-FACTOR-DESC.                                         
016600     IF RS-CURRENT-VALUE < MC-TEMP-CRITICAL-LO                            
016700           OR RS-CURRENT-VALUE > MC-TEMP-CRITICAL-HI                      
016800         MOVE 0.8000 TO RS-FACTOR-SCORE                                   
016900     ELSE                                                                 
017000     IF RS-CURRENT-VALUE < MC-TEMP-WARNING-LO                             
017100           OR RS-CURRENT-VALUE > MC-TEMP-WARNING-HI                       
017200         MOVE 0.5000 TO RS-FACTOR-SCORE                                   
017300     ELSE                                                                 
017400     IF RS-CURRENT-VALUE < MC-TEMP-NORMAL-LO                              
017500           OR RS-CURRENT-VALUE > MC-TEMP-NORMAL-HI                        
017600         MOVE 0.3000 TO RS-FACTOR-SCORE                                   
017700     ELSE                                                                 
017800         MOVE 0.1000 TO RS-FACTOR-SCORE.                                  
017900                                                                          
018000     IF RS-TREND-COUNT < 3                                                
018100         GO TO 200-EXIT.                                                  
018200     PERFORM 900-TREND-DELTA THRU 900-EXIT.                               
018300     IF WS-TREND-DELTA > 0.2                                              
018400         COMPUTE RS-FACTOR-SCORE ROUNDED =                                
018500               RS-FACTOR-SCORE + 0.2000.                                  
018600     IF RS-FACTOR-SCORE > 1.0000                                          
018700         MOVE 1.0000 TO RS-FACTOR-SCORE.                                  
018800 200-EXIT.                                                                
018900     EXIT.                                                                
019000                                                                          
019100 300-OXYGEN-FACTOR.                                                       
019200*    01/22/90 JRS 9000-014 - RULE 3, NO TREND ADJUSTMENT                  
019300     IF RS-CURRENT-VALUE NOT > ZERO                                       
019400         GO TO 300-EXIT.                                                  
019500     MOVE "Y" TO RS-FACTOR-PRESENT.                                       
019600     MOVE MC-WT-OXYGEN TO RS-FACTOR-WEIGHT.                               
019700     MOVE "OXYGEN SATURATION BELOW SAFE LEVEL"                            
019800               TO RS-FACTOR-DESC.                                         
019900     IF RS-CURRENT-VALUE < MC-OXY-CRITICAL-MIN                            
020000         MOVE 1.0000 TO RS-FACTOR-SCORE                                   
020100     ELSE                                                                 
020200     IF RS-CURRENT-VALUE < MC-OXY-WARNING-MIN                             
020300         MOVE 0.7000 TO RS-FACTOR-SCORE                                   
020400     ELSE                                                                 
020500     IF RS-CURRENT-VALUE < MC-OXY-NORMAL-MIN                              
020600         MOVE 0.4000 TO RS-FACTOR-SCORE                                   
020700     ELSE                                                                 
020800         MOVE 0.1000 TO RS-FACTOR-SCORE.                                  
020900 300-EXIT.                                                                
021000     EXIT.                                                                
021100                                                                          
021200 400-ANOMALY-FLAG-FACTOR.                                                 
021300*    07/19/91 RLH 9100-077 - RULE 4, CRITICAL VS MODERATE FLAGS           
021400     MOVE "Y" TO RS-FACTOR-PRESENT.                                       
021500     IF RS-FLAG-TEXT = "HEART_RATE_ABNORMAL"                              
021600           OR RS-FLAG-TEXT = "TEMPERATURE_ABNORMAL"                       
021700           OR RS-FLAG-TEXT = "DEVICE_TAMPER"                              
021800         MOVE 0.8000 TO RS-FACTOR-SCORE                                   
021900         MOVE MC-WT-CRIT-ANOMALY TO RS-FACTOR-WEIGHT                      
022000         MOVE "CRITICAL ANOMALY FLAG RAISED" TO RS-FACTOR-DESC            
022100     ELSE                                                                 
022200         MOVE 0.5000 TO RS-FACTOR-SCORE                                   
022300         MOVE MC-WT-MODERATE-ANOMALY TO RS-FACTOR-WEIGHT                  
022400         MOVE "ANOMALY FLAG RAISED" TO RS-FACTOR-DESC.                    
022500 400-EXIT.                                                                
022600     EXIT.                                                                
022700                                                                          
022800 500-SIGNAL-QUALITY-FACTOR.                                               
022900*    03/04/94 RLH 9400-019 - RULE 5                                       
023000     MOVE "Y" TO RS-FACTOR-PRESENT.                                       
023100     MOVE MC-WT-SIGNAL-QUALITY TO RS-FACTOR-WEIGHT.                       
023200     MOVE "SIGNAL QUALITY BELOW EXPECTATION" TO RS-FACTOR-DESC.           
023300     COMPUTE RS-FACTOR-SCORE ROUNDED = 1 - RS-SIG-QUAL-SCORE.             
023400 500-EXIT.                                                                
023500     EXIT.                                                                
023600                                                                          
023700 600-TREND-FACTOR.                                                        
023800*    08/22/02 MWL 0200-120 - RULE 6, STANDALONE TREND FACTOR              
023900     IF RS-TREND-COUNT < 3                                                
024000         GO TO 600-EXIT.                                                  
024100     PERFORM 900-TREND-DELTA THRU 900-EXIT.                               
024200     IF WS-TREND-DELTA-ABS NOT > 0.1                                      
024300         GO TO 600-EXIT.                                                  
024400     MOVE "Y" TO RS-FACTOR-PRESENT.                                       
024500     MOVE MC-WT-TREND TO RS-FACTOR-WEIGHT.                                
024600     IF RS-TYPE-TREND-HR                                                  
024700         MOVE "HEART RATE TREND CHANGING" TO RS-FACTOR-DESC               
024800     ELSE                                                                 
024900         MOVE "TEMPERATURE TREND CHANGING" TO RS-FACTOR-DESC.             
025000     COMPUTE RS-FACTOR-SCORE ROUNDED = WS-TREND-DELTA-ABS * 2.            
025100     IF RS-FACTOR-SCORE > 1.0000                                          
025200         MOVE 1.0000 TO RS-FACTOR-SCORE.                                  
025300 600-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600 900-TREND-DELTA.                                                         
025700*    05/11/89 JRS 8900-091 - MEAN SUCCESSIVE DIFFERENCE, d =              
025800*    (LAST - FIRST) / (N - 1), USED BY 100/200/600 ABOVE                  
025900     MOVE RS-TREND-VALUES(1) TO WS-TREND-FIRST.                           
026000     MOVE RS-TREND-VALUES(RS-TREND-COUNT) TO WS-TREND-LAST.               
026100     COMPUTE WS-TREND-DIVISOR = RS-TREND-COUNT - 1.                       
026200     COMPUTE WS-TREND-DELTA ROUNDED =                                     
026300         (WS-TREND-LAST - WS-TREND-FIRST) / WS-TREND-DIVISOR.             
026400     IF WS-TREND-DELTA < ZERO                                             
026500         COMPUTE WS-TREND-DELTA-ABS = WS-TREND-DELTA * -1                 
026600     ELSE                                                                 
026700         MOVE WS-TREND-DELTA TO WS-TREND-DELTA-ABS.                       
026800*    06/06/95 PXK 9500-104 - CAPTURE FOR DUMP READS ON ABEND              
026900     MOVE WS-TREND-DELTA-ABS TO WS-CAP-CHECK.                             
027000 900-EXIT.                                                                
027100     EXIT.                                                                
