000100******************************************************************        
000200* ASSESSOT   -  RISK ASSESSMENT OUTPUT RECORD (RISKSCR)                   
000300*                                                                         
000400* ONE RECORD PER DEVICE PER RISK-SCORING PASS.  WRITTEN TO THE            
000500* ASSESS FILE FOR DOWNSTREAM CASE-MANAGEMENT PICKUP.                      
000600*                                                                         
000700* 06/02/25 RSK0002 - ORIGINAL LAYOUT FOR PILOT WARD-BAND ROLLOUT          
000800******************************************************************        
000900 01  ASSESSMENT-OUTPUT-RECORD.                                            
001000     05  AO-DEVICE-ID                PIC X(10).                           
001100     05  AO-OVERALL-RISK             PIC 9V9(4).                          
001200     05  AO-RISK-LEVEL               PIC X(08).                           
001300         88  AO-LEVEL-LOW            VALUE "LOW     ".                    
001400         88  AO-LEVEL-MODERATE       VALUE "MODERATE".                    
001500         88  AO-LEVEL-HIGH           VALUE "HIGH    ".                    
001600         88  AO-LEVEL-CRITICAL       VALUE "CRITICAL".                    
001700     05  AO-FACTOR-COUNT             PIC 9(02).                           
001800     05  AO-CONFIDENCE               PIC 9V9(4).                          
001900     05  AO-NUMERIC-VIEW REDEFINES AO-CONFIDENCE                          
002000                           PIC X(05).                                     
002100     05  FILLER                      PIC X(10).                           
