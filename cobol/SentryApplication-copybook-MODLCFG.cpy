000100******************************************************************        
000200* MODLCFG    -  FIXED RULE-ENGINE CONFIGURATION CONSTANTS                 
000300*                                                                         
000400* ONE COPY MEMBER FOR ALL THREE ENGINES SO A THRESHOLD CHANGE IS          
000500* MADE IN ONE PLACE AND RECOMPILED EVERYWHERE.  THESE ARE NOT             
000600* READ FROM A PARAMETER FILE - THEY ARE FIXED FOR A GIVEN MODEL           
000700* VERSION, SO THEY ARE CARRIED AS VALUE CLAUSES.                          
000800*                                                                         
000900* 06/02/25 CFG0001 - ORIGINAL THRESHOLD TABLE FOR PILOT ROLLOUT           
001000* 07/11/25 CFG0004 - ADDED TREND AND CROSS-METRIC CONSTANTS               
001100******************************************************************        
001200 01  MODEL-CONFIG-CONSTANTS.                                              
001300     05  MC-VERSION-STRINGS.                                              
001400         10  MC-VER-SIGNAL-QUALITY   PIC X(24)                            
001500                       VALUE "SIGNAL-QUALITY-V1.0.0".                     
001600         10  MC-VER-ANOMALY-DETECT   PIC X(24)                            
001700                       VALUE "ANOMALY-DETECTION-V1.0.0".                  
001800         10  MC-VER-RISK-SCORING     PIC X(24)                            
001900                       VALUE "RISK-SCORING-V1.0.0".                       
002000     05  MC-HR-THRESHOLDS.                                                
002100         10  MC-HR-NORMAL-LO         PIC S9(3)V99 VALUE  +060.00.         
002200         10  MC-HR-NORMAL-HI         PIC S9(3)V99 VALUE  +100.00.         
002300         10  MC-HR-WARNING-LO        PIC S9(3)V99 VALUE  +050.00.         
002400         10  MC-HR-WARNING-HI        PIC S9(3)V99 VALUE  +120.00.         
002500         10  MC-HR-CRITICAL-LO       PIC S9(3)V99 VALUE  +040.00.         
002600         10  MC-HR-CRITICAL-HI       PIC S9(3)V99 VALUE  +150.00.         
002700     05  MC-TEMP-THRESHOLDS.                                              
002800         10  MC-TEMP-NORMAL-LO       PIC S9(3)V99 VALUE  +036.10.         
002900         10  MC-TEMP-NORMAL-HI       PIC S9(3)V99 VALUE  +037.20.         
003000         10  MC-TEMP-WARNING-LO      PIC S9(3)V99 VALUE  +035.50.         
003100         10  MC-TEMP-WARNING-HI      PIC S9(3)V99 VALUE  +038.00.         
003200         10  MC-TEMP-CRITICAL-LO     PIC S9(3)V99 VALUE  +034.00.         
003300         10  MC-TEMP-CRITICAL-HI     PIC S9(3)V99 VALUE  +039.50.         
003400     05  MC-OXY-THRESHOLDS.                                               
003500         10  MC-OXY-NORMAL-MIN       PIC S9(3)V99 VALUE  +095.00.         
003600         10  MC-OXY-WARNING-MIN      PIC S9(3)V99 VALUE  +093.00.         
003700         10  MC-OXY-CRITICAL-MIN     PIC S9(3)V99 VALUE  +090.00.         
003800     05  MC-ANOMALY-THRESHOLDS.                                           
003900         10  MC-ZSCORE-THRESHOLD     PIC 9(01)V99 VALUE  3.00.            
004000         10  MC-TREND-CHANGE-PCT     PIC 9V99     VALUE  0.20.            
004100         10  MC-MIN-ALERT-CONF       PIC 9V99     VALUE  0.60.            
004200     05  MC-RISK-LEVEL-CUTOFFS.                                           
004300         10  MC-LEVEL-MODERATE-CUT   PIC 9V9999   VALUE  0.2500.          
004400         10  MC-LEVEL-HIGH-CUT       PIC 9V9999   VALUE  0.5000.          
004500         10  MC-LEVEL-CRITICAL-CUT   PIC 9V9999   VALUE  0.7500.          
004600     05  MC-SIGNAL-QUALITY-BANDS.                                         
004700         10  MC-SQ-USABLE-MIN        PIC 9V99     VALUE  0.50.            
004800         10  MC-SQ-GOOD-MIN          PIC 9V99     VALUE  0.60.            
004900         10  MC-SQ-EXCELLENT-MIN     PIC 9V99     VALUE  0.80.            
005000     05  MC-RISK-WEIGHTS.                                                 
005100         10  MC-WT-HEART-RATE        PIC 9V99     VALUE  0.40.            
005200         10  MC-WT-TEMPERATURE       PIC 9V99     VALUE  0.30.            
005300         10  MC-WT-OXYGEN            PIC 9V99     VALUE  0.30.            
005400         10  MC-WT-CRIT-ANOMALY      PIC 9V99     VALUE  0.30.            
005500         10  MC-WT-MODERATE-ANOMALY  PIC 9V99     VALUE  0.20.            
005600         10  MC-WT-SIGNAL-QUALITY    PIC 9V99     VALUE  0.10.            
005700         10  MC-WT-TREND             PIC 9V99     VALUE  0.15.            
005800     05  MC-SIGNAL-QUALITY-WEIGHTS.                                       
005900         10  MC-WT-SNR               PIC 9V99     VALUE  0.30.            
006000         10  MC-WT-RMS               PIC 9V99     VALUE  0.20.            
006100         10  MC-WT-PEAK-CONF         PIC 9V99     VALUE  0.20.            
006200         10  MC-WT-DRIFT             PIC 9V99     VALUE  0.15.            
006300         10  MC-WT-MOTION            PIC 9V99     VALUE  0.15.            
006400     05  MC-CONSTANTS-BLOCK REDEFINES MC-VERSION-STRINGS                  
006500                           PIC X(72).                                     
