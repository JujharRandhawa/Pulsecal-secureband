000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  ANOMDET.                                                    
000400 AUTHOR. R L HAUSER.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 08/24/90.                                                  
000700 DATE-COMPILED. 08/24/90.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    ANOMALY-DETECTION ENGINE.  READS ONE TIME-SERIES RECORD PER          
001400*    DEVICE/METRIC, CALLS ANCALC TO SCAN FOR Z-SCORE OUTLIERS AND         
001500*    ROLLING-MEAN TREND CHANGES, HOLDS A DEVICE'S HEART-RATE              
001600*    SERIES UNTIL ITS MATCHING TEMPERATURE SERIES ARRIVES SO THE          
001700*    PAIR CAN BE CROSS-CHECKED FOR SIMULTANEOUS SPIKES, THEN              
001800*    CONTROL-BREAKS ON DEVICE-ID TO PRINT A PER-DEVICE ANOMALY            
001900*    COUNT AND OVERALL RISK LINE.  WRITES ONE ANOMALY RECORD PER          
002000*    ANOMALY AND THE ANOMALY SECTION OF THE COMBINED SUMMARY              
002100*    REPORT - THIS JOB STEP RUNS SECOND AND EXTENDS THE DATASET           
002200*    SIGQUAL OPENED.                                                      
002300*                                                                         
002400*    CHANGE LOG                                                           
002500*    ----------                                                           
002600*    08/24/90 RLH 9000-101  ORIGINAL - PATIENT-LIST CONTROL-BREAK         
002700*                           SHAPE REUSED FOR THE DEVICE-ID BREAK          
002800*    04/02/92 RLH 9200-033  ADDED ROLLING-MEAN TREND-CHANGE SCAN          
002900*    04/09/07 MWL 0700-046  ADDED CROSS-METRIC PAIRED SPIKE CHECK         
003000*    12/01/98 CAR Y2K-0013  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
003100*    01/19/99 CAR Y2K-0037  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL        
003200*    10/03/11 DNS 1100-091  GRAND TOTAL MOVED TO REPORT FOOTER            
003300*    06/02/25 AND0004 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT         
003400*    07/11/25 AND0005 REPORT NOW EXTENDS THE SHARED SUMMARY DATA          
003500*    07/25/25 AND0006 FIXED TIMESERIES-FILE RECORD LENGTH - FD/01         
003600*                     WAS 2 BYTES TOO WIDE FOR THE TMSERIES LAYOUT        
003700*    08/01/25 AND0007 ADDED POINT-INDEX TO THE ANOMALY DETAIL LINE        
003800******************************************************************        
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-390.                                                
004300 OBJECT-COMPUTER. IBM-390.                                                
004400 SPECIAL-NAMES.                                                           
004500     C01 IS NEXT-PAGE                                                     
004600     UPSI-0 IS ANOMDET-RESERVED-SWITCH.                                   
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT SYSOUT                                                        
005100     ASSIGN TO UT-S-SYSOUT                                                
005200       ORGANIZATION IS SEQUENTIAL.                                        
005300                                                                          
005400     SELECT TIMESERIES-FILE                                               
005500     ASSIGN TO UT-S-TMSERIS                                               
005600       ACCESS MODE IS SEQUENTIAL                                          
005700       FILE STATUS IS IFCODE.                                             
005800                                                                          
005900     SELECT ANOMALY-FILE                                                  
006000     ASSIGN TO UT-S-ANOMOUT                                               
006100       ACCESS MODE IS SEQUENTIAL                                          
006200       FILE STATUS IS OFCODE.                                             
006300                                                                          
006400     SELECT REPORT-FILE                                                   
006500     ASSIGN TO UT-S-RPTFILE                                               
006600       ACCESS MODE IS SEQUENTIAL                                          
006700       FILE STATUS IS RFCODE.                                             
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  SYSOUT                                                               
007200     RECORDING MODE IS F                                                  
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORD CONTAINS 130 CHARACTERS                                       
007500     BLOCK CONTAINS 0 RECORDS                                             
007600     DATA RECORD IS SYSOUT-REC.                                           
007700 01  SYSOUT-REC  PIC X(130).                                              
007800                                                                          
007900 FD  REPORT-FILE                                                          
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 132 CHARACTERS                                       
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     DATA RECORD IS RPT-REC.                                              
008500 01  RPT-REC  PIC X(132).                                                 
008600                                                                          
008700****** ONE RECORD PER DEVICE/METRIC, SORTED ASCENDING BY DEVICE-ID        
008800****** THEN METRIC-NAME BY THE EXTRACT JOB - THE DEVICE BREAK AND         
008900****** THE HEART-RATE/TEMPERATURE PAIRING BOTH DEPEND ON THE ORDER        
009000 FD  TIMESERIES-FILE                                                      
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 203 CHARACTERS                                       
009400     BLOCK CONTAINS 0 RECORDS                                             
009500     DATA RECORD IS TMSERIS-REC-SRCH.                                     
009600 01  TMSERIS-REC-SRCH PIC X(203).                                         
009700                                                                          
009800 FD  ANOMALY-FILE                                                         
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORD CONTAINS 85 CHARACTERS                                        
010200     BLOCK CONTAINS 0 RECORDS                                             
010300     DATA RECORD IS ANOMALY-REC-OUT.                                      
010400 01  ANOMALY-REC-OUT PIC X(85).                                           
010500                                                                          
010600 WORKING-STORAGE SECTION.                                                 
010700                                                                          
010800 01  FILE-STATUS-CODES.                                                   
010900     05  IFCODE                  PIC X(2).                                
011000         88 CODE-READ     VALUE SPACES.                                   
011100         88 NO-MORE-DATA  VALUE "10".                                     
011200     05  OFCODE                  PIC X(2).                                
011300         88 CODE-WRITE    VALUE SPACES.                                   
011400     05  RFCODE                  PIC X(2).                                
011500         88 CODE-WRITE    VALUE SPACES.                                   
011600     05  FILLER                  PIC X(2).                                
011700                                                                          
011800** QSAM FILE                                                              
011900 COPY TMSERIES.                                                           
012000                                                                          
012100** QSAM FILE                                                              
012200 COPY ANOMLYOT.                                                           
012300                                                                          
012400 COPY MODLCFG.                                                            
012500                                                                          
012600 77  WS-DATE                     PIC 9(6).                                
012700                                                                          
012800 01  MORE-TIMESERIES-SW          PIC X(1) VALUE SPACE.                    
012900     88 NO-MORE-TIMESERIES  VALUE "N".                                    
013000     88 MORE-TIMESERIES     VALUE " ".                                    
013100                                                                          
013200 01  COUNTERS-AND-ACCUMULATORS.                                           
013300     05 RECORDS-READ             PIC S9(9) COMP.                          
013400     05 RECORDS-WRITTEN          PIC S9(9) COMP.                          
013500     05 WS-LINES                 PIC 9(02) COMP.                          
013600     05 WS-PAGES                 PIC 9(02) COMP.                          
013700     05 WS-SUB                   PIC 9(02) COMP.                          
013800     05 WS-RES-SUB                PIC 9(02) COMP.                         
013900     05 WS-DEV-ANOM-CT           PIC S9(5) COMP.                          
014000     05 GT-ANOM-CT               PIC S9(7) COMP.                          
014100     05 FILLER                   PIC X(04).                               
014200 01  GT-ANOM-CT-DEBUG REDEFINES                                           
014300                         GT-ANOM-CT      PIC X(04).                       
014400                                                                          
014500** RUNNING SUMS FOR SPEC RULE 5 - OVERALL RISK PER DEVICE                 
014600 01  WS-DEVICE-RISK-FLDS.                                                 
014700     05  WS-PREV-DEVICE-ID       PIC X(10) VALUE SPACES.                  
014800     05  WS-DEV-SEV-CONF-SUM     PIC S9(3)V9(4) VALUE ZERO.               
014900     05  WS-DEV-CONF-SUM         PIC S9(3)V9(4) VALUE ZERO.               
015000     05  WS-DEV-RISK             PIC 9V9(4) VALUE ZERO.                   
015100     05  FILLER                  PIC X(06).                               
015200                                                                          
015300** SPEC RULE 4 - HOLDS A DEVICE'S HEART-RATE SERIES UNTIL ITS             
015400** MATCHING TEMPERATURE SERIES SHOWS UP (SORT PUTS HEART_RATE             
015500** AHEAD OF TEMPERATURE FOR THE SAME DEVICE)                              
015600 01  WS-HR-HOLD-FLDS.                                                     
015700     05  WS-HR-HOLD-SW           PIC X(01) VALUE "N".                     
015800         88 WS-HR-IS-HELD           VALUE "Y".                            
015900     05  WS-HR-HOLD-DEVICE       PIC X(10) VALUE SPACES.                  
016000     05  WS-HR-HOLD-COUNT        PIC 9(02) COMP.                          
016100     05  WS-HR-HOLD-SAMPLES OCCURS 20 TIMES                               
016200                             PIC S9(5)V99.                                
016300     05  FILLER                  PIC X(04).                               
016400 01  WS-HR-HOLD-DEBUG REDEFINES                                           
016500                         WS-HR-HOLD-FLDS  PIC X(157).                     
016600                                                                          
016700** LOCAL MIRROR OF THE ANCALC LINKAGE RECORD - ANCALC SETS ITS OWN        
016800** FIELDS BY THE SAME NAMES, BUT LINKAGE MATCHES POSITIONALLY SO          
016900** THE NAMES ONLY HAVE TO MATCH EACH OTHER HERE FOR READABILITY           
017000 01  AN-LINK-PARMS.                                                       
017100     05  AN-FUNCTION                 PIC 9(02) COMP.                      
017200         88  AN-FN-SCAN-METRIC          VALUE 1.                          
017300         88  AN-FN-CROSS-METRIC         VALUE 2.                          
017400     05  AN-METRIC-NAME-IN           PIC X(16).                           
017500     05  AN-POINT-COUNT              PIC 9(02) COMP.                      
017600     05  AN-BASELINE-FLAG            PIC X(01).                           
017700         88  AN-BASELINE-SUPPLIED       VALUE "Y".                        
017800     05  AN-BASELINE-MEAN-IN         PIC S9(5)V99.                        
017900     05  AN-BASELINE-STD-IN          PIC S9(5)V99.                        
018000     05  AN-SAMPLES-IN OCCURS 20 TIMES                                    
018100                           PIC S9(5)V99.                                  
018200     05  AN-HR-SAMPLES OCCURS 20 TIMES                                    
018300                           PIC S9(5)V99.                                  
018400     05  AN-TEMP-SAMPLES OCCURS 20 TIMES                                  
018500                           PIC S9(5)V99.                                  
018600     05  AN-CROSS-COUNT              PIC 9(02) COMP.                      
018700     05  AN-RESULT-COUNT             PIC 9(02) COMP.                      
018800     05  AN-RESULTS OCCURS 40 TIMES.                                      
018900         10  AN-R-METRIC-NAME        PIC X(16).                           
019000         10  AN-R-ANOMALY-TYPE       PIC X(24).                           
019100         10  AN-R-POINT-INDEX        PIC 9(03).                           
019200         10  AN-R-SEVERITY           PIC 9V9(4).                          
019300         10  AN-R-CONF               PIC 9V9(4).                          
019400         10  AN-R-DETECTED-VALUE     PIC S9(5)V99.                        
019500         10  AN-R-Z-SCORE            PIC S9(3)V99.                        
019600     05  CALC-CALL-RET-CODE          PIC 9(02) COMP.                      
019700     05  FILLER                      PIC X(04).                           
019800                                                                          
019900** REPORT PRINT-LINE LAYOUTS - ANOMALY SECTION                            
020000 01  WS-HDR-REC.                                                          
020100     05  FILLER                  PIC X(1) VALUE SPACE.                    
020200     05  HDR-DATE.                                                        
020300         10  HDR-MM              PIC 9(2).                                
020400         10  FILLER              PIC X(1) VALUE "/".                      
020500         10  HDR-DD              PIC 9(2).                                
020600         10  FILLER              PIC X(1) VALUE "/".                      
020700         10  HDR-YY              PIC 9(2).                                
020800     05  FILLER                  PIC X(14) VALUE SPACE.                   
020900     05  FILLER                  PIC X(48) VALUE                          
021000         "SENTRY WARD-BAND ANOMALY DETECTION SUMMARY RPT".                
021100     05  FILLER                  PIC X(13) VALUE                          
021200         "PAGE NUMBER:".                                                  
021300     05  PAGE-NBR-O              PIC ZZ9.                                 
021400                                                                          
021500 01  WS-COLM-HDR-REC.                                                     
021600     05  FILLER            PIC X(14) VALUE "DEVICE-ID".                   
021700     05  FILLER            PIC X(18) VALUE "METRIC".                      
021800     05  FILLER            PIC X(22) VALUE "ANOMALY-TYPE".                
021900     05  FILLER            PIC X(08) VALUE "INDEX".                       
022000     05  FILLER            PIC X(10) VALUE "SEVERITY".                    
022100     05  FILLER            PIC X(10) VALUE "CONF".                        
022200     05  FILLER            PIC X(09) VALUE "Z-SCORE".                     
022300                                                                          
022400 01  WS-ANOM-RPT-REC.                                                     
022500     05  FILLER                  PIC X(2) VALUE SPACES.                   
022600     05  AD-DEVICE-ID-O          PIC X(10).                               
022700     05  FILLER                  PIC X(2) VALUE SPACES.                   
022800     05  AD-METRIC-O             PIC X(16).                               
022900     05  FILLER                  PIC X(2) VALUE SPACES.                   
023000     05  AD-TYPE-O               PIC X(20).                               
023100     05  FILLER                  PIC X(2) VALUE SPACES.                   
023200     05  AD-INDEX-O              PIC ZZ9.                                 
023300     05  FILLER                  PIC X(2) VALUE SPACES.                   
023400     05  AD-SEVERITY-O           PIC 9.9999.                              
023500     05  FILLER                  PIC X(2) VALUE SPACES.                   
023600     05  AD-CONF-O               PIC 9.9999.                              
023700     05  FILLER                  PIC X(2) VALUE SPACES.                   
023800     05  AD-ZSCORE-O             PIC -ZZ9.99.                             
023900                                                                          
024000 01  WS-BLANK-LINE.                                                       
024100     05  FILLER     PIC X(20) VALUE SPACES.                               
024200                                                                          
024300 01  WS-DEVICE-TOTAL-REC.                                                 
024400     05  FILLER            PIC X(4)  VALUE SPACES.                        
024500     05  FILLER            PIC X(14) VALUE "DEVICE TOTAL:".               
024600     05  DT-DEVICE-ID-O    PIC X(10).                                     
024700     05  FILLER            PIC X(3)  VALUE SPACES.                        
024800     05  FILLER            PIC X(11) VALUE "ANOMALIES:".                  
024900     05  DT-ANOM-CT-O      PIC ZZ9.                                       
025000     05  FILLER            PIC X(3)  VALUE SPACES.                        
025100     05  FILLER            PIC X(14) VALUE "OVERALL RISK:".               
025200     05  DT-RISK-O         PIC 9.9999.                                    
025300                                                                          
025400 01  WS-GRAND-TOTAL-REC.                                                  
025500     05  FILLER            PIC X(4)  VALUE SPACES.                        
025600     05  FILLER            PIC X(17) VALUE "TOTAL ANOMALIES:".            
025700     05  GT-ANOM-TOTAL-O   PIC ZZZZ9.                                     
025800                                                                          
025900 COPY ABENDREC.                                                           
026000                                                                          
026100 PROCEDURE DIVISION.                                                      
026200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
026300     PERFORM 100-MAINLINE THRU 100-EXIT                                   
026400             UNTIL NO-MORE-TIMESERIES.                                    
026500     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
026600     MOVE ZERO TO RETURN-CODE.                                            
026700     GOBACK.                                                              
026800                                                                          
026900 000-HOUSEKEEPING.                                                        
027000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
027100     DISPLAY "******** BEGIN JOB ANOMDET ********".                       
027200     ACCEPT  WS-DATE FROM DATE.                                           
027300     OPEN INPUT  TIMESERIES-FILE.                                         
027400     OPEN OUTPUT ANOMALY-FILE.                                            
027500     OPEN EXTEND REPORT-FILE.                                             
027600     OPEN OUTPUT SYSOUT.                                                  
027700                                                                          
027800     MOVE WS-DATE(1:2) TO HDR-YY.                                         
027900     MOVE WS-DATE(3:2) TO HDR-MM.                                         
028000     MOVE WS-DATE(5:2) TO HDR-DD.                                         
028100                                                                          
028200     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-DEVICE-RISK-FLDS,           
028300                 WS-HR-HOLD-FLDS.                                         
028400     MOVE 1 TO WS-PAGES.                                                  
028500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
028600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
028700                                                                          
028800     READ TIMESERIES-FILE INTO TIME-SERIES-RECORD                         
028900         AT END                                                           
029000         MOVE 'N' TO MORE-TIMESERIES-SW                                   
029100         GO TO 000-EXIT                                                   
029200     END-READ                                                             
029300                                                                          
029400     ADD +1 TO RECORDS-READ.                                              
029500 000-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800 100-MAINLINE.                                                            
029900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
030000     IF TS-DEVICE-ID = WS-PREV-DEVICE-ID                                  
030100         GO TO 150-SAME-DEVICE.                                           
030200     IF WS-PREV-DEVICE-ID NOT = SPACES                                    
030300         PERFORM 400-DEVICE-BREAK THRU 400-EXIT.                          
030400     PERFORM 200-NEW-DEVICE THRU 200-EXIT.                                
030500 150-SAME-DEVICE.                                                         
030600     PERFORM 300-PROCESS-METRIC-RECORD THRU 300-EXIT.                     
030700                                                                          
030800     READ TIMESERIES-FILE INTO TIME-SERIES-RECORD                         
030900         AT END                                                           
031000         MOVE 'N' TO MORE-TIMESERIES-SW                                   
031100         GO TO 100-EXIT                                                   
031200     END-READ                                                             
031300                                                                          
031400     ADD +1 TO RECORDS-READ.                                              
031500 100-EXIT.                                                                
031600     EXIT.                                                                
031700                                                                          
031800 200-NEW-DEVICE.                                                          
031900     MOVE "200-NEW-DEVICE" TO PARA-NAME.                                  
032000     MOVE TS-DEVICE-ID TO WS-PREV-DEVICE-ID.                              
032100     MOVE ZERO TO WS-DEV-ANOM-CT.                                         
032200     MOVE ZERO TO WS-DEV-SEV-CONF-SUM.                                    
032300     MOVE ZERO TO WS-DEV-CONF-SUM.                                        
032400     MOVE "N" TO WS-HR-HOLD-SW.                                           
032500 200-EXIT.                                                                
032600     EXIT.                                                                
032700                                                                          
032800 300-PROCESS-METRIC-RECORD.                                               
032900     MOVE "300-PROCESS-METRIC-RECORD" TO PARA-NAME.                       
033000     INITIALIZE AN-LINK-PARMS.                                            
033100     MOVE AN-FN-SCAN-METRIC TO AN-FUNCTION.                               
033200     MOVE TS-METRIC-NAME    TO AN-METRIC-NAME-IN.                         
033300     MOVE TS-POINT-COUNT    TO AN-POINT-COUNT.                            
033400     MOVE TS-BASELINE-FLAG  TO AN-BASELINE-FLAG.                          
033500     MOVE TS-BASELINE-MEAN  TO AN-BASELINE-MEAN-IN.                       
033600     MOVE TS-BASELINE-STD   TO AN-BASELINE-STD-IN.                        
033700                                                                          
033800     PERFORM 305-COPY-SAMPLE THRU 305-EXIT                                
033900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > TS-POINT-COUNT.        
034000                                                                          
034100     CALL "ANCALC" USING AN-LINK-PARMS.                                   
034200     IF CALC-CALL-RET-CODE NOT = ZERO                                     
034300         MOVE "** ANCALC RETURNED BAD RETURN CODE" TO                     
034400                                 ABEND-REASON                             
034500         GO TO 1000-ABEND-RTN.                                            
034600                                                                          
034700     PERFORM 330-WRITE-ANOMALY THRU 330-EXIT                              
034800         VARYING WS-RES-SUB FROM 1 BY 1                                   
034900         UNTIL WS-RES-SUB > AN-RESULT-COUNT.                              
035000                                                                          
035100     IF TS-METRIC-IS-HEART-RATE                                           
035200         PERFORM 320-HOLD-FOR-CROSS-METRIC THRU 320-EXIT.                 
035300     IF TS-METRIC-IS-TEMPERATURE                                          
035400         PERFORM 340-CROSS-METRIC-CHECK THRU 340-EXIT.                    
035500 300-EXIT.                                                                
035600     EXIT.                                                                
035700                                                                          
035800 305-COPY-SAMPLE.                                                         
035900     MOVE TS-SAMPLES(WS-SUB) TO AN-SAMPLES-IN(WS-SUB).                    
036000 305-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 320-HOLD-FOR-CROSS-METRIC.                                               
036400*    04/09/07 MWL 0700-046 - HOLD THE HR SERIES UNTIL TEMPERATURE         
036500*    ARRIVES FOR THE SAME DEVICE                                          
036600     MOVE "320-HOLD-FOR-CROSS-METRIC" TO PARA-NAME.                       
036700     MOVE "Y"           TO WS-HR-HOLD-SW.                                 
036800     MOVE TS-DEVICE-ID  TO WS-HR-HOLD-DEVICE.                             
036900     MOVE TS-POINT-COUNT TO WS-HR-HOLD-COUNT.                             
037000     PERFORM 325-HOLD-ONE-SAMPLE THRU 325-EXIT                            
037100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > TS-POINT-COUNT.        
037200 320-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500 325-HOLD-ONE-SAMPLE.                                                     
037600     MOVE TS-SAMPLES(WS-SUB) TO WS-HR-HOLD-SAMPLES(WS-SUB).               
037700 325-EXIT.                                                                
037800     EXIT.                                                                
037900                                                                          
038000 340-CROSS-METRIC-CHECK.                                                  
038100*    04/09/07 MWL 0700-046 - RULE 4, PAIRED HR/TEMP SPIKE CHECK,          
038200*    ONLY WHEN BOTH SERIES ARE FOR THE SAME DEVICE AND THE SAME           
038300*    NUMBER OF POINTS                                                     
038400     MOVE "340-CROSS-METRIC-CHECK" TO PARA-NAME.                          
038500     IF NOT WS-HR-IS-HELD                                                 
038600         GO TO 340-EXIT.                                                  
038700     IF WS-HR-HOLD-DEVICE NOT = TS-DEVICE-ID                              
038800         GO TO 340-EXIT.                                                  
038900     IF WS-HR-HOLD-COUNT NOT = TS-POINT-COUNT                             
039000         GO TO 340-EXIT.                                                  
039100                                                                          
039200     INITIALIZE AN-LINK-PARMS.                                            
039300     MOVE AN-FN-CROSS-METRIC TO AN-FUNCTION.                              
039400     MOVE WS-HR-HOLD-COUNT   TO AN-CROSS-COUNT.                           
039500     PERFORM 345-LOAD-CROSS-SAMPLE THRU 345-EXIT                          
039600         VARYING WS-SUB FROM 1 BY 1                                       
039700         UNTIL WS-SUB > WS-HR-HOLD-COUNT.                                 
039800                                                                          
039900     CALL "ANCALC" USING AN-LINK-PARMS.                                   
040000     IF CALC-CALL-RET-CODE NOT = ZERO                                     
040100         MOVE "** ANCALC RETURNED BAD RETURN CODE" TO                     
040200                                 ABEND-REASON                             
040300         GO TO 1000-ABEND-RTN.                                            
040400                                                                          
040500     PERFORM 330-WRITE-ANOMALY THRU 330-EXIT                              
040600         VARYING WS-RES-SUB FROM 1 BY 1                                   
040700         UNTIL WS-RES-SUB > AN-RESULT-COUNT.                              
040800 340-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 345-LOAD-CROSS-SAMPLE.                                                   
041200     MOVE WS-HR-HOLD-SAMPLES(WS-SUB) TO AN-HR-SAMPLES(WS-SUB).            
041300     MOVE TS-SAMPLES(WS-SUB)         TO AN-TEMP-SAMPLES(WS-SUB).          
041400 345-EXIT.                                                                
041500     EXIT.                                                                
041600                                                                          
041700 330-WRITE-ANOMALY.                                                       
041800     MOVE "330-WRITE-ANOMALY" TO PARA-NAME.                               
041900     MOVE TS-DEVICE-ID              TO AN-DEVICE-ID.                      
042000     MOVE AN-R-METRIC-NAME(WS-RES-SUB)    TO AN-METRIC-NAME.              
042100     MOVE AN-R-ANOMALY-TYPE(WS-RES-SUB)   TO AN-ANOMALY-TYPE.             
042200     MOVE AN-R-POINT-INDEX(WS-RES-SUB)    TO AN-POINT-INDEX.              
042300     MOVE AN-R-SEVERITY(WS-RES-SUB)       TO AN-SEVERITY.                 
042400     MOVE AN-R-CONF(WS-RES-SUB)           TO AN-CONF.                     
042500     MOVE AN-R-DETECTED-VALUE(WS-RES-SUB) TO AN-DETECTED-VALUE.           
042600     MOVE AN-R-Z-SCORE(WS-RES-SUB)        TO AN-Z-SCORE.                  
042700                                                                          
042800     WRITE ANOMALY-REC-OUT FROM ANOMALY-OUTPUT-RECORD.                    
042900     ADD +1 TO RECORDS-WRITTEN.                                           
043000     ADD +1 TO WS-DEV-ANOM-CT.                                            
043100     ADD +1 TO GT-ANOM-CT.                                                
043200                                                                          
043300     COMPUTE WS-DEV-SEV-CONF-SUM ROUNDED =                                
043400         WS-DEV-SEV-CONF-SUM +                                            
043500             (AN-R-SEVERITY(WS-RES-SUB) * AN-R-CONF(WS-RES-SUB)).         
043600     ADD AN-R-CONF(WS-RES-SUB) TO WS-DEV-CONF-SUM.                        
043700                                                                          
043800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
043900     MOVE AN-DEVICE-ID    TO AD-DEVICE-ID-O.                              
044000     MOVE AN-METRIC-NAME  TO AD-METRIC-O.                                 
044100     MOVE AN-ANOMALY-TYPE TO AD-TYPE-O.                                   
044200     MOVE AN-POINT-INDEX  TO AD-INDEX-O.                                  
044300     MOVE AN-SEVERITY     TO AD-SEVERITY-O.                               
044400     MOVE AN-CONF         TO AD-CONF-O.                                   
044500     MOVE AN-Z-SCORE      TO AD-ZSCORE-O.                                 
044600     WRITE RPT-REC FROM WS-ANOM-RPT-REC.                                  
044700     ADD +1 TO WS-LINES.                                                  
044800 330-EXIT.                                                                
044900     EXIT.                                                                
045000                                                                          
045100 400-DEVICE-BREAK.                                                        
045200*    04/09/07 MWL 0700-046 - RULE 5, OVERALL RISK IS THE                  
045300*    CONFIDENCE-WEIGHTED AVERAGE SEVERITY, CAPPED AT 1, ZERO              
045400*    WHEN THE DEVICE HAD NO ANOMALIES                                     
045500     MOVE "400-DEVICE-BREAK" TO PARA-NAME.                                
045600     IF WS-DEV-CONF-SUM > ZERO                                            
045700         COMPUTE WS-DEV-RISK ROUNDED =                                    
045800             WS-DEV-SEV-CONF-SUM / WS-DEV-CONF-SUM                        
045900     ELSE                                                                 
046000         MOVE ZERO TO WS-DEV-RISK.                                        
046100     IF WS-DEV-RISK > 1                                                   
046200         MOVE 1 TO WS-DEV-RISK.                                           
046300                                                                          
046400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
046500     MOVE WS-PREV-DEVICE-ID TO DT-DEVICE-ID-O.                            
046600     MOVE WS-DEV-ANOM-CT    TO DT-ANOM-CT-O.                              
046700     MOVE WS-DEV-RISK       TO DT-RISK-O.                                 
046800     WRITE RPT-REC FROM WS-DEVICE-TOTAL-REC.                              
046900     ADD +1 TO WS-LINES.                                                  
047000 400-EXIT.                                                                
047100     EXIT.                                                                
047200                                                                          
047300 700-WRITE-PAGE-HDR.                                                      
047400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
047500     WRITE RPT-REC FROM WS-BLANK-LINE                                     
047600         AFTER ADVANCING NEXT-PAGE.                                       
047700     MOVE WS-PAGES TO PAGE-NBR-O.                                         
047800     WRITE RPT-REC FROM WS-HDR-REC                                        
047900         AFTER ADVANCING 1 LINE.                                          
048000     MOVE ZERO TO WS-LINES.                                               
048100     ADD +1 TO WS-PAGES.                                                  
048200     WRITE RPT-REC FROM WS-BLANK-LINE                                     
048300         AFTER ADVANCING 1 LINE.                                          
048400 700-EXIT.                                                                
048500     EXIT.                                                                
048600                                                                          
048700 720-WRITE-COLM-HDR.                                                      
048800     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                              
048900     WRITE RPT-REC FROM WS-COLM-HDR-REC                                   
049000         AFTER ADVANCING 1 LINE.                                          
049100     ADD +1 TO WS-LINES.                                                  
049200 720-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500 790-CHECK-PAGINATION.                                                    
049600     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.                            
049700     IF WS-LINES > 50                                                     
049800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT                         
049900         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                        
050000 790-EXIT.                                                                
050100     EXIT.                                                                
050200                                                                          
050300 900-GRAND-TOTALS.                                                        
050400     MOVE "900-GRAND-TOTALS" TO PARA-NAME.                                
050500     MOVE GT-ANOM-CT TO GT-ANOM-TOTAL-O.                                  
050600     WRITE RPT-REC FROM WS-BLANK-LINE                                     
050700         AFTER ADVANCING 1 LINE.                                          
050800     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC                                
050900         AFTER ADVANCING 1 LINE.                                          
051000 900-EXIT.                                                                
051100     EXIT.                                                                
051200                                                                          
051300 700-CLOSE-FILES.                                                         
051400     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
051500     CLOSE TIMESERIES-FILE, ANOMALY-FILE, REPORT-FILE, SYSOUT.            
051600 700-CLOSE-EXIT.                                                          
051700     EXIT.                                                                
051800                                                                          
051900 999-CLEANUP.                                                             
052000     MOVE "999-CLEANUP" TO PARA-NAME.                                     
052100     IF WS-PREV-DEVICE-ID NOT = SPACES                                    
052200         PERFORM 400-DEVICE-BREAK THRU 400-EXIT.                          
052300     PERFORM 900-GRAND-TOTALS THRU 900-EXIT.                              
052400     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.                         
052500                                                                          
052600     DISPLAY "** TIME-SERIES RECORDS READ **".                            
052700     DISPLAY RECORDS-READ.                                                
052800     DISPLAY "** ANOMALY RECORDS WRITTEN **".                             
052900     DISPLAY RECORDS-WRITTEN.                                             
053000     DISPLAY "******** NORMAL END OF JOB ANOMDET ********".               
053100 999-EXIT.                                                                
053200     EXIT.                                                                
053300                                                                          
053400 1000-ABEND-RTN.                                                          
053500     WRITE SYSOUT-REC FROM ABEND-REC.                                     
053600     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.                         
053700     DISPLAY "*** ABNORMAL END OF JOB-ANOMDET ***" UPON CONSOLE.          
053800     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
