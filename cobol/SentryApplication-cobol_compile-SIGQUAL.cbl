000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SIGQUAL.                                                    
000400 AUTHOR. J R SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 07/10/89.                                                  
000700 DATE-COMPILED. 07/10/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    SIGNAL-QUALITY ENGINE.  READS ONE WAVEFORM RECORD PER BAND,          
001400*    CALLS SQCALC TO GET BACK THE SNR, RMS ERROR, PEAK                    
001500*    CONFIDENCE, DRIFT, MOTION SCORE, COMBINED QUALITY SCORE,             
001600*    GRADE AND USABLE FLAG, THEN BUILDS THE RECOMMENDATION LINES          
001700*    THE COMBINED FIGURES CALL FOR.  WRITES ONE QUALITY OUTPUT            
001800*    RECORD PER BAND AND THE QUALITY SECTION OF THE COMBINED              
001900*    SUMMARY REPORT - THIS JOB STEP RUNS FIRST AND OPENS THE              
002000*    REPORT FILE, ANOMDET AND RISKSCR EXTEND THE SAME DATASET.            
002100*                                                                         
002200*    CHANGE LOG                                                           
002300*    ----------                                                           
002400*    07/10/89 JRS 8900-102  ORIGINAL - PATIENT-EDIT SHAPE REUSED          
002500*    02/06/91 JRS 9100-015  ADDED PEAK/DRIFT/MOTION REC LINES             
002600*    06/06/95 PXK 9500-107  ADDED DEBUG REDEFINES FOR DUMP READS          
002700*    12/01/98 CAR Y2K-0012  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        
002800*    01/19/99 CAR Y2K-0036  Y2K SIGNOFF - RECORDED FOR AUDIT TRAIL        
002900*    10/03/11 DNS 1100-091  GRADE TOTALS MOVED TO REPORT FOOTER           
003000*    06/02/25 SQL0006 ORIGINAL RE-CUT FOR PILOT WARD-BAND ROLLOUT         
003100*    07/11/25 SQL0007 REPORT NOW OPENS THE SHARED SUMMARY DATASET         
003200******************************************************************        
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-390.                                                
003700 OBJECT-COMPUTER. IBM-390.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS NEXT-PAGE                                                     
004000     UPSI-0 IS SIGQUAL-RESERVED-SWITCH.                                   
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT SYSOUT                                                        
004500     ASSIGN TO UT-S-SYSOUT                                                
004600       ORGANIZATION IS SEQUENTIAL.                                        
004700                                                                          
004800     SELECT WAVEFORM-FILE                                                 
004900     ASSIGN TO UT-S-WAVEFRM                                               
005000       ACCESS MODE IS SEQUENTIAL                                          
005100       FILE STATUS IS IFCODE.                                             
005200                                                                          
005300     SELECT QUALITY-FILE                                                  
005400     ASSIGN TO UT-S-QUALITY                                               
005500       ACCESS MODE IS SEQUENTIAL                                          
005600       FILE STATUS IS OFCODE.                                             
005700                                                                          
005800     SELECT REPORT-FILE                                                   
005900     ASSIGN TO UT-S-RPTFILE                                               
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS RFCODE.                                             
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  SYSOUT                                                               
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 130 CHARACTERS                                       
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     DATA RECORD IS SYSOUT-REC.                                           
007100 01  SYSOUT-REC  PIC X(130).                                              
007200                                                                          
007300 FD  REPORT-FILE                                                          
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORD CONTAINS 132 CHARACTERS                                       
007700     BLOCK CONTAINS 0 RECORDS                                             
007800     DATA RECORD IS RPT-REC.                                              
007900 01  RPT-REC  PIC X(132).                                                 
008000                                                                          
008100****** ONE RECORD PER BAND, RAW SAMPLES FROM THE DOCKING-STATION          
008200****** UPLOAD JOB.  A TRAILING SHORT RECORD OR BAD SAMPLE COUNT           
008300****** SHOULD CAUSE THE JOB TO ABEND.                                     
008400 FD  WAVEFORM-FILE                                                        
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORD CONTAINS 738 CHARACTERS                                       
008800     BLOCK CONTAINS 0 RECORDS                                             
008900     DATA RECORD IS WAVEFORM-REC-SRCH.                                    
009000 01  WAVEFORM-REC-SRCH PIC X(738).                                        
009100                                                                          
009200 FD  QUALITY-FILE                                                         
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORD CONTAINS 62 CHARACTERS                                        
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     DATA RECORD IS QUALITY-REC-OUT.                                      
009800 01  QUALITY-REC-OUT PIC X(62).                                           
009900                                                                          
010000 WORKING-STORAGE SECTION.                                                 
010100                                                                          
010200 01  FILE-STATUS-CODES.                                                   
010300     05  IFCODE                  PIC X(2).                                
010400         88 CODE-READ     VALUE SPACES.                                   
010500         88 NO-MORE-DATA  VALUE "10".                                     
010600     05  OFCODE                  PIC X(2).                                
010700         88 CODE-WRITE    VALUE SPACES.                                   
010800     05  RFCODE                  PIC X(2).                                
010900         88 CODE-WRITE    VALUE SPACES.                                   
011000     05  FILLER                  PIC X(2).                                
011100                                                                          
011200** QSAM FILE                                                              
011300 COPY WAVEREC.                                                            
011400                                                                          
011500** QSAM FILE                                                              
011600 COPY QUALTYOT.                                                           
011700                                                                          
011800 COPY MODLCFG.                                                            
011900                                                                          
012000 77  WS-DATE                     PIC 9(6).                                
012100                                                                          
012200 01  MORE-WAVEFORM-SW            PIC X(1) VALUE SPACE.                    
012300     88 NO-MORE-WAVEFORM    VALUE "N".                                    
012400     88 MORE-WAVEFORM       VALUE " ".                                    
012500                                                                          
012600 01  COUNTERS-AND-ACCUMULATORS.                                           
012700     05 RECORDS-READ             PIC S9(9) COMP.                          
012800     05 RECORDS-WRITTEN          PIC S9(9) COMP.                          
012900     05 WS-LINES                 PIC 9(02) COMP.                          
013000     05 WS-PAGES                 PIC 9(02) COMP.                          
013100     05 CALC-CALL-RET-CODE       PIC 9(02) COMP.                          
013200     05 GT-EXCEL-CT              PIC S9(7) COMP.                          
013300     05 GT-GOOD-CT               PIC S9(7) COMP.                          
013400     05 GT-FAIR-CT               PIC S9(7) COMP.                          
013500     05 GT-POOR-CT               PIC S9(7) COMP.                          
013600     05 WS-REC-COUNT             PIC 9(02) COMP.                          
013700     05 WS-REC-SUB               PIC 9(02) COMP.                          
013800     05 FILLER                   PIC X(04).                               
013900 01  GT-EXCEL-CT-DEBUG REDEFINES                                          
014000                           GT-EXCEL-CT      PIC X(04).                    
014100                                                                          
014200 01  WS-RECOMMEND-LINES.                                                  
014300     05 WS-REC-LINE OCCURS 6 TIMES                                        
014400                           PIC X(46).                                     
014500     05 FILLER             PIC X(04).                                     
014600 01  WS-REC-LINES-DEBUG REDEFINES                                         
014700                           WS-RECOMMEND-LINES  PIC X(280).                
014800                                                                          
014900** REPORT PRINT-LINE LAYOUTS - QUALITY SECTION                            
015000 01  WS-HDR-REC.                                                          
015100     05  FILLER                  PIC X(1) VALUE SPACE.                    
015200     05  HDR-DATE.                                                        
015300         10  HDR-MM              PIC 9(2).                                
015400         10  FILLER              PIC X(1) VALUE "/".                      
015500         10  HDR-DD              PIC 9(2).                                
015600         10  FILLER              PIC X(1) VALUE "/".                      
015700         10  HDR-YY              PIC 9(2).                                
015800     05  FILLER                  PIC X(14) VALUE SPACE.                   
015900     05  FILLER                  PIC X(48) VALUE                          
016000         "SENTRY WARD-BAND SIGNAL QUALITY SUMMARY REPORT".                
016100     05  FILLER                  PIC X(13) VALUE                          
016200         "PAGE NUMBER:".                                                  
016300     05  PAGE-NBR-O              PIC ZZ9.                                 
016400                                                                          
016500 01  WS-COLM-HDR-REC.                                                     
016600     05  FILLER            PIC X(12) VALUE "DEVICE-ID".                   
016700     05  FILLER            PIC X(10) VALUE "SCORE".                       
016800     05  FILLER            PIC X(12) VALUE "GRADE".                       
016900     05  FILLER            PIC X(10) VALUE "USABLE".                      
017000     05  FILLER            PIC X(10) VALUE "SNR-DB".                      
017100                                                                          
017200 01  WS-QUAL-RPT-REC.                                                     
017300     05  FILLER                  PIC X(2) VALUE SPACES.                   
017400     05  QD-DEVICE-ID-O          PIC X(10).                               
017500     05  FILLER                  PIC X(2) VALUE SPACES.                   
017600     05  QD-SCORE-O              PIC 9.9999.                              
017700     05  FILLER                  PIC X(3) VALUE SPACES.                   
017800     05  QD-GRADE-O              PIC X(9).                                
017900     05  FILLER                  PIC X(3) VALUE SPACES.                   
018000     05  QD-USABLE-O             PIC X(3).                                
018100     05  FILLER                  PIC X(3) VALUE SPACES.                   
018200     05  QD-SNR-O                PIC -ZZ9.99.                             
018300                                                                          
018400 01  WS-RECOMMEND-REC.                                                    
018500     05  FILLER                  PIC X(4) VALUE SPACES.                   
018600     05  FILLER                  PIC X(16) VALUE                          
018700         "RECOMMENDATION:".                                               
018800     05  QD-RECOMMEND-TEXT-O     PIC X(46).                               
018900                                                                          
019000 01  WS-BLANK-LINE.                                                       
019100     05  FILLER     PIC X(20) VALUE SPACES.                               
019200                                                                          
019300 01  WS-GRADE-TOTAL-REC.                                                  
019400     05  FILLER     PIC X(4)  VALUE SPACES.                               
019500     05  FILLER     PIC X(11) VALUE "EXCELLENT:".                         
019600     05  GT-EXCEL-O PIC ZZZ9.                                             
019700     05  FILLER     PIC X(3)  VALUE SPACES.                               
019800     05  FILLER     PIC X(6)  VALUE "GOOD:".                              
019900     05  GT-GOOD-O  PIC ZZZ9.                                             
020000     05  FILLER     PIC X(3)  VALUE SPACES.                               
020100     05  FILLER     PIC X(6)  VALUE "FAIR:".                              
020200     05  GT-FAIR-O  PIC ZZZ9.                                             
020300     05  FILLER     PIC X(3)  VALUE SPACES.                               
020400     05  FILLER     PIC X(6)  VALUE "POOR:".                              
020500     05  GT-POOR-O  PIC ZZZ9.                                             
020600     05  FILLER     PIC X(3)  VALUE SPACES.                               
020700     05  FILLER     PIC X(7)  VALUE "TOTAL:".                             
020800     05  GT-TOTAL-O PIC ZZZZ9.                                            
020900                                                                          
021000 COPY ABENDREC.                                                           
021100                                                                          
021200 PROCEDURE DIVISION.                                                      
021300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
021400     PERFORM 100-MAINLINE THRU 100-EXIT                                   
021500             UNTIL NO-MORE-WAVEFORM.                                      
021600     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
021700     MOVE ZERO TO RETURN-CODE.                                            
021800     GOBACK.                                                              
021900                                                                          
022000 000-HOUSEKEEPING.                                                        
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
022200     DISPLAY "******** BEGIN JOB SIGQUAL ********".                       
022300     ACCEPT  WS-DATE FROM DATE.                                           
022400     OPEN INPUT  WAVEFORM-FILE.                                           
022500     OPEN OUTPUT QUALITY-FILE.                                            
022600     OPEN OUTPUT REPORT-FILE.                                             
022700     OPEN OUTPUT SYSOUT.                                                  
022800                                                                          
022900     MOVE WS-DATE(1:2) TO HDR-YY.                                         
023000     MOVE WS-DATE(3:2) TO HDR-MM.                                         
023100     MOVE WS-DATE(5:2) TO HDR-DD.                                         
023200                                                                          
023300     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
023400     MOVE 1 TO WS-PAGES.                                                  
023500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
023600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
023700                                                                          
023800     READ WAVEFORM-FILE INTO WAVEFORM-RECORD                              
023900         AT END                                                           
024000         MOVE 'N' TO MORE-WAVEFORM-SW                                     
024100         GO TO 000-EXIT                                                   
024200     END-READ                                                             
024300                                                                          
024400     ADD +1 TO RECORDS-READ.                                              
024500 000-EXIT.                                                                
024600     EXIT.                                                                
024700                                                                          
024800 100-MAINLINE.                                                            
024900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
025000     PERFORM 200-CALL-SQCALC THRU 200-EXIT.                               
025100     PERFORM 400-BUILD-RECOMMENDATIONS THRU 400-EXIT.                     
025200     PERFORM 500-WRITE-QUALITY-OUTPUT THRU 500-EXIT.                      
025300     PERFORM 600-WRITE-REPORT-DETAIL THRU 600-EXIT.                       
025400     PERFORM 650-ACCUM-GRADE-TOTALS THRU 650-EXIT.                        
025500                                                                          
025600     READ WAVEFORM-FILE INTO WAVEFORM-RECORD                              
025700         AT END                                                           
025800         MOVE 'N' TO MORE-WAVEFORM-SW                                     
025900         GO TO 100-EXIT                                                   
026000     END-READ                                                             
026100                                                                          
026200     ADD +1 TO RECORDS-READ.                                              
026300 100-EXIT.                                                                
026400     EXIT.                                                                
026500                                                                          
026600 200-CALL-SQCALC.                                                         
026700     MOVE "200-CALL-SQCALC" TO PARA-NAME.                                 
026800     MOVE SPACES TO QUALITY-OUTPUT-RECORD.                                
026900     CALL "SQCALC" USING WAVEFORM-RECORD,                                 
027000                          QUALITY-OUTPUT-RECORD,                          
027100                          CALC-CALL-RET-CODE.                             
027200     IF CALC-CALL-RET-CODE NOT = ZERO                                     
027300         MOVE "** SQCALC RETURNED BAD RETURN CODE" TO                     
027400                                 ABEND-REASON                             
027500         GO TO 1000-ABEND-RTN.                                            
027600     MOVE WV-DEVICE-ID TO QO-DEVICE-ID.                                   
027700 200-EXIT.                                                                
027800     EXIT.                                                                
027900                                                                          
028000 400-BUILD-RECOMMENDATIONS.                                               
028100*    02/06/91 JRS 9100-015 - RULE 8, ONE LINE PER FAILED CHECK,           
028200*    FALLBACK LINE WHEN EVERY METRIC IS WITHIN TOLERANCE                  
028300     MOVE "400-BUILD-RECOMMENDATIONS" TO PARA-NAME.                       
028400     MOVE ZERO TO WS-REC-COUNT.                                           
028500                                                                          
028600     IF QO-SNR-DB < 15                                                    
028700         ADD 1 TO WS-REC-COUNT                                            
028800         MOVE "CHECK BAND POSITIONING - SNR TOO LOW"                      
028900               TO WS-REC-LINE(WS-REC-COUNT).                              
029000                                                                          
029100     IF QO-RMS-ERROR > 0.1000                                             
029200         ADD 1 TO WS-REC-COUNT                                            
029300         MOVE "VERIFY SENSOR CONTACT - RMS ERROR HIGH"                    
029400               TO WS-REC-LINE(WS-REC-COUNT).                              
029500                                                                          
029600     IF QO-PEAK-CONF < 0.7000                                             
029700         ADD 1 TO WS-REC-COUNT                                            
029800         MOVE "ENSURE STABLE PLACEMENT - LOW PEAK CONF"                   
029900               TO WS-REC-LINE(WS-REC-COUNT).                              
030000                                                                          
030100     IF QO-DRIFT > 0.1000                                                 
030200         ADD 1 TO WS-REC-COUNT                                            
030300         MOVE "CHECK FOR INTERFERENCE - BASELINE DRIFT"                   
030400               TO WS-REC-LINE(WS-REC-COUNT).                              
030500                                                                          
030600     IF QO-MOTION-ART > 0.3000                                            
030700         ADD 1 TO WS-REC-COUNT                                            
030800         MOVE "FASTEN DEVICE SECURELY - MOTION ARTIFACT"                  
030900               TO WS-REC-LINE(WS-REC-COUNT).                              
031000                                                                          
031100     IF QO-QUALITY-SCORE < MC-SQ-USABLE-MIN                               
031200         ADD 1 TO WS-REC-COUNT                                            
031300         MOVE "SIGNAL QUALITY BELOW ACCEPTABLE THRESHOLD"                 
031400               TO WS-REC-LINE(WS-REC-COUNT).                              
031500                                                                          
031600     IF WS-REC-COUNT = ZERO                                               
031700         ADD 1 TO WS-REC-COUNT                                            
031800         MOVE "SIGNAL QUALITY ACCEPTABLE"                                 
031900               TO WS-REC-LINE(WS-REC-COUNT).                              
032000 400-EXIT.                                                                
032100     EXIT.                                                                
032200                                                                          
032300 500-WRITE-QUALITY-OUTPUT.                                                
032400     MOVE "500-WRITE-QUALITY-OUTPUT" TO PARA-NAME.                        
032500     WRITE QUALITY-REC-OUT FROM QUALITY-OUTPUT-RECORD.                    
032600     ADD +1 TO RECORDS-WRITTEN.                                           
032700 500-EXIT.                                                                
032800     EXIT.                                                                
032900                                                                          
033000 600-WRITE-REPORT-DETAIL.                                                 
033100     MOVE "600-WRITE-REPORT-DETAIL" TO PARA-NAME.                         
033200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
033300                                                                          
033400     MOVE QO-DEVICE-ID   TO QD-DEVICE-ID-O.                               
033500     MOVE QO-QUALITY-SCORE TO QD-SCORE-O.                                 
033600     MOVE QO-QUALITY-GRADE TO QD-GRADE-O.                                 
033700     IF QO-IS-USABLE                                                      
033800         MOVE "YES" TO QD-USABLE-O                                        
033900     ELSE                                                                 
034000         MOVE "NO " TO QD-USABLE-O.                                       
034100     MOVE QO-SNR-DB TO QD-SNR-O.                                          
034200     WRITE RPT-REC FROM WS-QUAL-RPT-REC.                                  
034300     ADD +1 TO WS-LINES.                                                  
034400                                                                          
034500     PERFORM 620-WRITE-ONE-RECOMMEND THRU 620-EXIT                        
034600         VARYING WS-REC-SUB FROM 1 BY 1                                   
034700         UNTIL WS-REC-SUB > WS-REC-COUNT.                                 
034800 600-EXIT.                                                                
034900     EXIT.                                                                
035000                                                                          
035100 620-WRITE-ONE-RECOMMEND.                                                 
035200     MOVE "620-WRITE-ONE-RECOMMEND" TO PARA-NAME.                         
035300     MOVE WS-REC-LINE(WS-REC-SUB) TO QD-RECOMMEND-TEXT-O.                 
035400     WRITE RPT-REC FROM WS-RECOMMEND-REC.                                 
035500     ADD +1 TO WS-LINES.                                                  
035600 620-EXIT.                                                                
035700     EXIT.                                                                
035800                                                                          
035900 650-ACCUM-GRADE-TOTALS.                                                  
036000     MOVE "650-ACCUM-GRADE-TOTALS" TO PARA-NAME.                          
036100     IF QO-GRADE-EXCELLENT                                                
036200         ADD 1 TO GT-EXCEL-CT                                             
036300     ELSE                                                                 
036400     IF QO-GRADE-GOOD                                                     
036500         ADD 1 TO GT-GOOD-CT                                              
036600     ELSE                                                                 
036700     IF QO-GRADE-FAIR                                                     
036800         ADD 1 TO GT-FAIR-CT                                              
036900     ELSE                                                                 
037000         ADD 1 TO GT-POOR-CT.                                             
037100 650-EXIT.                                                                
037200     EXIT.                                                                
037300                                                                          
037400 700-WRITE-PAGE-HDR.                                                      
037500     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
037600     WRITE RPT-REC FROM WS-BLANK-LINE                                     
037700         AFTER ADVANCING NEXT-PAGE.                                       
037800     MOVE WS-PAGES TO PAGE-NBR-O.                                         
037900     WRITE RPT-REC FROM WS-HDR-REC                                        
038000         AFTER ADVANCING 1 LINE.                                          
038100     MOVE ZERO TO WS-LINES.                                               
038200     ADD +1 TO WS-PAGES.                                                  
038300     WRITE RPT-REC FROM WS-BLANK-LINE                                     
038400         AFTER ADVANCING 1 LINE.                                          
038500 700-EXIT.                                                                
038600     EXIT.                                                                
038700                                                                          
038800 720-WRITE-COLM-HDR.                                                      
038900     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                              
039000     WRITE RPT-REC FROM WS-COLM-HDR-REC                                   
039100         AFTER ADVANCING 1 LINE.                                          
039200     ADD +1 TO WS-LINES.                                                  
039300 720-EXIT.                                                                
039400     EXIT.                                                                
039500                                                                          
039600 790-CHECK-PAGINATION.                                                    
039700     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.                            
039800     IF WS-LINES > 50                                                     
039900         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT                         
040000         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                        
040100 790-EXIT.                                                                
040200     EXIT.                                                                
040300                                                                          
040400 900-WRITE-GRADE-TOTALS.                                                  
040500     MOVE "900-WRITE-GRADE-TOTALS" TO PARA-NAME.                          
040600     MOVE GT-EXCEL-CT TO GT-EXCEL-O.                                      
040700     MOVE GT-GOOD-CT  TO GT-GOOD-O.                                       
040800     MOVE GT-FAIR-CT  TO GT-FAIR-O.                                       
040900     MOVE GT-POOR-CT  TO GT-POOR-O.                                       
041000     COMPUTE GT-TOTAL-O =                                                 
041100         GT-EXCEL-CT + GT-GOOD-CT + GT-FAIR-CT + GT-POOR-CT.              
041200     WRITE RPT-REC FROM WS-BLANK-LINE                                     
041300         AFTER ADVANCING 1 LINE.                                          
041400     WRITE RPT-REC FROM WS-GRADE-TOTAL-REC                                
041500         AFTER ADVANCING 1 LINE.                                          
041600 900-EXIT.                                                                
041700     EXIT.                                                                
041800                                                                          
041900 700-CLOSE-FILES.                                                         
042000     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
042100     CLOSE WAVEFORM-FILE, QUALITY-FILE, REPORT-FILE, SYSOUT.              
042200 700-CLOSE-EXIT.                                                          
042300     EXIT.                                                                
042400                                                                          
042500 999-CLEANUP.                                                             
042600     MOVE "999-CLEANUP" TO PARA-NAME.                                     
042700     PERFORM 900-WRITE-GRADE-TOTALS THRU 900-EXIT.                        
042800     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.                         
042900                                                                          
043000     DISPLAY "** WAVEFORM RECORDS READ **".                               
043100     DISPLAY RECORDS-READ.                                                
043200     DISPLAY "** QUALITY RECORDS WRITTEN **".                             
043300     DISPLAY RECORDS-WRITTEN.                                             
043400     DISPLAY "******** NORMAL END OF JOB SIGQUAL ********".               
043500 999-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800 1000-ABEND-RTN.                                                          
043900     WRITE SYSOUT-REC FROM ABEND-REC.                                     
044000     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.                         
044100     DISPLAY "*** ABNORMAL END OF JOB-SIGQUAL ***" UPON CONSOLE.          
044200     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
